*
*    WSCASE01.CBL
*    Case-folding alphabets used with INSPECT ... CONVERTING.
*
*    ORDER-CREATE folds ORDREQ-PROMO-CODE to upper case before the
*    PROMO- pattern test in PL-PROMO-CHECK.CBL runs, since operators
*    keying batch decks are not consistent about shifting.
*
    01  LOWER-ALPHA                PIC X(26)
                                    VALUE "abcdefghijklmnopqrstuvwxyz".
    01  UPPER-ALPHA                PIC X(26)
                                    VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
