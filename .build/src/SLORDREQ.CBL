*
*    SLORDREQ.CBL
*    SELECT clause for the ORDER-REQUEST-FILE (batch input).
*
    SELECT ORDER-REQUEST-FILE
           ASSIGN TO "ORDREQFL"
           ORGANIZATION IS LINE SEQUENTIAL.
