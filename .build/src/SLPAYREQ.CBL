*
*    SLPAYREQ.CBL
*    SELECT clause for the PAYMENT-REQUEST-FILE (batch input).
*
    SELECT PAYMENT-REQUEST-FILE
           ASSIGN TO "PAYREQFL"
           ORGANIZATION IS LINE SEQUENTIAL.
