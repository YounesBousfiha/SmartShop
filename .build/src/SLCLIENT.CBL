*
*    SLCLIENT.CBL
*    SELECT clause for the CLIENT-FILE.
*
*    CLIENT-ID is the conceptual key.  There is no ISAM/indexed
*    access available on the shop's runtime for this file, so the
*    file is carried as a line-sequential file and searched
*    sequentially by matching id (see PL-LOOK-FOR-CLIENT-RECORD.CBL).
*
    SELECT CLIENT-FILE
           ASSIGN TO "CLIENTFL"
           ORGANIZATION IS LINE SEQUENTIAL.
