*
*    FDORDREQ.CBL
*    Record layout for the ORDER-REQUEST-FILE.
*
*    One "order" on this file is a header record (ORDREQ-IS-HEADER)
*    followed immediately by one or more item records
*    (ORDREQ-IS-ITEM) -- the driver in ORDER-CREATE reads the header,
*    then reads and attaches items until the next header turns up or
*    the file runs out (see 0100-PROCESS-ONE-ORDER in ORDER-CREATE.CBL).
*
    FD  ORDER-REQUEST-FILE
        LABEL RECORDS ARE STANDARD.

    01  ORDER-REQUEST-RECORD.
        05  ORDREQ-LINE-TYPE           PIC X(1).
            88  ORDREQ-IS-HEADER           VALUE "H".
            88  ORDREQ-IS-ITEM             VALUE "I".
        05  ORDREQ-HEADER-AREA.
            10  ORDREQ-CLIENT-ID           PIC 9(9).
            10  ORDREQ-PROMO-CODE          PIC X(10).
            10  FILLER                     PIC X(20).
        05  ORDREQ-ITEM-AREA REDEFINES ORDREQ-HEADER-AREA.
            10  ORDREQ-PRODUCT-ID          PIC 9(9).
            10  ORDREQ-QUANTITY            PIC 9(5).
            10  FILLER                     PIC X(25).
        05  FILLER                     PIC X(10).
