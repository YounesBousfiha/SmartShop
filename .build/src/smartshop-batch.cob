*
*    SMARTSHOP-BATCH.COB
*
*    SMARTSHOP RETAIL SYSTEM -- NIGHTLY BATCH DRIVER.
*
*    RUNS THE TWO STEPS OF THE NIGHTLY ORDER/PAYMENT CYCLE IN THE
*    ORDER THE BUSINESS REQUIRES THEM -- ORDERS MUST BE PRICED AND
*    WRITTEN TO ORDER-FILE BEFORE ANY PAYMENT CAN BE POSTED AGAINST
*    THEM, SINCE PAYMENT-POST LOOKS UP THE OWNING ORDER'S BALANCE ON
*    ORDER-FILE.  THIS PROGRAM DOES NO PROCESSING OF ITS OWN -- IT
*    ONLY SEQUENCES THE TWO CALLS AND CONFIRMS EACH ONE RETURNED
*    BEFORE STARTING THE NEXT.
*
IDENTIFICATION DIVISION.
PROGRAM-ID. SMARTSHOP-BATCH.
AUTHOR. R JELINSKI.
INSTALLATION. SMARTSHOP RETAIL DIVISION - DATA PROCESSING.
DATE-WRITTEN. 05/14/1987.
DATE-COMPILED.
SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
*
*    ---------------------------------------------------------------
*    C H A N G E   L O G
*    ---------------------------------------------------------------
*    05/14/87  RJJ  ORIG-114  INITIAL WRITE-UP.  REPLACES THE OLD
*                             OPERATOR RUN SHEET THAT HAD THE
*                             CONSOLE OPERATOR CALL ORDER-CREATE AND
*                             PAYMENT-POST BY HAND FROM THE JCL
*                             LIBRARY MENU EACH NIGHT.
*    03/11/91  T KOVACS CHG-355  DISPLAY LINES ADDED SO THE CONSOLE
*                             LOG SHOWS WHICH STEP OF THE RUN IS
*                             EXECUTING -- OPERATIONS COULD NOT TELL
*                             THE TWO STEPS APART ON A LONG RUN.
*    11/02/98  D PELLETIER Y2K-014  RUN-DATE STAMPING REVIEWED ACROSS
*                             THE WHOLE ORDER/PAYMENT SUITE FOR
*                             CENTURY WINDOWING; NO CHANGE NEEDED IN
*                             THIS PROGRAM, IT CARRIES NO DATE FIELDS
*                             OF ITS OWN.
*    05/14/14  S OKONKWO CHG-833  DRIVER NOW ABORTS THE PAYMENT STEP
*                             IF THE ORDER STEP DID NOT COME BACK
*                             CLEAN, SO A BAD ORDER RUN CANNOT BE
*                             FOLLOWED BY A PAYMENT RUN AGAINST STALE
*                             ORDER BALANCES.
*    ---------------------------------------------------------------
*
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.

DATA DIVISION.
WORKING-STORAGE SECTION.

    01  W-STEP-RETURN-CODE-AREA.
        05  W-ORDER-STEP-RETURN-CODE       PIC S9(4) COMP.
            88  ORDER-STEP-OK                  VALUE ZERO.
        05  W-PAYMENT-STEP-RETURN-CODE     PIC S9(4) COMP.
            88  PAYMENT-STEP-OK                VALUE ZERO.
        05  FILLER                         PIC X(10).

*    Older dumps of this area were printed as two zoned-decimal
*    counters rather than binary fields -- kept as an alternate view
*    for the abend deck the operators still keep at the console.
    01  W-STEP-RETURN-CODE-PRINT-VIEW REDEFINES W-STEP-RETURN-CODE-AREA.
        05  W-ORDER-RETURN-PRINT           PIC ----9.
        05  W-PAYMENT-RETURN-PRINT         PIC ----9.
        05  FILLER                         PIC X(10).

*    Console-log convenience view -- one four-digit field the
*    operator can eyeball to see at a glance whether either step
*    came back non-zero, without having to read both codes.
    01  W-STEP-RETURN-CODE-COMBINED REDEFINES W-STEP-RETURN-CODE-AREA.
        05  W-COMBINED-RETURN-DIGITS       PIC 9(4).
        05  FILLER                         PIC X(14).

    01  W-BATCH-ABORT-SW                PIC X.
        88  BATCH-IS-ABORTED               VALUE "Y".
        88  BATCH-RAN-CLEAN                 VALUE "N".

    01  W-BATCH-RUN-STAMP.
        05  W-BATCH-RUN-STAMP-DATE         PIC 9(6).
        05  W-BATCH-RUN-STAMP-TIME         PIC 9(8).
        05  FILLER                         PIC X(06).

*    Split view of the run stamp used only in the console banner,
*    where the shop's operators want the year separated from the
*    month and day for readability on the run log.
    01  W-BATCH-RUN-STAMP-SPLIT REDEFINES W-BATCH-RUN-STAMP.
        05  W-BATCH-RUN-STAMP-YY            PIC 99.
        05  W-BATCH-RUN-STAMP-MM            PIC 99.
        05  W-BATCH-RUN-STAMP-DD            PIC 99.
        05  W-BATCH-RUN-STAMP-HHMMSSHH      PIC 9(8).
        05  FILLER                          PIC X(06).
*
*    ---------------------------------------------------------------
PROCEDURE DIVISION.

0000-MAIN-LOGIC.

    ACCEPT W-BATCH-RUN-STAMP-DATE FROM DATE.
    ACCEPT W-BATCH-RUN-STAMP-TIME FROM TIME.

    MOVE "N" TO W-BATCH-ABORT-SW.

    DISPLAY "SMARTSHOP-BATCH -- NIGHTLY ORDER/PAYMENT RUN STARTING".
    DISPLAY "SMARTSHOP-BATCH -- RUN DATE " W-BATCH-RUN-STAMP-DATE
            " TIME " W-BATCH-RUN-STAMP-TIME.

    PERFORM 1000-RUN-ORDER-CREATE THRU 1000-EXIT.

    IF ORDER-STEP-OK
       PERFORM 2000-RUN-PAYMENT-POST THRU 2000-EXIT
    ELSE
       MOVE "Y" TO W-BATCH-ABORT-SW
       DISPLAY "*** SMARTSHOP-BATCH -- ORDER-CREATE DID NOT RETURN "
               "CLEAN, RETURN CODE " W-ORDER-STEP-RETURN-CODE
       DISPLAY "*** SMARTSHOP-BATCH -- PAYMENT-POST STEP SKIPPED, "
               "SEE CHANGE LOG 05/14/14".

    IF BATCH-IS-ABORTED
       DISPLAY "SMARTSHOP-BATCH -- RUN ENDED WITH ERRORS"
    ELSE
       IF PAYMENT-STEP-OK
          DISPLAY "SMARTSHOP-BATCH -- RUN COMPLETED NORMALLY"
       ELSE
          DISPLAY "*** SMARTSHOP-BATCH -- PAYMENT-POST DID NOT RETURN "
                  "CLEAN, RETURN CODE " W-PAYMENT-STEP-RETURN-CODE.

    EXIT PROGRAM.
    STOP RUN.
*
*    1000-RUN-ORDER-CREATE calls the order-pricing step.  It must run
*    to completion before any payment can be posted, since it is the
*    only step that writes ORDER-FILE.
*
1000-RUN-ORDER-CREATE.

    DISPLAY "SMARTSHOP-BATCH -- STEP 1 OF 2 -- ORDER-CREATE".

    CALL "ORDER-CREATE".
    MOVE RETURN-CODE TO W-ORDER-STEP-RETURN-CODE.

1000-EXIT.
    EXIT.
*
*    2000-RUN-PAYMENT-POST calls the payment-posting step, which
*    reads and rewrites the ORDER-FILE that ORDER-CREATE just wrote.
*
2000-RUN-PAYMENT-POST.

    DISPLAY "SMARTSHOP-BATCH -- STEP 2 OF 2 -- PAYMENT-POST".

    CALL "PAYMENT-POST".
    MOVE RETURN-CODE TO W-PAYMENT-STEP-RETURN-CODE.

2000-EXIT.
    EXIT.
