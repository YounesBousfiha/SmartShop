*
*    PAYMENT-POST.CBL
*
*    SMARTSHOP RETAIL SYSTEM -- BATCH PAYMENT-POSTING JOB.
*
*    READS THE PAYMENT-REQUEST-FILE ONE LINE PER PAYMENT, VALIDATES
*    IT AGAINST THE OWNING ORDER'S STATUS AND REMAINING BALANCE,
*    APPLIES THE PER-METHOD RULES, GENERATES A REFERENCE WHERE ONE
*    WAS NOT SUPPLIED, AND POSTS THE RESULT TO PAYMENT-FILE WHILE
*    REDUCING THE ORDER'S REMAINING BALANCE ON ORDER-FILE.  CALLED
*    FROM SMARTSHOP-BATCH AS THE SECOND STEP OF THE NIGHTLY
*    ORDER/PAYMENT RUN, AFTER ORDER-CREATE.
*
IDENTIFICATION DIVISION.
PROGRAM-ID. PAYMENT-POST.
AUTHOR. T KOVACS.
INSTALLATION. SMARTSHOP RETAIL DIVISION - DATA PROCESSING.
DATE-WRITTEN. 02/20/1989.
DATE-COMPILED.
SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
*
*    ---------------------------------------------------------------
*    C H A N G E   L O G
*    ---------------------------------------------------------------
*    02/20/89  TK   ORIG-149  INITIAL WRITE-UP -- POSTS INSTALLMENT
*                             PAYMENTS AGAINST AN ORDER'S BALANCE,
*                             REPLACING THE CASHIER'S MANUAL PAYMENT
*                             LEDGER CARDS.
*    05/03/90  TK   CHG-166   CASH CEILING OF 20,000 ADDED PER
*                             TREASURY'S CURRENCY-REPORTING POLICY.
*    11/14/92  T KOVACS CHG-390  CHEQUE PAYMENTS NOW REQUIRE A DUE
*                             DATE IN ADDITION TO THE BANK NAME --
*                             AUDIT FINDING 92-07.
*    06/09/95  D PELLETIER CHG-471  REFERENCE NUMBER GENERATION
*                             ADDED FOR PAYMENTS THE CASHIER DID NOT
*                             KEY A REFERENCE FOR.
*    11/02/98  D PELLETIER Y2K-014  PROCESSING TIMESTAMP NOW BUILT
*                             FROM A WINDOWED 4-DIGIT YEAR (YY < 50
*                             IS 20XX, ELSE 19XX) INSTEAD OF THE OLD
*                             2-DIGIT CENTURY ASSUMPTION.
*    02/23/99  D PELLETIER Y2K-014  VERIFIED AGAINST THE 00-29
*                             CENTURY BOUNDARY TEST DECK, DP QA.
*    08/30/02  M ABOUD  CHG-560  DUE DATE ON A CHEQUE PAYMENT IS NOW
*                             CHECKED FOR A REAL CALENDAR DATE, NOT
*                             JUST FOR BEING NON-ZERO.
*    05/14/14  S OKONKWO CHG-834  PAYMENT REJECTED WHEN THE OWNING
*                             ORDER IS CANCELED OR REJECTED, MATCHING
*                             ORDER-CREATE'S CHG-833.
*    ---------------------------------------------------------------
*
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.

INPUT-OUTPUT SECTION.
FILE-CONTROL.

    COPY "SLPAYREQ.CBL".
    COPY "SLPAYMNT.CBL".
    COPY "SLORDER.CBL".

DATA DIVISION.
FILE SECTION.

    COPY "FDPAYREQ.CBL".
    COPY "FDPAYMNT.CBL".
    COPY "FDORDER.CBL".

WORKING-STORAGE SECTION.

    COPY "wsdate.cbl".

*    ---------- Switches
    01  W-PYREQ-AT-END                 PIC X.
        88  PYREQ-AT-END                   VALUE "Y".

    01  W-PAYMENT-FILE-AT-END          PIC X.
        88  PAYMENT-FILE-AT-END            VALUE "Y".

    01  W-FOUND-ORDER-RECORD           PIC X.
        88  FOUND-ORDER-RECORD             VALUE "Y".

    01  W-ORDER-FILE-AT-END            PIC X.
        88  ORDER-FILE-AT-END              VALUE "Y".

    01  W-PAYMENT-REJECT-SW            PIC X.
        88  PAYMENT-IS-REJECTED            VALUE "Y".

    01  W-PAYMENT-REJECT-REASON        PIC X(60).

*    ---------- Fields shared with PL-PAYMENT-RULES.CBL
    01  WS-PMRULE-VIOLATION-SW         PIC X.
        88  PMRULE-VIOLATION               VALUE "Y".
    01  WS-PMRULE-VIOLATION-MSG        PIC X(60).
    01  WS-PMRULE-REFERENCE            PIC X(20).
    01  WS-PMRULE-STATUS               PIC X(10).
    01  WS-PMRULE-PREFIX               PIC X(3).
    01  WS-PMRULE-TIMESTAMP            PIC 9(14).

    01  WS-PMRULE-DATE-YYMMDD          PIC 9(6).
    01  WS-PMRULE-DATE-VIEW REDEFINES WS-PMRULE-DATE-YYMMDD.
        05  WS-PMRULE-YY                   PIC 99.
        05  WS-PMRULE-MM                   PIC 99.
        05  WS-PMRULE-DD                   PIC 99.
    01  WS-PMRULE-CENTURY               PIC 99.

    01  WS-PMRULE-TIME-HHMMSSHH         PIC 9(8).
    01  WS-PMRULE-TIME-VIEW REDEFINES WS-PMRULE-TIME-HHMMSSHH.
        05  WS-PMRULE-HH                    PIC 99.
        05  WS-PMRULE-MN                    PIC 99.
        05  WS-PMRULE-SS                    PIC 99.
        05  FILLER                          PIC 99.

*    ---------- Lookup keys used by the PL-LOOK-FOR-/COUNT- paragraphs
    01  WS-LOOKUP-ORDER-ID              PIC 9(9).
    01  WS-COUNT-ORDER-ID                PIC 9(9).
    01  WS-PAYMENT-COUNT-FOR-ORDER       PIC 9(3) COMP.

*    ---------- Payment-in-progress work area
    01  WS-RUN-PAYMENT-NUMBER           PIC 9(9) COMP VALUE ZERO.
    01  WS-CURRENT-PAYMENT-ID           PIC 9(9).

    01  WS-PAYMENT-COUNT-THIS-RUN        PIC 9(7) COMP.
    01  WS-REJECT-COUNT-THIS-RUN         PIC 9(7) COMP.
*
*    ---------------------------------------------------------------
PROCEDURE DIVISION.

0000-MAIN-LOGIC.

    DISPLAY "SMARTSHOP PAYMENT-POST -- BEGIN PROCESSING PAYMENTS".

    OPEN INPUT PAYMENT-REQUEST-FILE.
    OPEN I-O   ORDER-FILE.

    MOVE ZERO TO WS-PAYMENT-COUNT-THIS-RUN.
    MOVE ZERO TO WS-REJECT-COUNT-THIS-RUN.
    MOVE "N"  TO W-PYREQ-AT-END.

    PERFORM 9100-READ-PAYMENT-REQUEST THRU 9100-EXIT.

    PERFORM 3000-POST-ONE-PAYMENT THRU 3000-EXIT
            UNTIL PYREQ-AT-END.

    CLOSE PAYMENT-REQUEST-FILE.
    CLOSE ORDER-FILE.

    DISPLAY "PAYMENT-POST -- PAYMENTS POSTED : "
            WS-PAYMENT-COUNT-THIS-RUN.
    DISPLAY "PAYMENT-POST -- PAYMENTS REJECTED: "
            WS-REJECT-COUNT-THIS-RUN.
    DISPLAY "PAYMENT-POST -- END OF RUN".

    EXIT PROGRAM.
    STOP RUN.
*
*    3000-POST-ONE-PAYMENT carries one payment request through
*    order lookup, status/balance checks, method rules, reference
*    and status determination, and the final write/rewrite pair.
*    A rejected payment is logged to the console and dropped --
*    same "no error output file" convention as ORDER-CREATE.
*
3000-POST-ONE-PAYMENT.

    MOVE "N" TO W-PAYMENT-REJECT-SW.
    MOVE SPACES TO W-PAYMENT-REJECT-REASON.

    MOVE PYREQ-ORDER-ID TO WS-LOOKUP-ORDER-ID.
    PERFORM LOOK-FOR-ORDER-RECORD.

    IF NOT FOUND-ORDER-RECORD
       MOVE "Y" TO W-PAYMENT-REJECT-SW
       MOVE "ORDER NOT ON FILE" TO W-PAYMENT-REJECT-REASON.

    IF NOT PAYMENT-IS-REJECTED
       PERFORM 3010-VALIDATE-ORDER-STATUS THRU 3010-EXIT.

    IF NOT PAYMENT-IS-REJECTED
       PERFORM 3020-VALIDATE-BALANCE THRU 3020-EXIT.

    IF NOT PAYMENT-IS-REJECTED
       PERFORM 3030-APPLY-METHOD-RULES THRU 3030-EXIT.

    IF PAYMENT-IS-REJECTED
       ADD 1 TO WS-REJECT-COUNT-THIS-RUN
       DISPLAY "*** PAYMENT REJECTED, ORDER " PYREQ-ORDER-ID
               " -- " W-PAYMENT-REJECT-REASON
    ELSE
       PERFORM 3040-GENERATE-REFERENCE THRU 3040-EXIT
       PERFORM 3050-DETERMINE-STATUS THRU 3050-EXIT
       PERFORM 3060-WRITE-PAYMENT-AND-UPDATE-ORDER THRU 3060-EXIT
       ADD 1 TO WS-PAYMENT-COUNT-THIS-RUN.

    PERFORM 9100-READ-PAYMENT-REQUEST THRU 9100-EXIT.

3000-EXIT.
    EXIT.
*
3010-VALIDATE-ORDER-STATUS.

    IF ORDOUT-STATUS EQUAL "CANCELED" OR "REJECTED"
       MOVE "Y" TO W-PAYMENT-REJECT-SW
       MOVE "ORDER IS CANCELED OR REJECTED, NO PAYMENTS ACCEPTED"
                                TO W-PAYMENT-REJECT-REASON.

3010-EXIT.
    EXIT.
*
3020-VALIDATE-BALANCE.

    IF PYREQ-AMOUNT NOT GREATER THAN ZERO
       MOVE "Y" TO W-PAYMENT-REJECT-SW
       MOVE "PAYMENT AMOUNT MUST BE GREATER THAN ZERO"
                                TO W-PAYMENT-REJECT-REASON
    ELSE
       IF PYREQ-AMOUNT GREATER THAN ORDOUT-REMAINING-AMOUNT
          MOVE "Y" TO W-PAYMENT-REJECT-SW
          MOVE "PAYMENT AMOUNT EXCEEDS ORDER'S REMAINING BALANCE"
                                TO W-PAYMENT-REJECT-REASON.

3020-EXIT.
    EXIT.
*
*    3030-APPLY-METHOD-RULES calls PL-PAYMENT-RULES.CBL for the
*    cash-ceiling / bank-name / due-date-required checks, then adds
*    a calendar check on top of the due date for a CHEQUE payment
*    (added 08/30/02, change log CHG-560) since a non-zero due date
*    that is not a real date is still a due-date violation.
*
3030-APPLY-METHOD-RULES.

    PERFORM PMRULE-VALIDATE.

    IF PMRULE-VIOLATION
       MOVE "Y" TO W-PAYMENT-REJECT-SW
       MOVE WS-PMRULE-VIOLATION-MSG TO W-PAYMENT-REJECT-REASON
       GO TO 3030-EXIT.

    IF PYREQ-IS-CHEQUE AND PYREQ-DUE-DATE NOT EQUAL ZEROS
       MOVE PYREQ-DUE-DATE TO DTVAL-DATE
       MOVE 1978 TO DTVAL-FIRST-YEAR-VALID
       MOVE 2099 TO DTVAL-LAST-YEAR-VALID
       MOVE "N"  TO DTVAL-ACCEPT-EMPTY-DATE
       PERFORM DATE-VALIDATE-GDTV-DATE
       IF NOT DTVAL-VALID-DATE-INFORMED
          MOVE "Y" TO W-PAYMENT-REJECT-SW
          MOVE "CHEQUE DUE DATE IS NOT A VALID CALENDAR DATE"
                                   TO W-PAYMENT-REJECT-REASON.

3030-EXIT.
    EXIT.
*
3040-GENERATE-REFERENCE.

    PERFORM PMRULE-GENERATE-REFERENCE.

3040-EXIT.
    EXIT.
*
3050-DETERMINE-STATUS.

    PERFORM PMRULE-DETERMINE-STATUS.

3050-EXIT.
    EXIT.
*
*    3060-WRITE-PAYMENT-AND-UPDATE-ORDER counts existing payments
*    on this order (for PYM-PAYMENT-NUMBER), builds and appends the
*    PAYMENT-FILE record, then rewrites the order header on
*    ORDER-FILE with its reduced remaining balance.  The order
*    header stays positioned from the LOOK-FOR-ORDER-RECORD call at
*    the top of this payment, so the REWRITE below is valid.
*
3060-WRITE-PAYMENT-AND-UPDATE-ORDER.

    MOVE ORDOUT-ORDER-ID TO WS-COUNT-ORDER-ID.
    PERFORM COUNT-PAYMENTS-FOR-ORDER.

    ADD 1 TO WS-RUN-PAYMENT-NUMBER GIVING WS-CURRENT-PAYMENT-ID.

    MOVE SPACES TO PAYMENT-RECORD-FILE.
    MOVE WS-CURRENT-PAYMENT-ID          TO PYM-PAYMENT-ID.
    MOVE ORDOUT-ORDER-ID                TO PYM-ORDER-ID.
    ADD 1 TO WS-PAYMENT-COUNT-FOR-ORDER GIVING PYM-PAYMENT-NUMBER.
    MOVE PYREQ-AMOUNT                   TO PYM-AMOUNT.
    MOVE PYREQ-METHOD                   TO PYM-METHOD.
    MOVE WS-PMRULE-STATUS               TO PYM-STATUS.
    MOVE WS-PMRULE-REFERENCE            TO PYM-REFERENCE.
    MOVE PYREQ-BANK-NAME                TO PYM-BANK-NAME.
    MOVE PYREQ-DUE-DATE                 TO PYM-DUE-DATE.

    IF PYREQ-IS-ESPECES
       PERFORM PMRULE-GET-CURRENT-TIMESTAMP
       MOVE WS-PMRULE-TIMESTAMP TO PYM-CLEARED-DATE
    ELSE
       MOVE ZEROS TO PYM-CLEARED-DATE.

    OPEN EXTEND PAYMENT-FILE.
    WRITE PAYMENT-RECORD-FILE.
    CLOSE PAYMENT-FILE.

    SUBTRACT PYREQ-AMOUNT FROM ORDOUT-REMAINING-AMOUNT.
    REWRITE ORDER-OUT-RECORD.

3060-EXIT.
    EXIT.
*
*    9100-READ-PAYMENT-REQUEST is the single read paragraph for
*    PAYMENT-REQUEST-FILE.
*
9100-READ-PAYMENT-REQUEST.

    READ PAYMENT-REQUEST-FILE
        AT END
           MOVE "Y" TO W-PYREQ-AT-END.

9100-EXIT.
    EXIT.
*
    COPY "PLDATE.CBL".
    COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
    COPY "PL-PAYMENT-RULES.CBL".
    COPY "PL-COUNT-PAYMENTS-FOR-ORDER.CBL".
