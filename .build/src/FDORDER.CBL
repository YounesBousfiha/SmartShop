*
*    FDORDER.CBL
*    Record layout for the ORDER-FILE.
*
*    One header record (ORDOUT-IS-HEADER) per priced order, followed
*    by one detail record (ORDOUT-IS-DETAIL) per order item, both
*    tagged with ORDOUT-ORDER-ID so PAYMENT-POST can find the header
*    again by a sequential re-read (no ISAM on this shop's runtime).
*
    FD  ORDER-FILE
        LABEL RECORDS ARE STANDARD.

    01  ORDER-OUT-RECORD.
        05  ORDOUT-LINE-TYPE           PIC X(1).
            88  ORDOUT-IS-HEADER           VALUE "H".
            88  ORDOUT-IS-DETAIL           VALUE "D".
        05  ORDOUT-ORDER-ID            PIC 9(9).
        05  ORDOUT-HEADER-AREA.
            10  ORDOUT-CLIENT-ID           PIC 9(9).
            10  ORDOUT-PROMO-CODE          PIC X(10).
            10  ORDOUT-STATUS              PIC X(8).
                88  ORDOUT-STATUS-PENDING       VALUE "PENDING".
                88  ORDOUT-STATUS-CONFIRMED     VALUE "CONFIRMED".
                88  ORDOUT-STATUS-REJECTED      VALUE "REJECTED".
                88  ORDOUT-STATUS-CANCELED      VALUE "CANCELED".
            10  ORDOUT-SUBTOTAL            PIC S9(9)V9(2) COMP-3.
            10  ORDOUT-DISCOUNT-AMOUNT     PIC S9(9)V9(2) COMP-3.
            10  ORDOUT-TAX-AMOUNT          PIC S9(9)V9(2) COMP-3.
            10  ORDOUT-TOTAL-AMOUNT        PIC S9(9)V9(2) COMP-3.
            10  ORDOUT-REMAINING-AMOUNT    PIC S9(9)V9(2) COMP-3.
            10  FILLER                     PIC X(11).
        05  ORDOUT-DETAIL-AREA REDEFINES ORDOUT-HEADER-AREA.
            10  ORDOUT-LINE-PRODUCT-ID     PIC 9(9).
            10  ORDOUT-LINE-QUANTITY       PIC 9(5).
            10  ORDOUT-LINE-UNIT-PRICE     PIC S9(7)V9(2) COMP-3.
            10  ORDOUT-LINE-TOTAL          PIC S9(9)V9(2) COMP-3.
            10  FILLER                     PIC X(43).
        05  FILLER                     PIC X(10).
