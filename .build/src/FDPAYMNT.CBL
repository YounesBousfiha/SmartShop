*
*    FDPAYMNT.CBL
*    Record layout for the PAYMENT-FILE.
*
*    PYM-CLEARED-DATE carries a full CCYYMMDDHHMMSS processing
*    timestamp for ESPECES payments (see PL-PAYMENT-RULES.CBL,
*    PMRULE-DETERMINE-STATUS); the split view below is used by the
*    audit trail line-print paragraphs to break it into a date part
*    and a time part.
*
    FD  PAYMENT-FILE
        LABEL RECORDS ARE STANDARD.

    01  PAYMENT-RECORD-FILE.
        05  PYM-PAYMENT-ID             PIC 9(9).
        05  PYM-ORDER-ID               PIC 9(9).
        05  PYM-PAYMENT-NUMBER         PIC 9(3).
        05  PYM-AMOUNT                 PIC S9(7)V9(2) COMP-3.
        05  PYM-METHOD                 PIC X(8).
        05  PYM-STATUS                 PIC X(10).
            88  PYM-STATUS-ENCAISSE        VALUE "ENCAISSE".
            88  PYM-STATUS-EN-ATTENTE      VALUE "EN_ATTENTE".
        05  PYM-REFERENCE              PIC X(20).
        05  PYM-BANK-NAME              PIC X(30).
        05  PYM-DUE-DATE               PIC 9(8).
        05  PYM-CLEARED-DATE           PIC 9(14).
        05  FILLER                     PIC X(15).

    01  PYM-CLEARED-DATE-SPLIT REDEFINES PAYMENT-RECORD-FILE.
        05  FILLER                     PIC X(102).
        05  PYM-CLEARED-DATE-PART      PIC 9(8).
        05  PYM-CLEARED-TIME-PART      PIC 9(6).
        05  FILLER                     PIC X(15).
