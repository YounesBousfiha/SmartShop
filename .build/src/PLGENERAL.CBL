*
*    PLGENERAL.CBL
*    General-purpose console paragraphs shared by the batch drivers.
*
CLEAR-SCREEN.

    DISPLAY " " ERASE.
*
JUMP-LINE.

    DISPLAY " ".
*
CONFIRM-EXECUTION.

    DISPLAY " ".
    DISPLAY MSG-CONFIRMATION.
    ACCEPT W-VALID-ANSWER.

    IF NOT VALID-ANSWER
       DISPLAY "PLEASE ANSWER Y OR N !".
*
CONFIRM-IF-WANT-TO-QUIT.

    DISPLAY "DO YOU WANT TO ABANDON THIS ENTRY ?  <Y/N>".
    ACCEPT W-VALID-ANSWER.

    IF NOT VALID-ANSWER
       DISPLAY "PLEASE ANSWER Y OR N !"
       GO TO CONFIRM-IF-WANT-TO-QUIT.
