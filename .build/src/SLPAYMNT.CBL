*
*    SLPAYMNT.CBL
*    SELECT clause for the PAYMENT-FILE (batch output).
*
    SELECT PAYMENT-FILE
           ASSIGN TO "PAYMNTFL"
           ORGANIZATION IS LINE SEQUENTIAL.
