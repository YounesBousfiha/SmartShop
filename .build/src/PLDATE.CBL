*
*    PLDATE.CBL
*    Calendar-date validation for CCYYMMDD fields (COPY wsdate.cbl
*    for the working-storage this paragraph needs).
*
DATE-VALIDATE-GDTV-DATE.

    MOVE "N" TO W-DTVAL-VALID-DATE-INFORMED.

    IF DTVAL-DATE EQUAL ZEROS
       IF DTVAL-ACCEPT-EMPTY-DATE EQUAL "Y"
          MOVE "Y" TO W-DTVAL-VALID-DATE-INFORMED.

    IF DTVAL-DATE NOT EQUAL ZEROS
       MOVE DTVAL-DATE TO DTVAL-DATE-NUMERIC
       PERFORM DTVAL-CHECK-YEAR-MONTH-DAY.
*
DTVAL-CHECK-YEAR-MONTH-DAY.

    IF DTVAL-DATE-CCYY LESS THAN DTVAL-FIRST-YEAR-VALID
       OR DTVAL-DATE-CCYY GREATER THAN DTVAL-LAST-YEAR-VALID
       GO TO DTVAL-CHECK-YEAR-MONTH-DAY-EXIT.

    IF NOT DTVAL-MONTH-VALID
       GO TO DTVAL-CHECK-YEAR-MONTH-DAY-EXIT.

    MOVE DTVAL-DAYS-IN-MONTH (DTVAL-DATE-MM) TO DTVAL-MAX-DAY-THIS-MONTH.

    IF DTVAL-DATE-MM EQUAL 2
       PERFORM DTVAL-ADJUST-FEBRUARY-FOR-LEAP-YEAR.

    IF DTVAL-DATE-DD LESS THAN 1
       OR DTVAL-DATE-DD GREATER THAN DTVAL-MAX-DAY-THIS-MONTH
       GO TO DTVAL-CHECK-YEAR-MONTH-DAY-EXIT.

    MOVE "Y" TO W-DTVAL-VALID-DATE-INFORMED.

DTVAL-CHECK-YEAR-MONTH-DAY-EXIT.
    EXIT.
*
DTVAL-ADJUST-FEBRUARY-FOR-LEAP-YEAR.

    DIVIDE DTVAL-DATE-CCYY BY 4 GIVING DTVAL-LEAP-YEAR-DUMMY-QUO
                            REMAINDER DTVAL-LEAP-YEAR-REMAINDER.

    IF DTVAL-LEAP-YEAR-REMAINDER EQUAL ZERO
       MOVE 29 TO DTVAL-MAX-DAY-THIS-MONTH.
