*
*    PL-LOOK-FOR-ORDER-RECORD.CBL
*    Locate the header record for an order by id on ORDER-FILE.
*
*    ORDER-FILE carries a header record and one or more detail
*    records per order, all tagged with ORDOUT-ORDER-ID; only the
*    header line (ORDOUT-IS-HEADER) carries the status and balance
*    fields PAYMENT-POST needs, so the detail lines are skipped over
*    while scanning.  Positioned the same way as the CLIENT/PRODUCT
*    lookups, so REWRITE works immediately after a successful find.
*
*    Working-storage expected in the calling program:
*
*       WS-LOOKUP-ORDER-ID   PIC 9(9)  -- id being searched for
*       W-FOUND-ORDER-RECORD PIC X, 88 FOUND-ORDER-RECORD VALUE "Y"
*       W-ORDER-FILE-AT-END  PIC X, 88 ORDER-FILE-AT-END  VALUE "Y"
*
LOOK-FOR-ORDER-RECORD.

    CLOSE ORDER-FILE.
    OPEN I-O ORDER-FILE.

    MOVE "N" TO W-FOUND-ORDER-RECORD.
    MOVE "N" TO W-ORDER-FILE-AT-END.

    PERFORM LFOR-READ-NEXT-ORDER THRU LFOR-READ-NEXT-ORDER-EXIT
            UNTIL ORDER-FILE-AT-END
               OR FOUND-ORDER-RECORD.
*
LFOR-READ-NEXT-ORDER.

    READ ORDER-FILE
        AT END
           MOVE "Y" TO W-ORDER-FILE-AT-END
           GO TO LFOR-READ-NEXT-ORDER-EXIT.

    IF ORDOUT-IS-HEADER
       AND ORDOUT-ORDER-ID EQUAL WS-LOOKUP-ORDER-ID
       MOVE "Y" TO W-FOUND-ORDER-RECORD.

LFOR-READ-NEXT-ORDER-EXIT.
    EXIT.
