*
*    SLORDER.CBL
*    SELECT clause for the ORDER-FILE (batch output).
*
*    Also OPENed I-O by PAYMENT-POST so it can locate and rewrite
*    an order's header record when a payment reduces the balance.
*
    SELECT ORDER-FILE
           ASSIGN TO "ORDERFL"
           ORGANIZATION IS LINE SEQUENTIAL.
