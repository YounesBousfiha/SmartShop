*
*    wsdate.cbl
*
*    Working storage used by PLDATE.CBL to validate a CCYYMMDD date
*    field carried on an input record (originally written to drive
*    an operator ACCEPT prompt; re-purposed here to validate
*    PYREQ-DUE-DATE and the processing date stamped onto payments
*    and orders without any operator interaction).
*
*    Fields received from the calling program:
*
*       DTVAL-DATE          -- the CCYYMMDD value to be checked
*       DTVAL-FIRST-YEAR-VALID / DTVAL-LAST-YEAR-VALID
*                           -- acceptable CCYY range
*       DTVAL-ACCEPT-EMPTY-DATE -- "Y" or "N", zeros pass unchecked
*
*    Field returned to the calling program:
*
*       DTVAL-VALID-DATE-INFORMED (88-level) -- "Y" if DTVAL-DATE is
*       a real calendar date within range, "N" otherwise.
*
    01  DTVAL-DATE-CCYY-MM-DD.
        05  DTVAL-DATE-CCYY            PIC 9(4).
        05  DTVAL-DATE-MM              PIC 99.
            88  DTVAL-MONTH-VALID          VALUE 1 THROUGH 12.
        05  DTVAL-DATE-DD              PIC 99.

    01  FILLER REDEFINES DTVAL-DATE-CCYY-MM-DD.
        05  DTVAL-DATE-NUMERIC         PIC 9(8).

    01  DTVAL-MONTH-LENGTH-TABLE.
        05  FILLER PIC 9(2) VALUE 31.
        05  FILLER PIC 9(2) VALUE 28.
        05  FILLER PIC 9(2) VALUE 31.
        05  FILLER PIC 9(2) VALUE 30.
        05  FILLER PIC 9(2) VALUE 31.
        05  FILLER PIC 9(2) VALUE 30.
        05  FILLER PIC 9(2) VALUE 31.
        05  FILLER PIC 9(2) VALUE 31.
        05  FILLER PIC 9(2) VALUE 30.
        05  FILLER PIC 9(2) VALUE 31.
        05  FILLER PIC 9(2) VALUE 30.
        05  FILLER PIC 9(2) VALUE 31.

    01  DTVAL-MONTH-LENGTH-MATRIX REDEFINES DTVAL-MONTH-LENGTH-TABLE.
        05  DTVAL-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).

    01  W-DTVAL-VALID-DATE-INFORMED    PIC X.
        88  DTVAL-VALID-DATE-INFORMED      VALUE "Y".

    77  DTVAL-LEAP-YEAR-REMAINDER      PIC 999 COMP-3.
    77  DTVAL-LEAP-YEAR-DUMMY-QUO      PIC 9999 COMP-3.
    77  DTVAL-MAX-DAY-THIS-MONTH       PIC 99 COMP-3.

*    ---------- Values received from calling program
    77  DTVAL-ACCEPT-EMPTY-DATE        PIC X.
    77  DTVAL-FIRST-YEAR-VALID         PIC 9(4).
    77  DTVAL-LAST-YEAR-VALID          PIC 9(4).

*    ---------- Value received/returned (CCYYMMDD)
    77  DTVAL-DATE                     PIC 9(8).
