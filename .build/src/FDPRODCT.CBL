*
*    FDPRODCT.CBL
*    Record layout for the PRODUCT-FILE.
*
*    PRD-STOCK is carried signed so PL-STOCK-CHECK.CBL can detect
*    an attempted negative decrement before it is ever written back
*    (the business rule forbids stock from going below zero).
*
    FD  PRODUCT-FILE
        LABEL RECORDS ARE STANDARD.

    01  PRODUCT-RECORD-FILE.
        05  PRD-PRODUCT-ID             PIC 9(9).
        05  PRD-NAME                   PIC X(40).
        05  PRD-PRICE                  PIC S9(7)V9(2) COMP-3.
        05  PRD-STOCK                  PIC S9(7) COMP-3.
        05  PRD-DELETED                PIC X(1).
            88  PRD-IS-DELETED             VALUE "Y".
            88  PRD-IS-ACTIVE              VALUE "N".
        05  FILLER                     PIC X(15).

*    Alternate view carrying the price as two split fields (whole
*    currency units / cents) for the older-style formatted-amount
*    DISPLAYs some of the shop's report copybooks still expect.
    01  PRD-PRICE-SPLIT-VIEW REDEFINES PRODUCT-RECORD-FILE.
        05  FILLER                     PIC X(49).
        05  PRD-PRICE-WHOLE-UNITS      PIC S9(7).
        05  PRD-PRICE-CENTS            PIC 9(2).
        05  FILLER                     PIC X(16).
