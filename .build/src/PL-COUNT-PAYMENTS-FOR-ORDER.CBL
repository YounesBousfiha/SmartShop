*
*    PL-COUNT-PAYMENTS-FOR-ORDER.CBL
*    Count payments already recorded on PAYMENT-FILE for one order,
*    so PAYMENT-POST can assign the next PYM-PAYMENT-NUMBER.
*
*    PAYMENT-FILE is opened INPUT, scanned start to finish, and
*    closed again -- the caller is responsible for re-opening it
*    EXTEND afterward to append the new payment record.
*
*    Working-storage expected in the calling program:
*
*       WS-COUNT-ORDER-ID        PIC 9(9)  -- order id being counted
*       WS-PAYMENT-COUNT-FOR-ORDER  PIC 9(3) COMP -- count returned
*
COUNT-PAYMENTS-FOR-ORDER.

    MOVE ZERO TO WS-PAYMENT-COUNT-FOR-ORDER.

    OPEN INPUT PAYMENT-FILE.
    MOVE "N" TO W-PAYMENT-FILE-AT-END.

    PERFORM CPFO-READ-NEXT-PAYMENT THRU CPFO-READ-NEXT-PAYMENT-EXIT
            UNTIL PAYMENT-FILE-AT-END.

    CLOSE PAYMENT-FILE.
*
CPFO-READ-NEXT-PAYMENT.

    READ PAYMENT-FILE
        AT END
           MOVE "Y" TO W-PAYMENT-FILE-AT-END
           GO TO CPFO-READ-NEXT-PAYMENT-EXIT.

    IF PYM-ORDER-ID EQUAL WS-COUNT-ORDER-ID
       ADD 1 TO WS-PAYMENT-COUNT-FOR-ORDER.

CPFO-READ-NEXT-PAYMENT-EXIT.
    EXIT.
