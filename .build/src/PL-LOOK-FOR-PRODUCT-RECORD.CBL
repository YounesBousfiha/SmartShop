*
*    PL-LOOK-FOR-PRODUCT-RECORD.CBL
*    Locate an active (non-deleted) PRODUCT-RECORD-FILE by id.
*
*    Same re-open-and-scan approach as PL-LOOK-FOR-CLIENT-RECORD.CBL,
*    since PRODUCT-FILE has no indexed access either.  A soft-deleted
*    product (PRD-IS-DELETED) is skipped over as though it were not
*    on the file at all.
*
*    Working-storage expected in the calling program:
*
*       WS-LOOKUP-PRODUCT-ID   PIC 9(9)  -- id being searched for
*       W-FOUND-PRODUCT-RECORD PIC X, 88 FOUND-PRODUCT-RECORD VALUE "Y"
*       W-PRODUCT-FILE-AT-END  PIC X, 88 PRODUCT-FILE-AT-END  VALUE "Y"
*
LOOK-FOR-PRODUCT-RECORD.

    CLOSE PRODUCT-FILE.
    OPEN I-O PRODUCT-FILE.

    MOVE "N" TO W-FOUND-PRODUCT-RECORD.
    MOVE "N" TO W-PRODUCT-FILE-AT-END.

    PERFORM LFPR-READ-NEXT-PRODUCT THRU LFPR-READ-NEXT-PRODUCT-EXIT
            UNTIL PRODUCT-FILE-AT-END
               OR FOUND-PRODUCT-RECORD.
*
LFPR-READ-NEXT-PRODUCT.

    READ PRODUCT-FILE
        AT END
           MOVE "Y" TO W-PRODUCT-FILE-AT-END
           GO TO LFPR-READ-NEXT-PRODUCT-EXIT.

    IF PRD-PRODUCT-ID EQUAL WS-LOOKUP-PRODUCT-ID
       AND PRD-IS-ACTIVE
       MOVE "Y" TO W-FOUND-PRODUCT-RECORD.

LFPR-READ-NEXT-PRODUCT-EXIT.
    EXIT.
