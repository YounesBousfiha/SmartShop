*
*    SLPRODCT.CBL
*    SELECT clause for the PRODUCT-FILE.
*
*    PRODUCT-ID is the conceptual key, searched sequentially the
*    same way as CLIENT-FILE (no ISAM available).  Soft-deleted
*    products are skipped by the caller, not by this SELECT.
*
    SELECT PRODUCT-FILE
           ASSIGN TO "PRODCTFL"
           ORGANIZATION IS LINE SEQUENTIAL.
