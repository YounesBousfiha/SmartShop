*
*    FDPAYREQ.CBL
*    Record layout for the PAYMENT-REQUEST-FILE.
*
*    PYREQ-REFERENCE/BANK-NAME/DUE-DATE are optional on input --
*    blank/zero means "not supplied" and PL-PAYMENT-RULES.CBL either
*    defaults or rejects them depending on PYREQ-METHOD.
*
    FD  PAYMENT-REQUEST-FILE
        LABEL RECORDS ARE STANDARD.

    01  PAYMENT-REQUEST-RECORD.
        05  PYREQ-ORDER-ID             PIC 9(9).
        05  PYREQ-AMOUNT               PIC S9(7)V9(2) COMP-3.
        05  PYREQ-METHOD               PIC X(8).
            88  PYREQ-IS-ESPECES           VALUE "ESPECES".
            88  PYREQ-IS-CHEQUE            VALUE "CHEQUE".
            88  PYREQ-IS-VIREMENT          VALUE "VIREMENT".
        05  PYREQ-REFERENCE            PIC X(20).
        05  PYREQ-BANK-NAME            PIC X(30).
        05  PYREQ-DUE-DATE             PIC 9(8).
        05  FILLER                     PIC X(10).
