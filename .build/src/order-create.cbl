*
*    ORDER-CREATE.CBL
*
*    SMARTSHOP RETAIL SYSTEM -- BATCH ORDER-CREATION JOB.
*
*    READS THE ORDER-REQUEST-FILE (ONE HEADER LINE PER ORDER,
*    FOLLOWED BY ITS ITEM LINES), PRICES EACH ORDER AGAINST THE
*    PRODUCT-FILE, WRITES THE PRICED RESULT TO THE ORDER-FILE, AND
*    UPDATES THE CUSTOMER'S LIFETIME TOTALS AND LOYALTY TIER ON
*    THE CLIENT-FILE.  CALLED FROM SMARTSHOP-BATCH AS THE FIRST
*    STEP OF THE NIGHTLY ORDER/PAYMENT RUN.
*
IDENTIFICATION DIVISION.
PROGRAM-ID. ORDER-CREATE.
AUTHOR. R JELINSKI.
INSTALLATION. SMARTSHOP RETAIL DIVISION - DATA PROCESSING.
DATE-WRITTEN. 05/14/1987.
DATE-COMPILED.
SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
*
*    ---------------------------------------------------------------
*    C H A N G E   L O G
*    ---------------------------------------------------------------
*    05/14/87  RJJ  ORIG-114  INITIAL WRITE-UP OF ORDER PRICING JOB
*                             TO REPLACE THE MANUAL ORDER TICKET
*                             PROCESS IN THE MAIL-ORDER DEPT.
*    06/02/87  RJJ  ORIG-114  ADDED STOCK CHECK PASS AHEAD OF THE
*                             DECREMENT PASS PER W. HANLEY (INV.
*                             CONTROL) -- A SHORT LINE ANYWHERE ON
*                             THE ORDER MUST REJECT THE WHOLE ORDER
*                             BEFORE ANY LINE ON IT IS DECREMENTED.
*    09/29/88  RJJ  CHG-201   ADDED PROMOTIONAL-CODE BONUS DISCOUNT
*                             FOR THE FALL CATALOG MAILING.
*    03/11/91  T KOVACS CHG-355  RE-TIER LOGIC ADDED SO REPEAT
*                             CUSTOMERS AUTOMATICALLY MOVE UP THE
*                             DISCOUNT SCALE ON LIFETIME SPEND.
*    07/19/93  T KOVACS CHG-402  CLIENT STATS ARE NOW UPDATED FOR
*                             EVERY ORDER WRITTEN, REJECTED ONES
*                             INCLUDED, PER ACCOUNTING'S REQUEST --
*                             THE OLD CODE SKIPPED REJECTED ORDERS.
*    01/08/96  D PELLETIER CHG-488  SWITCHED VAT RATE TO A NAMED
*                             CONSTANT (W-VAT-RATE) AHEAD OF THE
*                             PROVINCIAL RATE CHANGE.
*    11/02/98  D PELLETIER Y2K-014  RUN-DATE STAMPING REVIEWED FOR
*                             CENTURY WINDOWING ACROSS THE WHOLE
*                             ORDER/PAYMENT SUITE; NO CHANGE NEEDED
*                             IN THIS PROGRAM, ORDER-ID IS A PLAIN
*                             RUN COUNTER.
*    08/17/01  M ABOUD  CHG-556  PLATINUM TIER THRESHOLD ADDED
*                             PER MARKETING REQUEST FOR A FOURTH
*                             LOYALTY LEVEL.
*    04/05/05  M ABOUD  CHG-611  SOFT-DELETE FLAG ON PRODUCT-FILE
*                             NOW HONORED WHEN LOCATING A LINE'S
*                             PRODUCT RECORD.
*    10/30/09  S OKONKWO CHG-702  ORDER-ID NOW ASSIGNED BY THIS
*                             PROGRAM'S OWN RUN COUNTER SINCE THE
*                             UPSTREAM ORDER-ENTRY SYSTEM STOPPED
*                             SUPPLYING ONE.
*    05/14/14  S OKONKWO CHG-833  A LINE NAMING A CLIENT OR PRODUCT
*                             NOT ON FILE NOW ABORTS THE WHOLE
*                             ORDER INSTEAD OF JUST THAT LINE --
*                             MATCHES THE "NOT FOUND" BEHAVIOR OF
*                             THE FRONT-END ORDER SCREEN.
*    ---------------------------------------------------------------
*
ENVIRONMENT DIVISION.
CONFIGURATION SECTION.
SPECIAL-NAMES.
    C01 IS TOP-OF-FORM.

INPUT-OUTPUT SECTION.
FILE-CONTROL.

    COPY "SLCLIENT.CBL".
    COPY "SLPRODCT.CBL".
    COPY "SLORDREQ.CBL".
    COPY "SLORDER.CBL".

DATA DIVISION.
FILE SECTION.

    COPY "FDCLIENT.CBL".
    COPY "FDPRODCT.CBL".
    COPY "FDORDREQ.CBL".
    COPY "FDORDER.CBL".

WORKING-STORAGE SECTION.

    COPY "WSCASE01.CBL".

*    ---------- Switches
    01  W-VALID-ANSWER                 PIC X.
        88  VALID-ANSWER                   VALUE "Y", "N".

    01  W-ORDREQ-AT-END                PIC X.
        88  ORDREQ-AT-END                  VALUE "Y".

    01  W-FOUND-CLIENT-RECORD          PIC X.
        88  FOUND-CLIENT-RECORD            VALUE "Y".

    01  W-CLIENT-FILE-AT-END           PIC X.
        88  CLIENT-FILE-AT-END             VALUE "Y".

    01  W-FOUND-PRODUCT-RECORD         PIC X.
        88  FOUND-PRODUCT-RECORD           VALUE "Y".

    01  W-PRODUCT-FILE-AT-END          PIC X.
        88  PRODUCT-FILE-AT-END            VALUE "Y".

    01  W-STOCK-AVAILABLE-SW           PIC X.
        88  STOCK-IS-AVAILABLE             VALUE "Y".

    01  W-PROMO-VALID-SW               PIC X.
        88  WS-PROMO-VALID                 VALUE "Y".

    01  W-ORDER-ABORT-SW               PIC X.
        88  ORDER-IS-ABORTED                VALUE "Y".

    01  W-STOCK-SHORT-SW               PIC X.
        88  STOCK-IS-SHORT-SOMEWHERE       VALUE "Y".

*    ---------- Order-in-progress work area
    01  WS-CURRENT-ORDER-ID            PIC 9(9).
    01  WS-CURRENT-CLIENT-ID           PIC 9(9).
    01  WS-CURRENT-PROMO-CODE          PIC X(10).
    01  WS-CURRENT-ORDER-STATUS        PIC X(8).

    01  WS-ORDER-ITEM-TABLE.
        05  WS-ORDER-ITEM OCCURS 300 TIMES
                          INDEXED BY WS-ITEM-IDX.
            10  WS-ITEM-PRODUCT-ID         PIC 9(9).
            10  WS-ITEM-QUANTITY           PIC 9(5).
            10  WS-ITEM-UNIT-PRICE         PIC S9(7)V9(2) COMP-3.
            10  WS-ITEM-LINE-TOTAL         PIC S9(9)V9(2) COMP-3.

    01  WS-ITEM-COUNT                  PIC 9(3)   COMP.
    01  WS-ITEM-SUBSCRIPT              PIC 9(3)   COMP.

*    ---------- Lookup keys used by the PL-LOOK-FOR- paragraphs
    01  WS-LOOKUP-CLIENT-ID            PIC 9(9).
    01  WS-LOOKUP-PRODUCT-ID           PIC 9(9).

*    ---------- Amounts being accumulated for the order being priced
    01  WS-RUNNING-SUBTOTAL            PIC S9(9)V9(2) COMP-3.
    01  WS-DISCOUNT-AMOUNT             PIC S9(9)V9(2) COMP-3.
    01  WS-NET-BEFORE-TAX              PIC S9(9)V9(2) COMP-3.
    01  WS-TAX-AMOUNT                  PIC S9(9)V9(2) COMP-3.
    01  WS-TOTAL-AMOUNT                PIC S9(9)V9(2) COMP-3.

    01  W-VAT-RATE                     PIC SV999 COMP-3 VALUE .200.

*    ---------- Fields shared with PL-DISCOUNT-TABLE.CBL
    01  WS-DISC-TIER                   PIC X(8).
    01  WS-DISC-SUBTOTAL               PIC S9(9)V9(2) COMP-3.
    01  WS-DISC-RATE                   PIC SV999 COMP-3.
    01  WS-RETIER-TOTAL-SPENT          PIC S9(9)V9(2) COMP-3.

*    ---------- Fields shared with PL-PROMO-CHECK.CBL
    01  WS-PROMO-CODE                  PIC X(10).
    01  WS-PROMO-VIEW REDEFINES WS-PROMO-CODE.
        05  WS-PROMO-PREFIX                PIC X(6).
        05  WS-PROMO-SUFFIX-CHARS OCCURS 4 TIMES
                                        PIC X(1).
    01  WS-PROMO-SUBSCRIPT              PIC 99 COMP.
    01  W-PROMO-BONUS-RATE               PIC SV999 COMP-3 VALUE .050.

*    ---------- Fields shared with PL-STOCK-CHECK.CBL
    01  WS-STOCK-REQUESTED-QTY          PIC 9(5) COMP.

    01  WS-RUN-ORDER-NUMBER             PIC 9(9) COMP VALUE ZERO.

    01  MSG-CONFIRMATION                PIC X(60).
    01  DUMMY                           PIC X.

    01  WS-ORDER-COUNT-THIS-RUN         PIC 9(7) COMP.
    01  WS-REJECT-COUNT-THIS-RUN        PIC 9(7) COMP.
    01  WS-ABORT-COUNT-THIS-RUN         PIC 9(7) COMP.
    01  WS-LINE-COUNT-THIS-RUN          PIC 9(7) COMP.
*
*    ---------------------------------------------------------------
PROCEDURE DIVISION.

0000-MAIN-LOGIC.

    PERFORM CLEAR-SCREEN.
    DISPLAY "SMARTSHOP ORDER-CREATE -- BEGIN PROCESSING ORDER REQUESTS".

    OPEN INPUT  ORDER-REQUEST-FILE.
    OPEN OUTPUT ORDER-FILE.
    OPEN I-O    CLIENT-FILE.
    OPEN I-O    PRODUCT-FILE.

    MOVE ZERO TO WS-ORDER-COUNT-THIS-RUN.
    MOVE ZERO TO WS-REJECT-COUNT-THIS-RUN.
    MOVE ZERO TO WS-ABORT-COUNT-THIS-RUN.
    MOVE ZERO TO WS-LINE-COUNT-THIS-RUN.
    MOVE "N" TO W-ORDREQ-AT-END.

    PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT.

    PERFORM 0100-PROCESS-ONE-ORDER THRU 0100-EXIT
            UNTIL ORDREQ-AT-END.

    CLOSE ORDER-REQUEST-FILE.
    CLOSE ORDER-FILE.
    CLOSE CLIENT-FILE.
    CLOSE PRODUCT-FILE.

    DISPLAY "ORDER-CREATE -- ORDERS WRITTEN : " WS-ORDER-COUNT-THIS-RUN.
    DISPLAY "ORDER-CREATE -- OF WHICH REJECTED (STOCK) : "
            WS-REJECT-COUNT-THIS-RUN.
    DISPLAY "ORDER-CREATE -- ABORTED (NOT FOUND)       : "
            WS-ABORT-COUNT-THIS-RUN.
    DISPLAY "ORDER-CREATE -- LINES WRITTEN  : " WS-LINE-COUNT-THIS-RUN.
    DISPLAY "ORDER-CREATE -- END OF RUN".

    EXIT PROGRAM.
    STOP RUN.
*
*    0100-PROCESS-ONE-ORDER handles one order-request header
*    (already in ORDER-REQUEST-RECORD) through to a written
*    ORDER-FILE header + detail lines and an updated CLIENT-FILE
*    entry.  An order whose client id, or any line's product id,
*    cannot be found on file is aborted entirely and nothing is
*    written for it -- there is no error output file on this job,
*    the console log is the only record of an abort.
*
0100-PROCESS-ONE-ORDER.

    MOVE ORDREQ-CLIENT-ID  TO WS-CURRENT-CLIENT-ID.
    MOVE ORDREQ-PROMO-CODE TO WS-CURRENT-PROMO-CODE.
    ADD 1 TO WS-RUN-ORDER-NUMBER GIVING WS-CURRENT-ORDER-ID.
    MOVE "PENDING" TO WS-CURRENT-ORDER-STATUS.
    MOVE "N" TO W-ORDER-ABORT-SW.

    MOVE WS-CURRENT-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.
    PERFORM LOOK-FOR-CLIENT-RECORD.

    IF NOT FOUND-CLIENT-RECORD
       DISPLAY "*** ORDER ABORTED -- CLIENT NOT ON FILE: "
               WS-CURRENT-CLIENT-ID
       MOVE "Y" TO W-ORDER-ABORT-SW.

*    Item lines belonging to this order are read and looked up
*    regardless of the client-not-found abort above, so the file
*    stays positioned at the next order's header line when this
*    order is done.
    PERFORM 0200-BUILD-ORDER-ITEMS THRU 0200-EXIT.

    IF ORDER-IS-ABORTED
       ADD 1 TO WS-ABORT-COUNT-THIS-RUN
       GO TO 0100-EXIT.

    PERFORM 1000-PROCESS-ORDER-ITEMS THRU 1000-EXIT.
    PERFORM 2000-CALCULATE-FINAL-AMOUNTS THRU 2000-EXIT.
    PERFORM 0300-WRITE-ORDER-RECORDS THRU 0300-EXIT.
    PERFORM 0400-UPDATE-CLIENT-STATS THRU 0400-EXIT.

    ADD 1 TO WS-ORDER-COUNT-THIS-RUN.
    IF WS-CURRENT-ORDER-STATUS EQUAL "REJECTED"
       ADD 1 TO WS-REJECT-COUNT-THIS-RUN.

0100-EXIT.
    EXIT.
*
*    0200-BUILD-ORDER-ITEMS reads item lines off ORDER-REQUEST-FILE
*    until the next header record (or end of file) turns up,
*    looking up each line's product.  A product that cannot be
*    found (or is soft-deleted) sets W-ORDER-ABORT-SW but does not
*    stop the read loop -- every line belonging to this order must
*    still be consumed so the file is positioned correctly for the
*    next order.
*
0200-BUILD-ORDER-ITEMS.

    MOVE ZERO TO WS-ITEM-COUNT.

    PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT.

    PERFORM 0210-BUILD-ONE-ITEM-LINE THRU 0210-EXIT
            UNTIL ORDREQ-AT-END
               OR ORDREQ-IS-HEADER.

0200-EXIT.
    EXIT.
*
0210-BUILD-ONE-ITEM-LINE.

    MOVE ORDREQ-PRODUCT-ID TO WS-LOOKUP-PRODUCT-ID.
    PERFORM LOOK-FOR-PRODUCT-RECORD.

    IF NOT FOUND-PRODUCT-RECORD
       DISPLAY "*** ORDER ABORTED -- PRODUCT NOT ON FILE: "
               WS-LOOKUP-PRODUCT-ID
       MOVE "Y" TO W-ORDER-ABORT-SW
       PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT
       GO TO 0210-EXIT.

    ADD 1 TO WS-ITEM-COUNT.
    SET WS-ITEM-IDX TO WS-ITEM-COUNT.

    MOVE PRD-PRODUCT-ID    TO WS-ITEM-PRODUCT-ID (WS-ITEM-IDX).
    MOVE ORDREQ-QUANTITY   TO WS-ITEM-QUANTITY (WS-ITEM-IDX).
    MOVE PRD-PRICE         TO WS-ITEM-UNIT-PRICE (WS-ITEM-IDX).

    MULTIPLY WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)
          BY WS-ITEM-QUANTITY (WS-ITEM-IDX)
       GIVING WS-ITEM-LINE-TOTAL (WS-ITEM-IDX).

    PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT.

0210-EXIT.
    EXIT.
*
*    1000-PROCESS-ORDER-ITEMS runs the two-pass stock check the
*    inventory-control department asked for in 1987 (see change
*    log 06/02/87).  The first pass scans every line for a
*    shortage and stops looking as soon as one turns up; the
*    second pass then either decrements stock for every line (if
*    nothing was short) or leaves stock untouched and simply
*    accumulates the subtotal from the requested quantities (if
*    the order is being rejected).  Either way every line is
*    accumulated into the subtotal and kept on the order.
*
1000-PROCESS-ORDER-ITEMS.

    MOVE "N" TO W-STOCK-SHORT-SW.

    PERFORM 1010-CHECK-STOCK-PASS THRU 1010-EXIT
            VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
            UNTIL WS-ITEM-SUBSCRIPT GREATER THAN WS-ITEM-COUNT
               OR STOCK-IS-SHORT-SOMEWHERE.

    IF STOCK-IS-SHORT-SOMEWHERE
       MOVE "REJECTED" TO WS-CURRENT-ORDER-STATUS.

    MOVE ZERO TO WS-RUNNING-SUBTOTAL.

    PERFORM 1020-DECREMENT-AND-ACCUMULATE-PASS THRU 1020-EXIT
            VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
            UNTIL WS-ITEM-SUBSCRIPT GREATER THAN WS-ITEM-COUNT.

1000-EXIT.
    EXIT.
*
1010-CHECK-STOCK-PASS.

    SET WS-ITEM-IDX TO WS-ITEM-SUBSCRIPT.
    MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX) TO WS-STOCK-REQUESTED-QTY.
    MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX) TO WS-LOOKUP-PRODUCT-ID.

    PERFORM LOOK-FOR-PRODUCT-RECORD.
    PERFORM STOCK-HAS-AVAILABLE.

    IF NOT STOCK-IS-AVAILABLE
       MOVE "Y" TO W-STOCK-SHORT-SW
       DISPLAY "*** INSUFFICIENT STOCK, PRODUCT "
               WS-LOOKUP-PRODUCT-ID " REQUESTED "
               WS-STOCK-REQUESTED-QTY.

1010-EXIT.
    EXIT.
*
1020-DECREMENT-AND-ACCUMULATE-PASS.

    SET WS-ITEM-IDX TO WS-ITEM-SUBSCRIPT.

    IF WS-CURRENT-ORDER-STATUS NOT EQUAL "REJECTED"
       MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX) TO WS-LOOKUP-PRODUCT-ID
       PERFORM LOOK-FOR-PRODUCT-RECORD
       MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX) TO WS-STOCK-REQUESTED-QTY
       PERFORM STOCK-DECREASE
       REWRITE PRODUCT-RECORD-FILE.

    ADD WS-ITEM-LINE-TOTAL (WS-ITEM-IDX) TO WS-RUNNING-SUBTOTAL.

1020-EXIT.
    EXIT.
*
*    2000-CALCULATE-FINAL-AMOUNTS applies the tiered discount, the
*    promotional-code bonus (change log 09/29/88), and the sales
*    tax to arrive at the order total.  Run unconditionally, even
*    for a REJECTED order, against the subtotal accumulated from
*    the requested (not necessarily fulfilled) quantities.
*
2000-CALCULATE-FINAL-AMOUNTS.

    MOVE CLI-TIER            TO WS-DISC-TIER.
    MOVE WS-RUNNING-SUBTOTAL TO WS-DISC-SUBTOTAL.
    PERFORM DTBL-GET-RATE-BY-TIER.

    MOVE WS-CURRENT-PROMO-CODE TO WS-PROMO-CODE.
    INSPECT WS-PROMO-CODE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
    PERFORM PROMO-CHECK-CODE.

    IF WS-PROMO-VALID
       ADD W-PROMO-BONUS-RATE TO WS-DISC-RATE.

    MULTIPLY WS-RUNNING-SUBTOTAL BY WS-DISC-RATE
        GIVING WS-DISCOUNT-AMOUNT ROUNDED.

    SUBTRACT WS-DISCOUNT-AMOUNT FROM WS-RUNNING-SUBTOTAL
        GIVING WS-NET-BEFORE-TAX.

    IF WS-NET-BEFORE-TAX LESS THAN ZERO
       MOVE ZERO TO WS-NET-BEFORE-TAX.

    MULTIPLY WS-NET-BEFORE-TAX BY W-VAT-RATE
        GIVING WS-TAX-AMOUNT ROUNDED.

    ADD WS-NET-BEFORE-TAX WS-TAX-AMOUNT GIVING WS-TOTAL-AMOUNT.

2000-EXIT.
    EXIT.
*
*    0300-WRITE-ORDER-RECORDS writes the header line first, then
*    one detail line per order item, all tagged with the same
*    ORDOUT-ORDER-ID.  ORDOUT-DETAIL-AREA REDEFINES the header's
*    amount fields, so the same working-storage record is reused
*    for both -- the header is fully built and written before it
*    is disturbed for the detail lines.
*
0300-WRITE-ORDER-RECORDS.

    MOVE SPACES TO ORDER-OUT-RECORD.
    MOVE "H"                    TO ORDOUT-LINE-TYPE.
    MOVE WS-CURRENT-ORDER-ID    TO ORDOUT-ORDER-ID.
    MOVE WS-CURRENT-CLIENT-ID   TO ORDOUT-CLIENT-ID.
    MOVE WS-CURRENT-PROMO-CODE  TO ORDOUT-PROMO-CODE.
    MOVE WS-CURRENT-ORDER-STATUS TO ORDOUT-STATUS.
    MOVE WS-RUNNING-SUBTOTAL    TO ORDOUT-SUBTOTAL.
    MOVE WS-DISCOUNT-AMOUNT     TO ORDOUT-DISCOUNT-AMOUNT.
    MOVE WS-TAX-AMOUNT          TO ORDOUT-TAX-AMOUNT.
    MOVE WS-TOTAL-AMOUNT        TO ORDOUT-TOTAL-AMOUNT.
    MOVE WS-TOTAL-AMOUNT        TO ORDOUT-REMAINING-AMOUNT.

    WRITE ORDER-OUT-RECORD.

    PERFORM 0310-WRITE-ONE-DETAIL-LINE THRU 0310-EXIT
            VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
            UNTIL WS-ITEM-SUBSCRIPT GREATER THAN WS-ITEM-COUNT.

0300-EXIT.
    EXIT.
*
0310-WRITE-ONE-DETAIL-LINE.

    SET WS-ITEM-IDX TO WS-ITEM-SUBSCRIPT.

    MOVE SPACES              TO ORDER-OUT-RECORD.
    MOVE "D"                 TO ORDOUT-LINE-TYPE.
    MOVE WS-CURRENT-ORDER-ID TO ORDOUT-ORDER-ID.
    MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX)
                             TO ORDOUT-LINE-PRODUCT-ID.
    MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX)
                             TO ORDOUT-LINE-QUANTITY.
    MOVE WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)
                             TO ORDOUT-LINE-UNIT-PRICE.
    MOVE WS-ITEM-LINE-TOTAL (WS-ITEM-IDX)
                             TO ORDOUT-LINE-TOTAL.
    WRITE ORDER-OUT-RECORD.
    ADD 1 TO WS-LINE-COUNT-THIS-RUN.

0310-EXIT.
    EXIT.
*
*    0400-UPDATE-CLIENT-STATS adds this order to the customer's
*    lifetime order count and lifetime spend, then re-tiers the
*    customer if the new lifetime spend crosses a threshold (see
*    change log 03/11/91 and 08/17/01 for the PLATINUM level).
*    Per change log 07/19/93 this runs for every order written,
*    REJECTED ones included -- stats are not gated on status.
*
0400-UPDATE-CLIENT-STATS.

    MOVE WS-CURRENT-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.
    PERFORM LOOK-FOR-CLIENT-RECORD.

    IF FOUND-CLIENT-RECORD
       ADD 1 TO CLI-TOTAL-ORDERS
       ADD WS-TOTAL-AMOUNT TO CLI-TOTAL-SPENT
       MOVE CLI-TOTAL-SPENT TO WS-RETIER-TOTAL-SPENT
       PERFORM DTBL-RETIER-CLIENT
       REWRITE CLIENT-RECORD-FILE.

0400-EXIT.
    EXIT.
*
*    9100-READ-ORDER-REQUEST is the single read paragraph for
*    ORDER-REQUEST-FILE, called both by the priming read in
*    0000-MAIN-LOGIC and from inside the header/item loops above.
*
9100-READ-ORDER-REQUEST.

    READ ORDER-REQUEST-FILE
        AT END
           MOVE "Y" TO W-ORDREQ-AT-END.

9100-EXIT.
    EXIT.
*
    COPY "PLGENERAL.CBL".
    COPY "PL-LOOK-FOR-CLIENT-RECORD.CBL".
    COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
    COPY "PL-STOCK-CHECK.CBL".
    COPY "PL-DISCOUNT-TABLE.CBL".
    COPY "PL-PROMO-CHECK.CBL".
