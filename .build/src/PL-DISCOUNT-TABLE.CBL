*
*    PL-DISCOUNT-TABLE.CBL
*    Tiered discount-rate lookup and lifetime re-tiering.
*
*    Reconstructed from observed tier behavior; thresholds scale by
*    a consistent progression across BASIC/SLIVER/GOLD/PLATINUM.
*    Working-storage expected in the calling program:
*
*       WS-DISC-TIER      PIC X(8)  -- tier to rate, CLI-TIER moved in
*       WS-DISC-SUBTOTAL  PIC S9(9)V9(2) COMP-3 -- ORDOUT-SUBTOTAL moved
*       WS-DISC-RATE      PIC SV999 COMP-3    -- rate returned, e.g. .100
*
DTBL-GET-RATE-BY-TIER.

    MOVE ZERO TO WS-DISC-RATE.

    IF WS-DISC-TIER EQUAL "SLIVER"
       IF WS-DISC-SUBTOTAL NOT LESS THAN 500.00
          MOVE .050 TO WS-DISC-RATE.

    IF WS-DISC-TIER EQUAL "GOLD"
       IF WS-DISC-SUBTOTAL NOT LESS THAN 1000.00
          MOVE .100 TO WS-DISC-RATE.

    IF WS-DISC-TIER EQUAL "PLATINUM"
       IF WS-DISC-SUBTOTAL NOT LESS THAN 2000.00
          MOVE .150 TO WS-DISC-RATE.
*
*    Re-tier a client from cumulative lifetime spend.  Working
*    storage expected in the calling program:
*
*       WS-RETIER-TOTAL-SPENT  PIC S9(9)V9(2) COMP-3 -- CLI-TOTAL-SPENT
*                                                        moved in after
*                                                        the order total
*                                                        is added
*       CLI-TIER is set directly (it is the FD field of the CLIENT
*       record currently held in working storage for the rewrite).
*
DTBL-RETIER-CLIENT.

    IF WS-RETIER-TOTAL-SPENT NOT LESS THAN 2000.00
       MOVE "PLATINUM" TO CLI-TIER
    ELSE
       IF WS-RETIER-TOTAL-SPENT NOT LESS THAN 1000.00
          MOVE "GOLD"     TO CLI-TIER
       ELSE
          IF WS-RETIER-TOTAL-SPENT NOT LESS THAN 500.00
             MOVE "SLIVER"   TO CLI-TIER
          ELSE
             MOVE "BASIC"    TO CLI-TIER.
