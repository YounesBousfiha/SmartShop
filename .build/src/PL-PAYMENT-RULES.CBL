*
*    PL-PAYMENT-RULES.CBL
*    Per-method validation, reference generation and initial status
*    for a payment being posted against an order's balance.
*
*    Working-storage expected in the calling program (see
*    payment-post.cbl):
*
*       PAYMENT-REQUEST-RECORD (COPY FDPAYREQ.CBL) -- the payment
*                                                      being posted
*       WS-PMRULE-VIOLATION-SW  PIC X, 88 PMRULE-VIOLATION VALUE "Y"
*       WS-PMRULE-VIOLATION-MSG PIC X(60)
*       WS-PMRULE-REFERENCE     PIC X(20) -- returned to PYM-REFERENCE
*       WS-PMRULE-STATUS        PIC X(10) -- returned to PYM-STATUS
*       WS-PMRULE-PREFIX        PIC X(3)
*       WS-PMRULE-TIMESTAMP     PIC 9(14) -- set by
*                                PMRULE-GET-CURRENT-TIMESTAMP below
*
PMRULE-VALIDATE.

    MOVE "N" TO WS-PMRULE-VIOLATION-SW.
    MOVE SPACES TO WS-PMRULE-VIOLATION-MSG.

    IF PYREQ-IS-ESPECES
       IF PYREQ-AMOUNT GREATER THAN 20000.00
          MOVE "Y" TO WS-PMRULE-VIOLATION-SW
          MOVE "CASH PAYMENT SURPASSES LIMIT OF 20,000"
                                     TO WS-PMRULE-VIOLATION-MSG.

    IF PYREQ-IS-CHEQUE
       IF PYREQ-BANK-NAME EQUAL SPACES
          MOVE "Y" TO WS-PMRULE-VIOLATION-SW
          MOVE "BANK NAME IS REQUIRED FOR A CHEQUE PAYMENT"
                                     TO WS-PMRULE-VIOLATION-MSG
       ELSE
          IF PYREQ-DUE-DATE EQUAL ZEROS
             MOVE "Y" TO WS-PMRULE-VIOLATION-SW
             MOVE "DUE DATE IS REQUIRED FOR A CHEQUE PAYMENT"
                                     TO WS-PMRULE-VIOLATION-MSG.

    IF PYREQ-IS-VIREMENT
       IF PYREQ-BANK-NAME EQUAL SPACES
          MOVE "Y" TO WS-PMRULE-VIOLATION-SW
          MOVE "BANK NAME IS REQUIRED FOR A WIRE TRANSFER PAYMENT"
                                     TO WS-PMRULE-VIOLATION-MSG.
*
PMRULE-GENERATE-REFERENCE.

    IF PYREQ-REFERENCE NOT EQUAL SPACES
       MOVE PYREQ-REFERENCE TO WS-PMRULE-REFERENCE
    ELSE
       PERFORM PMRULE-GET-CURRENT-TIMESTAMP
       PERFORM PMRULE-SET-PREFIX-BY-METHOD
       STRING WS-PMRULE-PREFIX  DELIMITED BY SIZE
              "-"                DELIMITED BY SIZE
              WS-PMRULE-TIMESTAMP DELIMITED BY SIZE
         INTO WS-PMRULE-REFERENCE.
*
PMRULE-SET-PREFIX-BY-METHOD.

    IF PYREQ-IS-ESPECES
       MOVE "ESP" TO WS-PMRULE-PREFIX.

    IF PYREQ-IS-VIREMENT
       MOVE "VIR" TO WS-PMRULE-PREFIX.

    IF PYREQ-IS-CHEQUE
       MOVE "CHQ" TO WS-PMRULE-PREFIX.
*
PMRULE-DETERMINE-STATUS.

    IF PYREQ-IS-ESPECES
       MOVE "ENCAISSE"   TO WS-PMRULE-STATUS
    ELSE
       MOVE "EN_ATTENTE" TO WS-PMRULE-STATUS.
*
*    Builds a CCYYMMDDHHMMSS processing timestamp from the special
*    registers DATE and TIME (no intrinsic FUNCTIONs on this shop's
*    compiler).  ACCEPT FROM DATE returns a 2-digit year, so the
*    result is windowed to a century the same way the rest of the
*    shop's Y2K remediation works: YY less than 50 is 20xx, else
*    19xx.
*
PMRULE-GET-CURRENT-TIMESTAMP.

    ACCEPT WS-PMRULE-DATE-YYMMDD FROM DATE.
    ACCEPT WS-PMRULE-TIME-HHMMSSHH FROM TIME.

    IF WS-PMRULE-YY LESS THAN 50
       MOVE 20 TO WS-PMRULE-CENTURY
    ELSE
       MOVE 19 TO WS-PMRULE-CENTURY.

    STRING WS-PMRULE-CENTURY DELIMITED BY SIZE
           WS-PMRULE-YY      DELIMITED BY SIZE
           WS-PMRULE-MM      DELIMITED BY SIZE
           WS-PMRULE-DD      DELIMITED BY SIZE
           WS-PMRULE-HH      DELIMITED BY SIZE
           WS-PMRULE-MN      DELIMITED BY SIZE
           WS-PMRULE-SS      DELIMITED BY SIZE
      INTO WS-PMRULE-TIMESTAMP.
