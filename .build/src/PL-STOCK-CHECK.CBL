*
*    PL-STOCK-CHECK.CBL
*    Stock-availability guard and decrement for PRODUCT-RECORD-FILE.
*
*    Working-storage expected in the calling program:
*
*       WS-STOCK-REQUESTED-QTY  PIC 9(5) COMP -- quantity being asked
*                                                 for or decremented
*       W-STOCK-AVAILABLE-SW   PIC X, 88 STOCK-IS-AVAILABLE VALUE "Y"
*
*    Operates against whichever PRODUCT-RECORD-FILE is currently held
*    in working storage for the line being priced.
*
STOCK-HAS-AVAILABLE.

    IF WS-STOCK-REQUESTED-QTY NOT GREATER THAN PRD-STOCK
       MOVE "Y" TO W-STOCK-AVAILABLE-SW
    ELSE
       MOVE "N" TO W-STOCK-AVAILABLE-SW.
*
*    Decrement is only ever reached for a line that already passed
*    STOCK-HAS-AVAILABLE -- the guard below is the belt-and-braces
*    check the business rule calls for so PRD-STOCK can never be
*    driven negative by a caller that skipped the check.
*
STOCK-DECREASE.

    IF WS-STOCK-REQUESTED-QTY NOT GREATER THAN PRD-STOCK
       SUBTRACT WS-STOCK-REQUESTED-QTY FROM PRD-STOCK
    ELSE
       DISPLAY "*** STOCK-DECREASE CALLED WITH QTY EXCEEDING STOCK, "
               "PRODUCT " PRD-PRODUCT-ID " *** REJECTED".
