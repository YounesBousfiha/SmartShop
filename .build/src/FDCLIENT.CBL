*
*    FDCLIENT.CBL
*    Record layout for the CLIENT-FILE.
*
*    Carries the client's identity, loyalty tier and lifetime
*    order/spend counters.  Re-tiering and the discount-rate lookup
*    both key off CLI-TIER and CLI-TOTAL-SPENT (see
*    PL-DISCOUNT-TABLE.CBL).
*
    FD  CLIENT-FILE
        LABEL RECORDS ARE STANDARD.

    01  CLIENT-RECORD-FILE.
        05  CLI-CLIENT-ID              PIC 9(9).
        05  CLI-USERNAME               PIC X(30).
        05  CLI-TIER                   PIC X(8).
            88  CLI-TIER-BASIC             VALUE "BASIC".
            88  CLI-TIER-SLIVER            VALUE "SLIVER".
            88  CLI-TIER-GOLD              VALUE "GOLD".
            88  CLI-TIER-PLATINUM          VALUE "PLATINUM".
        05  CLI-TOTAL-ORDERS           PIC 9(7).
        05  CLI-TOTAL-SPENT            PIC S9(9)V9(2) COMP-3.
        05  FILLER                     PIC X(20).

*    Alternate view of the tier field, used by DTBL-RETIER-CLIENT
*    to pick off the tier's leading letter for a fast CLASS test
*    before falling through to the full 88-level compare.
    01  CLI-TIER-ALTERNATE-VIEW REDEFINES CLIENT-RECORD-FILE.
        05  FILLER                     PIC X(39).
        05  CLI-TIER-FIRST-CHAR        PIC X(1).
        05  FILLER                     PIC X(40).
