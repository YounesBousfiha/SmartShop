*
*    PL-LOOK-FOR-CLIENT-RECORD.CBL
*    Locate a CLIENT-RECORD-FILE by id.
*
*    CLIENT-FILE has no ISAM/indexed access on this shop's runtime,
*    so every lookup re-opens the file and scans it from the top.
*    A found record is left positioned so the caller can REWRITE it
*    (see 0400-UPDATE-CLIENT-STATS in order-create.cbl) -- REWRITE
*    is only good immediately after the READ that found the record,
*    so do not perform any other read against CLIENT-FILE in between.
*
*    Working-storage expected in the calling program:
*
*       WS-LOOKUP-CLIENT-ID   PIC 9(9)  -- id being searched for
*       W-FOUND-CLIENT-RECORD PIC X, 88 FOUND-CLIENT-RECORD VALUE "Y"
*       W-CLIENT-FILE-AT-END  PIC X, 88 CLIENT-FILE-AT-END  VALUE "Y"
*
LOOK-FOR-CLIENT-RECORD.

    CLOSE CLIENT-FILE.
    OPEN I-O CLIENT-FILE.

    MOVE "N" TO W-FOUND-CLIENT-RECORD.
    MOVE "N" TO W-CLIENT-FILE-AT-END.

    PERFORM LFCR-READ-NEXT-CLIENT THRU LFCR-READ-NEXT-CLIENT-EXIT
            UNTIL CLIENT-FILE-AT-END
               OR FOUND-CLIENT-RECORD.
*
LFCR-READ-NEXT-CLIENT.

    READ CLIENT-FILE
        AT END
           MOVE "Y" TO W-CLIENT-FILE-AT-END
           GO TO LFCR-READ-NEXT-CLIENT-EXIT.

    IF CLI-CLIENT-ID EQUAL WS-LOOKUP-CLIENT-ID
       MOVE "Y" TO W-FOUND-CLIENT-RECORD.

LFCR-READ-NEXT-CLIENT-EXIT.
    EXIT.
