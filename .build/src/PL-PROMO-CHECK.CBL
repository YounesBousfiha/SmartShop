*
*    PL-PROMO-CHECK.CBL
*    Promo-code pattern test:  PROMO- followed by exactly 4
*    characters, each an upper-case letter or a digit.
*
*    Working-storage expected in the calling program:
*
*       WS-PROMO-CODE          PIC X(10) -- ORDER-PROMO-CODE moved in,
*                                            already folded to upper
*                                            case by INSPECT CONVERTING
*       WS-PROMO-VIEW REDEFINES WS-PROMO-CODE, split into
*                       WS-PROMO-PREFIX (X(6)) and
*                       WS-PROMO-SUFFIX-CHARS (X OCCURS 4 TIMES)
*       W-PROMO-VALID-SW      PIC X, 88 WS-PROMO-VALID VALUE "Y"
*       WS-PROMO-SUBSCRIPT     PIC 99 COMP
*
PROMO-CHECK-CODE.

    MOVE "N" TO W-PROMO-VALID-SW.

    IF WS-PROMO-PREFIX EQUAL "PROMO-"
       MOVE "Y" TO W-PROMO-VALID-SW
       PERFORM PROMO-CHECK-ONE-SUFFIX-CHAR
               VARYING WS-PROMO-SUBSCRIPT FROM 1 BY 1
               UNTIL WS-PROMO-SUBSCRIPT GREATER THAN 4.
*
PROMO-CHECK-ONE-SUFFIX-CHAR.

    IF WS-PROMO-SUFFIX-CHARS (WS-PROMO-SUBSCRIPT) IS NOT ALPHABETIC-UPPER
       AND WS-PROMO-SUFFIX-CHARS (WS-PROMO-SUBSCRIPT) IS NOT NUMERIC
       MOVE "N" TO W-PROMO-VALID-SW.
