000100*
000110*    PL-DISCOUNT-TABLE.CBL
000120*    Tiered discount-rate lookup and lifetime re-tiering.
000130*
000140*    Reconstructed from observed tier behavior; thresholds scale by
000150*    a consistent progression across BASIC/SLIVER/GOLD/PLATINUM.
000160*    Working-storage expected in the calling program:
000170*
000180*       WS-DISC-TIER      PIC X(8)  -- tier to rate, CLI-TIER moved in
000190*       WS-DISC-SUBTOTAL  PIC S9(9)V9(2) COMP-3 -- ORDOUT-SUBTOTAL moved
000200*       WS-DISC-RATE      PIC SV999 COMP-3    -- rate returned, e.g. .100
000210*
000220 DTBL-GET-RATE-BY-TIER.
000230
000240     MOVE ZERO TO WS-DISC-RATE.
000250
000260     IF WS-DISC-TIER EQUAL "SLIVER"
000270        IF WS-DISC-SUBTOTAL NOT LESS THAN 500.00
000280           MOVE .050 TO WS-DISC-RATE.
000290
000300     IF WS-DISC-TIER EQUAL "GOLD"
000310        IF WS-DISC-SUBTOTAL NOT LESS THAN 1000.00
000320           MOVE .100 TO WS-DISC-RATE.
000330
000340     IF WS-DISC-TIER EQUAL "PLATINUM"
000350        IF WS-DISC-SUBTOTAL NOT LESS THAN 2000.00
000360           MOVE .150 TO WS-DISC-RATE.
000370*
000380*    Re-tier a client from cumulative lifetime spend.  Working
000390*    storage expected in the calling program:
000400*
000410*       WS-RETIER-TOTAL-SPENT  PIC S9(9)V9(2) COMP-3 -- CLI-TOTAL-SPENT
000420*                                                        moved in after
000430*                                                        the order total
000440*                                                        is added
000450*       CLI-TIER is set directly (it is the FD field of the CLIENT
000460*       record currently held in working storage for the rewrite).
000470*
000480 DTBL-RETIER-CLIENT.
000490
000500     IF WS-RETIER-TOTAL-SPENT NOT LESS THAN 2000.00
000510        MOVE "PLATINUM" TO CLI-TIER
000520     ELSE
000530        IF WS-RETIER-TOTAL-SPENT NOT LESS THAN 1000.00
000540           MOVE "GOLD"     TO CLI-TIER
000550        ELSE
000560           IF WS-RETIER-TOTAL-SPENT NOT LESS THAN 500.00
000570              MOVE "SLIVER"   TO CLI-TIER
000580           ELSE
000590              MOVE "BASIC"    TO CLI-TIER.
