000100*
000110*    SMARTSHOP-BATCH.COB
000120*
000130*    SMARTSHOP RETAIL SYSTEM -- NIGHTLY BATCH DRIVER.
000140*
000150*    RUNS THE TWO STEPS OF THE NIGHTLY ORDER/PAYMENT CYCLE IN THE
000160*    ORDER THE BUSINESS REQUIRES THEM -- ORDERS MUST BE PRICED AND
000170*    WRITTEN TO ORDER-FILE BEFORE ANY PAYMENT CAN BE POSTED AGAINST
000180*    THEM, SINCE PAYMENT-POST LOOKS UP THE OWNING ORDER'S BALANCE ON
000190*    ORDER-FILE.  THIS PROGRAM DOES NO PROCESSING OF ITS OWN -- IT
000200*    ONLY SEQUENCES THE TWO CALLS AND CONFIRMS EACH ONE RETURNED
000210*    BEFORE STARTING THE NEXT.
000220*
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID. SMARTSHOP-BATCH.
000250 AUTHOR. R JELINSKI.
000260 INSTALLATION. SMARTSHOP RETAIL DIVISION - DATA PROCESSING.
000270 DATE-WRITTEN. 05/14/1987.
000280 DATE-COMPILED.
000290 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000300*
000310*    ---------------------------------------------------------------
000320*    C H A N G E   L O G
000330*    ---------------------------------------------------------------
000340*    05/14/87  RJJ  ORIG-114  INITIAL WRITE-UP.  REPLACES THE OLD
000350*                             OPERATOR RUN SHEET THAT HAD THE
000360*                             CONSOLE OPERATOR CALL ORDER-CREATE AND
000370*                             PAYMENT-POST BY HAND FROM THE JCL
000380*                             LIBRARY MENU EACH NIGHT.
000390*    03/11/91  T KOVACS CHG-355  DISPLAY LINES ADDED SO THE CONSOLE
000400*                             LOG SHOWS WHICH STEP OF THE RUN IS
000410*                             EXECUTING -- OPERATIONS COULD NOT TELL
000420*                             THE TWO STEPS APART ON A LONG RUN.
000430*    11/02/98  D PELLETIER Y2K-014  RUN-DATE STAMPING REVIEWED ACROSS
000440*                             THE WHOLE ORDER/PAYMENT SUITE FOR
000450*                             CENTURY WINDOWING; NO CHANGE NEEDED IN
000460*                             THIS PROGRAM, IT CARRIES NO DATE FIELDS
000470*                             OF ITS OWN.
000480*    05/14/14  S OKONKWO CHG-833  DRIVER NOW ABORTS THE PAYMENT STEP
000490*                             IF THE ORDER STEP DID NOT COME BACK
000500*                             CLEAN, SO A BAD ORDER RUN CANNOT BE
000510*                             FOLLOWED BY A PAYMENT RUN AGAINST STALE
000520*                             ORDER BALANCES.
000530*    03/22/21  L FERREIRA CHG-904  RUN BANNER NOW PRINTS THE DATE AND
000540*                             TIME SPLIT OUT MM/DD/YY AND HH:MM:SS
000550*                             INSTEAD OF THE RAW ACCEPT FORMAT, AND
000560*                             THE CLOSING MESSAGE TESTS BOTH STEP
000570*                             CODES AT ONCE OFF THE COMBINED VIEW OF
000580*                             THE RETURN-CODE AREA.
000590*    ---------------------------------------------------------------
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680
000690     01  W-STEP-RETURN-CODE-AREA.
000700         05  W-ORDER-STEP-RETURN-CODE       PIC S9(4) COMP VALUE ZERO.
000710             88  ORDER-STEP-OK                  VALUE ZERO.
000720         05  W-PAYMENT-STEP-RETURN-CODE     PIC S9(4) COMP VALUE ZERO.
000730             88  PAYMENT-STEP-OK                VALUE ZERO.
000740         05  FILLER                         PIC X(10).
000750
000760*    Both halfwords above are binary zero exactly when both steps
000770*    came back clean -- this fullword view over the same four
000780*    bytes lets the closing banner test both codes in one shot
000790*    instead of chaining two 88-level tests.  Old shop habit from
000800*    the days the console log was scanned by eye at 2 AM; the
000810*    per-step codes above are still what gets DISPLAYed on a
000820*    failure so the operator knows which step to blame.
000830     01  W-STEP-RETURN-CODE-COMBINED REDEFINES W-STEP-RETURN-CODE-AREA.
000840         05  W-COMBINED-RETURN-CODE         PIC S9(8) COMP.
000850         05  FILLER                         PIC X(10).
000860
000870     01  W-BATCH-ABORT-SW                PIC X.
000880         88  BATCH-IS-ABORTED               VALUE "Y".
000890         88  BATCH-RAN-CLEAN                 VALUE "N".
000900
000910     01  W-BATCH-RUN-STAMP.
000920         05  W-BATCH-RUN-STAMP-DATE         PIC 9(6).
000930         05  W-BATCH-RUN-STAMP-TIME         PIC 9(8).
000940         05  FILLER                         PIC X(06).
000950
000960*    Date part of the run stamp broken out YY/MM/DD for the run
000970*    banner -- this shop has always printed the console banner
000980*    date as MM/DD/YY rather than the raw CCYYMMDD ACCEPT format.
000990     01  W-BATCH-RUN-STAMP-DATE-SPLIT REDEFINES W-BATCH-RUN-STAMP.
001000         05  W-BATCH-RUN-STAMP-YY            PIC 99.
001010         05  W-BATCH-RUN-STAMP-MM            PIC 99.
001020         05  W-BATCH-RUN-STAMP-DD            PIC 99.
001030         05  FILLER                          PIC X(14).
001040
001050*    Time part of the run stamp broken out HH/MM/SS for the same
001060*    banner line -- the two hundredths-of-a-second digits off the
001070*    TIME register are not shown, so they fall into the FILLER.
001080     01  W-BATCH-RUN-STAMP-TIME-SPLIT REDEFINES W-BATCH-RUN-STAMP.
001090         05  FILLER                          PIC X(06).
001100         05  W-BATCH-RUN-STAMP-HH             PIC 99.
001110         05  W-BATCH-RUN-STAMP-MN             PIC 99.
001120         05  W-BATCH-RUN-STAMP-SS             PIC 99.
001130         05  FILLER                          PIC X(08).
001140*
001150*    ---------------------------------------------------------------
001160 PROCEDURE DIVISION.
001170
001180 0000-MAIN-LOGIC.
001190
001200     ACCEPT W-BATCH-RUN-STAMP-DATE FROM DATE.
001210     ACCEPT W-BATCH-RUN-STAMP-TIME FROM TIME.
001220
001230     MOVE "N" TO W-BATCH-ABORT-SW.
001240
001250     DISPLAY "SMARTSHOP-BATCH -- NIGHTLY ORDER/PAYMENT RUN STARTING".
001260     DISPLAY "SMARTSHOP-BATCH -- RUN DATE "
001270             W-BATCH-RUN-STAMP-MM "/" W-BATCH-RUN-STAMP-DD "/"
001280             W-BATCH-RUN-STAMP-YY " TIME "
001290             W-BATCH-RUN-STAMP-HH ":" W-BATCH-RUN-STAMP-MN ":"
001300             W-BATCH-RUN-STAMP-SS.
001310
001320     PERFORM 1000-RUN-ORDER-CREATE THRU 1000-EXIT.
001330
001340     IF ORDER-STEP-OK
001350        PERFORM 2000-RUN-PAYMENT-POST THRU 2000-EXIT
001360     ELSE
001370        MOVE "Y" TO W-BATCH-ABORT-SW
001380        DISPLAY "*** SMARTSHOP-BATCH -- ORDER-CREATE DID NOT RETURN "
001390                "CLEAN, RETURN CODE " W-ORDER-STEP-RETURN-CODE
001400        DISPLAY "*** SMARTSHOP-BATCH -- PAYMENT-POST STEP SKIPPED, "
001410                "SEE CHANGE LOG 05/14/14".
001420
001430     IF W-COMBINED-RETURN-CODE EQUAL ZERO
001440        DISPLAY "SMARTSHOP-BATCH -- RUN COMPLETED NORMALLY"
001450     ELSE
001460        IF BATCH-IS-ABORTED
001470           DISPLAY "SMARTSHOP-BATCH -- RUN ENDED WITH ERRORS"
001480        ELSE
001490           DISPLAY "*** SMARTSHOP-BATCH -- PAYMENT-POST DID NOT RETURN "
001500                   "CLEAN, RETURN CODE " W-PAYMENT-STEP-RETURN-CODE.
001510
001520     EXIT PROGRAM.
001530     STOP RUN.
001540*
001550*    1000-RUN-ORDER-CREATE calls the order-pricing step.  It must run
001560*    to completion before any payment can be posted, since it is the
001570*    only step that writes ORDER-FILE.
001580*
001590 1000-RUN-ORDER-CREATE.
001600
001610     DISPLAY "SMARTSHOP-BATCH -- STEP 1 OF 2 -- ORDER-CREATE".
001620
001630     CALL "ORDER-CREATE".
001640     MOVE RETURN-CODE TO W-ORDER-STEP-RETURN-CODE.
001650
001660 1000-EXIT.
001670     EXIT.
001680*
001690*    2000-RUN-PAYMENT-POST calls the payment-posting step, which
001700*    reads and rewrites the ORDER-FILE that ORDER-CREATE just wrote.
001710*
001720 2000-RUN-PAYMENT-POST.
001730
001740     DISPLAY "SMARTSHOP-BATCH -- STEP 2 OF 2 -- PAYMENT-POST".
001750
001760     CALL "PAYMENT-POST".
001770     MOVE RETURN-CODE TO W-PAYMENT-STEP-RETURN-CODE.
001780
001790 2000-EXIT.
001800     EXIT.
