000100*
000110*    PAYMENT-POST.CBL
000120*
000130*    SMARTSHOP RETAIL SYSTEM -- BATCH PAYMENT-POSTING JOB.
000140*
000150*    READS THE PAYMENT-REQUEST-FILE ONE LINE PER PAYMENT, VALIDATES
000160*    IT AGAINST THE OWNING ORDER'S STATUS AND REMAINING BALANCE,
000170*    APPLIES THE PER-METHOD RULES, GENERATES A REFERENCE WHERE ONE
000180*    WAS NOT SUPPLIED, AND POSTS THE RESULT TO PAYMENT-FILE WHILE
000190*    REDUCING THE ORDER'S REMAINING BALANCE ON ORDER-FILE.  CALLED
000200*    FROM SMARTSHOP-BATCH AS THE SECOND STEP OF THE NIGHTLY
000210*    ORDER/PAYMENT RUN, AFTER ORDER-CREATE.
000220*
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID. PAYMENT-POST.
000250 AUTHOR. T KOVACS.
000260 INSTALLATION. SMARTSHOP RETAIL DIVISION - DATA PROCESSING.
000270 DATE-WRITTEN. 02/20/1989.
000280 DATE-COMPILED.
000290 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000300*
000310*    ---------------------------------------------------------------
000320*    C H A N G E   L O G
000330*    ---------------------------------------------------------------
000340*    02/20/89  TK   ORIG-149  INITIAL WRITE-UP -- POSTS INSTALLMENT
000350*                             PAYMENTS AGAINST AN ORDER'S BALANCE,
000360*                             REPLACING THE CASHIER'S MANUAL PAYMENT
000370*                             LEDGER CARDS.
000380*    05/03/90  TK   CHG-166   CASH CEILING OF 20,000 ADDED PER
000390*                             TREASURY'S CURRENCY-REPORTING POLICY.
000400*    11/14/92  T KOVACS CHG-390  CHEQUE PAYMENTS NOW REQUIRE A DUE
000410*                             DATE IN ADDITION TO THE BANK NAME --
000420*                             AUDIT FINDING 92-07.
000430*    06/09/95  D PELLETIER CHG-471  REFERENCE NUMBER GENERATION
000440*                             ADDED FOR PAYMENTS THE CASHIER DID NOT
000450*                             KEY A REFERENCE FOR.
000460*    11/02/98  D PELLETIER Y2K-014  PROCESSING TIMESTAMP NOW BUILT
000470*                             FROM A WINDOWED 4-DIGIT YEAR (YY < 50
000480*                             IS 20XX, ELSE 19XX) INSTEAD OF THE OLD
000490*                             2-DIGIT CENTURY ASSUMPTION.
000500*    02/23/99  D PELLETIER Y2K-014  VERIFIED AGAINST THE 00-29
000510*                             CENTURY BOUNDARY TEST DECK, DP QA.
000520*    08/30/02  M ABOUD  CHG-560  DUE DATE ON A CHEQUE PAYMENT IS NOW
000530*                             CHECKED FOR A REAL CALENDAR DATE, NOT
000540*                             JUST FOR BEING NON-ZERO.
000550*    05/14/14  S OKONKWO CHG-834  PAYMENT REJECTED WHEN THE OWNING
000560*                             ORDER IS CANCELED OR REJECTED, MATCHING
000570*                             ORDER-CREATE'S CHG-833.
000580*    03/22/21  L FERREIRA CHG-903  RUN COUNTER WAS NEVER ADVANCING --
000590*                             SAME ADD/GIVING MISTAKE AS ORDER-
000600*                             CREATE'S CHG-902.  WS-RUN-PAYMENT-
000610*                             NUMBER STAYED AT ZERO SO EVERY PAYMENT
000620*                             POSTED IN A RUN GOT PAYMENT-ID 1.
000630*                             SPLIT INTO AN ADD FOLLOWED BY A MOVE.
000640*    03/22/21  L FERREIRA CHG-906  MINIMUM PAYMENT AMOUNT WAS ONLY
000650*                             CHECKED AGAINST ZERO, SO A ONE- OR
000660*                             FIVE-CENT PAYMENT REQUEST WAS ACCEPTED.
000670*                             ACCOUNTING'S FLOOR IS TEN CENTS --
000680*                             ANYTHING SMALLER ISN'T WORTH THE BANK
000690*                             FEE TO PROCESS.  CHANGED THE TEST TO
000700*                             REJECT ANYTHING NOT GREATER THAN 0.10
000710*                             AND REWORDED THE REJECTION REASON TO
000720*                             MATCH.
000730*    ---------------------------------------------------------------
000740*
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820
000830     COPY "SLPAYREQ.CBL".
000840     COPY "SLPAYMNT.CBL".
000850     COPY "SLORDER.CBL".
000860
000870 DATA DIVISION.
000880 FILE SECTION.
000890
000900     COPY "FDPAYREQ.CBL".
000910     COPY "FDPAYMNT.CBL".
000920     COPY "FDORDER.CBL".
000930
000940 WORKING-STORAGE SECTION.
000950
000960     COPY "wsdate.cbl".
000970
000980*    ---------- Switches
000990*
001000*    SAME ONE-CHARACTER Y/N-WITH-88-LEVEL CONVENTION AS ORDER-
001010*    CREATE.CBL -- SEE THAT PROGRAM'S SWITCH BANNER FOR THE
001020*    REASONING.  W-PAYMENT-REJECT-SW/-REASON ARE THIS PROGRAM'S
001030*    OWN ADDITION (ORDER-CREATE HAS NO EQUIVALENT, SINCE AN
001040*    ABORTED ORDER IS NOT WRITTEN AT ALL, WHEREAS A REJECTED
001050*    PAYMENT STILL COUNTS AGAINST THE RUN'S REJECT TOTAL AND
001060*    NEEDS A REASON FOR THE CONSOLE LOG).
001070     01  W-PYREQ-AT-END                 PIC X.
001080         88  PYREQ-AT-END                   VALUE "Y".
001090
001100     01  W-PAYMENT-FILE-AT-END          PIC X.
001110         88  PAYMENT-FILE-AT-END            VALUE "Y".
001120
001130     01  W-FOUND-ORDER-RECORD           PIC X.
001140         88  FOUND-ORDER-RECORD             VALUE "Y".
001150
001160     01  W-ORDER-FILE-AT-END            PIC X.
001170         88  ORDER-FILE-AT-END              VALUE "Y".
001180
001190     01  W-PAYMENT-REJECT-SW            PIC X.
001200         88  PAYMENT-IS-REJECTED            VALUE "Y".
001210
001220     01  W-PAYMENT-REJECT-REASON        PIC X(60).
001230
001240*    ---------- Fields shared with PL-PAYMENT-RULES.CBL
001250*
001260*    PL-PAYMENT-RULES.CBL OWNS THE CASH CEILING (CHG-166), THE
001270*    CHEQUE BANK-NAME/DUE-DATE REQUIREMENT (CHG-390), REFERENCE-
001280*    NUMBER GENERATION FOR A PAYMENT THE CASHIER DID NOT KEY ONE
001290*    FOR (CHG-471), AND THE CLEARED/PENDING STATUS DETERMINATION.
001300*    WS-PMRULE-VIOLATION-SW/-MSG ARE SET BY PMRULE-VALIDATE AND
001310*    READ BACK HERE IN 3030-APPLY-METHOD-RULES.  THE DATE/TIME
001320*    WORK FIELDS BELOW BACK THE Y2K-014 TIMESTAMP BUILD (SEE THE
001330*    CHANGE LOG) AND ARE NOT TOUCHED OUTSIDE THE COPYBOOK.
001340     01  WS-PMRULE-VIOLATION-SW         PIC X.
001350         88  PMRULE-VIOLATION               VALUE "Y".
001360     01  WS-PMRULE-VIOLATION-MSG        PIC X(60).
001370     01  WS-PMRULE-REFERENCE            PIC X(20).
001380     01  WS-PMRULE-STATUS               PIC X(10).
001390     01  WS-PMRULE-PREFIX               PIC X(3).
001400     01  WS-PMRULE-TIMESTAMP            PIC 9(14).
001410
001420     01  WS-PMRULE-DATE-YYMMDD          PIC 9(6).
001430     01  WS-PMRULE-DATE-VIEW REDEFINES WS-PMRULE-DATE-YYMMDD.
001440         05  WS-PMRULE-YY                   PIC 99.
001450         05  WS-PMRULE-MM                   PIC 99.
001460         05  WS-PMRULE-DD                   PIC 99.
001470     01  WS-PMRULE-CENTURY               PIC 99.
001480
001490     01  WS-PMRULE-TIME-HHMMSSHH         PIC 9(8).
001500     01  WS-PMRULE-TIME-VIEW REDEFINES WS-PMRULE-TIME-HHMMSSHH.
001510         05  WS-PMRULE-HH                    PIC 99.
001520         05  WS-PMRULE-MN                    PIC 99.
001530         05  WS-PMRULE-SS                    PIC 99.
001540         05  FILLER                          PIC 99.
001550
001560*    ---------- Lookup keys used by the PL-LOOK-FOR-/COUNT- paragraphs
001570*
001580*    WS-LOOKUP-ORDER-ID FEEDS PL-LOOK-FOR-ORDER-RECORD.CBL, THE
001590*    SAME WAY ORDER-CREATE FEEDS PL-LOOK-FOR-CLIENT-RECORD.CBL.
001600*    WS-COUNT-ORDER-ID/WS-PAYMENT-COUNT-FOR-ORDER ARE SEPARATE
001610*    FIELDS FOR PL-COUNT-PAYMENTS-FOR-ORDER.CBL, WHICH SCANS
001620*    PAYMENT-FILE FOR HOW MANY PAYMENTS ALREADY EXIST AGAINST
001630*    THIS ORDER SO PYM-PAYMENT-NUMBER CAN BE ASSIGNED IN SEQUENCE
001640*    (1ST INSTALLMENT, 2ND INSTALLMENT, AND SO ON).
001650     01  WS-LOOKUP-ORDER-ID              PIC 9(9).
001660     01  WS-COUNT-ORDER-ID                PIC 9(9).
001670     01  WS-PAYMENT-COUNT-FOR-ORDER       PIC 9(3) COMP.
001680
001690*    ---------- Payment-in-progress work area
001700*
001710*    WS-RUN-PAYMENT-NUMBER IS THE RUN'S OWN COUNTER, ADD-1'D AND
001720*    THEN MOVED TO WS-CURRENT-PAYMENT-ID -- NEVER ADD ... GIVING
001730*    ON THIS FIELD, SEE CHG-903 IN THE CHANGE LOG ABOVE FOR WHY
001740*    THAT FORM LEFT THE COUNTER FROZEN AT ZERO AND EVERY PAYMENT
001750*    IN A RUN CAME OUT PAYMENT-ID 1.
001760     01  WS-RUN-PAYMENT-NUMBER           PIC 9(9) COMP VALUE ZERO.
001770     01  WS-CURRENT-PAYMENT-ID           PIC 9(9).
001780
001790     01  WS-PAYMENT-COUNT-THIS-RUN        PIC 9(7) COMP.
001800     01  WS-REJECT-COUNT-THIS-RUN         PIC 9(7) COMP.
001810*
001820*    ---------------------------------------------------------------
001830 PROCEDURE DIVISION.
001840
001850*    0000-MAIN-LOGIC OPENS PAYMENT-REQUEST-FILE INPUT-ONLY AND
001860*    ORDER-FILE I-O (THE ORDER HEADER IS REWRITTEN IN PLACE FOR
001870*    ITS REDUCED REMAINING BALANCE -- SEE 3060 BELOW), THEN
001880*    DRIVES ONE PAYMENT AT A TIME THROUGH 3000-POST-ONE-PAYMENT
001890*    UNTIL PAYMENT-REQUEST-FILE IS EXHAUSTED.  RUNS AFTER ORDER-
001900*    CREATE IN THE NIGHTLY JOB STREAM, SEE THIS PROGRAM'S HEADER
001910*    COMMENT -- A PAYMENT CANNOT BE MATCHED TO AN ORDER THAT WAS
001920*    NOT ALREADY WRITTEN TONIGHT.
001930 0000-MAIN-LOGIC.
001940
001950     DISPLAY "SMARTSHOP PAYMENT-POST -- BEGIN PROCESSING PAYMENTS".
001960
001970     OPEN INPUT PAYMENT-REQUEST-FILE.
001980     OPEN I-O   ORDER-FILE.
001990
002000     MOVE ZERO TO WS-PAYMENT-COUNT-THIS-RUN.
002010     MOVE ZERO TO WS-REJECT-COUNT-THIS-RUN.
002020     MOVE "N"  TO W-PYREQ-AT-END.
002030
002040     PERFORM 9100-READ-PAYMENT-REQUEST THRU 9100-EXIT.
002050
002060     PERFORM 3000-POST-ONE-PAYMENT THRU 3000-EXIT
002070             UNTIL PYREQ-AT-END.
002080
002090     CLOSE PAYMENT-REQUEST-FILE.
002100     CLOSE ORDER-FILE.
002110
002120     DISPLAY "PAYMENT-POST -- PAYMENTS POSTED : "
002130             WS-PAYMENT-COUNT-THIS-RUN.
002140     DISPLAY "PAYMENT-POST -- PAYMENTS REJECTED: "
002150             WS-REJECT-COUNT-THIS-RUN.
002160     DISPLAY "PAYMENT-POST -- END OF RUN".
002170
002180     EXIT PROGRAM.
002190     STOP RUN.
002200*
002210*    3000-POST-ONE-PAYMENT carries one payment request through
002220*    order lookup, status/balance checks, method rules, reference
002230*    and status determination, and the final write/rewrite pair.
002240*    A rejected payment is logged to the console and dropped --
002250*    same "no error output file" convention as ORDER-CREATE.
002260*
002270 3000-POST-ONE-PAYMENT.
002280
002290     MOVE "N" TO W-PAYMENT-REJECT-SW.
002300     MOVE SPACES TO W-PAYMENT-REJECT-REASON.
002310
002320     MOVE PYREQ-ORDER-ID TO WS-LOOKUP-ORDER-ID.
002330     PERFORM LOOK-FOR-ORDER-RECORD.
002340
002350     IF NOT FOUND-ORDER-RECORD
002360        MOVE "Y" TO W-PAYMENT-REJECT-SW
002370        MOVE "ORDER NOT ON FILE" TO W-PAYMENT-REJECT-REASON.
002380
002390     IF NOT PAYMENT-IS-REJECTED
002400        PERFORM 3010-VALIDATE-ORDER-STATUS THRU 3010-EXIT.
002410
002420     IF NOT PAYMENT-IS-REJECTED
002430        PERFORM 3020-VALIDATE-BALANCE THRU 3020-EXIT.
002440
002450     IF NOT PAYMENT-IS-REJECTED
002460        PERFORM 3030-APPLY-METHOD-RULES THRU 3030-EXIT.
002470
002480     IF PAYMENT-IS-REJECTED
002490        ADD 1 TO WS-REJECT-COUNT-THIS-RUN
002500        DISPLAY "*** PAYMENT REJECTED, ORDER " PYREQ-ORDER-ID
002510                " -- " W-PAYMENT-REJECT-REASON
002520     ELSE
002530        PERFORM 3040-GENERATE-REFERENCE THRU 3040-EXIT
002540        PERFORM 3050-DETERMINE-STATUS THRU 3050-EXIT
002550        PERFORM 3060-WRITE-PAYMENT-AND-UPDATE-ORDER THRU 3060-EXIT
002560        ADD 1 TO WS-PAYMENT-COUNT-THIS-RUN.
002570
002580     PERFORM 9100-READ-PAYMENT-REQUEST THRU 9100-EXIT.
002590
002600 3000-EXIT.
002610     EXIT.
002620*
002630*    3010-VALIDATE-ORDER-STATUS ADDED 05/14/14 PER CHG-834, TO
002640*    MATCH ORDER-CREATE'S CHG-833 -- AN ORDER THAT WAS ABORTED
002650*    OR STOCK-REJECTED SHOULD NOT BE ABLE TO ACCEPT A PAYMENT
002660*    JUST BECAUSE ITS HEADER RECORD EXISTS ON ORDER-FILE.
002670*
002680 3010-VALIDATE-ORDER-STATUS.
002690
002700     IF ORDOUT-STATUS EQUAL "CANCELED" OR "REJECTED"
002710        MOVE "Y" TO W-PAYMENT-REJECT-SW
002720        MOVE "ORDER IS CANCELED OR REJECTED, NO PAYMENTS ACCEPTED"
002730                                 TO W-PAYMENT-REJECT-REASON.
002740
002750 3010-EXIT.
002760     EXIT.
002770*
002780*    3020-VALIDATE-BALANCE APPLIES TWO INDEPENDENT TESTS -- THE
002790*    TEN-CENT ACCOUNTING FLOOR (CHG-906, SEE THE CHANGE LOG) AND
002800*    THE REMAINING-BALANCE CEILING -- EITHER ONE FAILING REJECTS
002810*    THE PAYMENT.  ORDOUT-REMAINING-AMOUNT IS WHATEVER ORDER-
002820*    CREATE OR AN EARLIER PAYMENT THIS RUN LEFT ON THE ORDER
002830*    HEADER; A PAYMENT CANNOT OVERPAY AN ORDER EVEN BY A CENT.
002840*
002850 3020-VALIDATE-BALANCE.
002860
002870     IF PYREQ-AMOUNT NOT GREATER THAN 0.10
002880        MOVE "Y" TO W-PAYMENT-REJECT-SW
002890        MOVE "PAYMENT AMOUNT MUST BE GREATER THAN 0.10 MINIMUM"
002900                                 TO W-PAYMENT-REJECT-REASON
002910     ELSE
002920        IF PYREQ-AMOUNT GREATER THAN ORDOUT-REMAINING-AMOUNT
002930           MOVE "Y" TO W-PAYMENT-REJECT-SW
002940           MOVE "PAYMENT AMOUNT EXCEEDS ORDER'S REMAINING BALANCE"
002950                                 TO W-PAYMENT-REJECT-REASON.
002960
002970 3020-EXIT.
002980     EXIT.
002990*
003000*    3030-APPLY-METHOD-RULES calls PL-PAYMENT-RULES.CBL for the
003010*    cash-ceiling / bank-name / due-date-required checks, then adds
003020*    a calendar check on top of the due date for a CHEQUE payment
003030*    (added 08/30/02, change log CHG-560) since a non-zero due date
003040*    that is not a real date is still a due-date violation.
003050*
003060 3030-APPLY-METHOD-RULES.
003070
003080     PERFORM PMRULE-VALIDATE.
003090
003100     IF PMRULE-VIOLATION
003110        MOVE "Y" TO W-PAYMENT-REJECT-SW
003120        MOVE WS-PMRULE-VIOLATION-MSG TO W-PAYMENT-REJECT-REASON
003130        GO TO 3030-EXIT.
003140
003150     IF PYREQ-IS-CHEQUE AND PYREQ-DUE-DATE NOT EQUAL ZEROS
003160        MOVE PYREQ-DUE-DATE TO DTVAL-DATE
003170        MOVE 1978 TO DTVAL-FIRST-YEAR-VALID
003180        MOVE 2099 TO DTVAL-LAST-YEAR-VALID
003190        MOVE "N"  TO DTVAL-ACCEPT-EMPTY-DATE
003200        PERFORM DATE-VALIDATE-GDTV-DATE
003210        IF NOT DTVAL-VALID-DATE-INFORMED
003220           MOVE "Y" TO W-PAYMENT-REJECT-SW
003230           MOVE "CHEQUE DUE DATE IS NOT A VALID CALENDAR DATE"
003240                                    TO W-PAYMENT-REJECT-REASON.
003250
003260 3030-EXIT.
003270     EXIT.
003280*    3040-GENERATE-REFERENCE HANDS OFF TO THE COPYBOOK ADDED FOR
003290*    CHG-471 -- A PAYMENT REQUEST THAT ARRIVED WITHOUT ITS OWN
003300*    REFERENCE NUMBER (CASH PAYMENTS TYPICALLY DO NOT HAVE ONE)
003310*    GETS ONE MANUFACTURED FROM THE METHOD PREFIX AND TIMESTAMP.
003320*
003330 3040-GENERATE-REFERENCE.
003340
003350     PERFORM PMRULE-GENERATE-REFERENCE.
003360
003370 3040-EXIT.
003380     EXIT.
003390*
003400*    3050-DETERMINE-STATUS SETS WS-PMRULE-STATUS TO CLEARED OR
003410*    PENDING -- CASH IS CLEARED IMMEDIATELY, CHEQUE AND CARD
003420*    ARE PENDING UNTIL THE BANK OR CARD NETWORK SETTLES THEM.
003430*    THE COPYBOOK OWNS THE PER-METHOD RULE; THIS PARAGRAPH ONLY
003440*    PERFORMS IT AT THE RIGHT POINT IN THE PAYMENT LIFE CYCLE.
003450*
003460 3050-DETERMINE-STATUS.
003470
003480     PERFORM PMRULE-DETERMINE-STATUS.
003490
003500 3050-EXIT.
003510     EXIT.
003520*
003530*    3060-WRITE-PAYMENT-AND-UPDATE-ORDER counts existing payments
003540*    on this order (for PYM-PAYMENT-NUMBER), builds and appends the
003550*    PAYMENT-FILE record, then rewrites the order header on
003560*    ORDER-FILE with its reduced remaining balance.  The order
003570*    header stays positioned from the LOOK-FOR-ORDER-RECORD call at
003580*    the top of this payment, so the REWRITE below is valid.
003590*
003600 3060-WRITE-PAYMENT-AND-UPDATE-ORDER.
003610
003620     MOVE ORDOUT-ORDER-ID TO WS-COUNT-ORDER-ID.
003630     PERFORM COUNT-PAYMENTS-FOR-ORDER.
003640
003650     ADD 1 TO WS-RUN-PAYMENT-NUMBER.
003660     MOVE WS-RUN-PAYMENT-NUMBER TO WS-CURRENT-PAYMENT-ID.
003670
003680     MOVE SPACES TO PAYMENT-RECORD-FILE.
003690     MOVE WS-CURRENT-PAYMENT-ID          TO PYM-PAYMENT-ID.
003700     MOVE ORDOUT-ORDER-ID                TO PYM-ORDER-ID.
003710     ADD 1 TO WS-PAYMENT-COUNT-FOR-ORDER GIVING PYM-PAYMENT-NUMBER.
003720     MOVE PYREQ-AMOUNT                   TO PYM-AMOUNT.
003730     MOVE PYREQ-METHOD                   TO PYM-METHOD.
003740     MOVE WS-PMRULE-STATUS               TO PYM-STATUS.
003750     MOVE WS-PMRULE-REFERENCE            TO PYM-REFERENCE.
003760     MOVE PYREQ-BANK-NAME                TO PYM-BANK-NAME.
003770     MOVE PYREQ-DUE-DATE                 TO PYM-DUE-DATE.
003780
003790     IF PYREQ-IS-ESPECES
003800        PERFORM PMRULE-GET-CURRENT-TIMESTAMP
003810        MOVE WS-PMRULE-TIMESTAMP TO PYM-CLEARED-DATE
003820     ELSE
003830        MOVE ZEROS TO PYM-CLEARED-DATE.
003840
003850     OPEN EXTEND PAYMENT-FILE.
003860     WRITE PAYMENT-RECORD-FILE.
003870     CLOSE PAYMENT-FILE.
003880
003890     SUBTRACT PYREQ-AMOUNT FROM ORDOUT-REMAINING-AMOUNT.
003900     REWRITE ORDER-OUT-RECORD.
003910
003920 3060-EXIT.
003930     EXIT.
003940*
003950*    9100-READ-PAYMENT-REQUEST is the single read paragraph for
003960*    PAYMENT-REQUEST-FILE.
003970*
003980 9100-READ-PAYMENT-REQUEST.
003990
004000     READ PAYMENT-REQUEST-FILE
004010         AT END
004020            MOVE "Y" TO W-PYREQ-AT-END.
004030
004040 9100-EXIT.
004050     EXIT.
004060*
004070     COPY "PLDATE.CBL".
004080     COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
004090     COPY "PL-PAYMENT-RULES.CBL".
004100     COPY "PL-COUNT-PAYMENTS-FOR-ORDER.CBL".
