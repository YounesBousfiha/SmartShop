000100*
000110*    PLGENERAL.CBL
000120*    General-purpose console paragraph shared by the batch drivers.
000130*
000140*    03/22/21  L FERREIRA CHG-905  DROPPED CONFIRM-EXECUTION,
000150*                             CONFIRM-IF-WANT-TO-QUIT AND JUMP-LINE --
000160*                             THOSE WERE OPERATOR Y/N PROMPTS OFF THE
000170*                             OLD CRUD SCREENS AND A NIGHTLY BATCH JOB
000180*                             HAS NO ONE SITTING AT A KEYBOARD TO
000190*                             ANSWER THEM.  CLEAR-SCREEN IS THE ONLY
000200*                             PARAGRAPH EITHER DRIVER STILL PERFORMS.
000210*
000220 CLEAR-SCREEN.
000230
000240     DISPLAY " " ERASE.
