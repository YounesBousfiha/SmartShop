000100*
000110*    SLPRODCT.CBL
000120*    SELECT clause for the PRODUCT-FILE.
000130*
000140*    PRODUCT-ID is the conceptual key, searched sequentially the
000150*    same way as CLIENT-FILE (no ISAM available).  Soft-deleted
000160*    products are skipped by the caller, not by this SELECT.
000170*
000180     SELECT PRODUCT-FILE
000190            ASSIGN TO "PRODCTFL"
000200            ORGANIZATION IS LINE SEQUENTIAL.
