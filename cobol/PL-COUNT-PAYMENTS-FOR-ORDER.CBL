000100*
000110*    PL-COUNT-PAYMENTS-FOR-ORDER.CBL
000120*    Count payments already recorded on PAYMENT-FILE for one order,
000130*    so PAYMENT-POST can assign the next PYM-PAYMENT-NUMBER.
000140*
000150*    PAYMENT-FILE is opened INPUT, scanned start to finish, and
000160*    closed again -- the caller is responsible for re-opening it
000170*    EXTEND afterward to append the new payment record.
000180*
000190*    Working-storage expected in the calling program:
000200*
000210*       WS-COUNT-ORDER-ID        PIC 9(9)  -- order id being counted
000220*       WS-PAYMENT-COUNT-FOR-ORDER  PIC 9(3) COMP -- count returned
000230*
000240 COUNT-PAYMENTS-FOR-ORDER.
000250
000260     MOVE ZERO TO WS-PAYMENT-COUNT-FOR-ORDER.
000270
000280     OPEN INPUT PAYMENT-FILE.
000290     MOVE "N" TO W-PAYMENT-FILE-AT-END.
000300
000310     PERFORM CPFO-READ-NEXT-PAYMENT THRU CPFO-READ-NEXT-PAYMENT-EXIT
000320             UNTIL PAYMENT-FILE-AT-END.
000330
000340     CLOSE PAYMENT-FILE.
000350*
000360 CPFO-READ-NEXT-PAYMENT.
000370
000380     READ PAYMENT-FILE
000390         AT END
000400            MOVE "Y" TO W-PAYMENT-FILE-AT-END
000410            GO TO CPFO-READ-NEXT-PAYMENT-EXIT.
000420
000430     IF PYM-ORDER-ID EQUAL WS-COUNT-ORDER-ID
000440        ADD 1 TO WS-PAYMENT-COUNT-FOR-ORDER.
000450
000460 CPFO-READ-NEXT-PAYMENT-EXIT.
000470     EXIT.
