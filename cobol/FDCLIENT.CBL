000100*
000110*    FDCLIENT.CBL
000120*    Record layout for the CLIENT-FILE.
000130*
000140*    Carries the client's identity, loyalty tier and lifetime
000150*    order/spend counters.  Re-tiering and the discount-rate lookup
000160*    both key off CLI-TIER and CLI-TOTAL-SPENT (see
000170*    PL-DISCOUNT-TABLE.CBL).
000180*
000190     FD  CLIENT-FILE
000200         LABEL RECORDS ARE STANDARD.
000210
000220     01  CLIENT-RECORD-FILE.
000230         05  CLI-CLIENT-ID              PIC 9(9).
000240         05  CLI-USERNAME               PIC X(30).
000250         05  CLI-TIER                   PIC X(8).
000260             88  CLI-TIER-BASIC             VALUE "BASIC".
000270             88  CLI-TIER-SLIVER            VALUE "SLIVER".
000280             88  CLI-TIER-GOLD              VALUE "GOLD".
000290             88  CLI-TIER-PLATINUM          VALUE "PLATINUM".
000300         05  CLI-TOTAL-ORDERS           PIC 9(7).
000310         05  CLI-TOTAL-SPENT            PIC S9(9)V9(2) COMP-3.
000320         05  FILLER                     PIC X(20).
