000100*
000110*    SLCLIENT.CBL
000120*    SELECT clause for the CLIENT-FILE.
000130*
000140*    CLIENT-ID is the conceptual key.  There is no ISAM/indexed
000150*    access available on the shop's runtime for this file, so the
000160*    file is carried as a line-sequential file and searched
000170*    sequentially by matching id (see PL-LOOK-FOR-CLIENT-RECORD.CBL).
000180*
000190     SELECT CLIENT-FILE
000200            ASSIGN TO "CLIENTFL"
000210            ORGANIZATION IS LINE SEQUENTIAL.
