000100*
000110*    SLPAYREQ.CBL
000120*    SELECT clause for the PAYMENT-REQUEST-FILE (batch input).
000130*
000140     SELECT PAYMENT-REQUEST-FILE
000150            ASSIGN TO "PAYREQFL"
000160            ORGANIZATION IS LINE SEQUENTIAL.
