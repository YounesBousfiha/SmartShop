000100*
000110*    FDORDREQ.CBL
000120*    Record layout for the ORDER-REQUEST-FILE.
000130*
000140*    One "order" on this file is a header record (ORDREQ-IS-HEADER)
000150*    followed immediately by one or more item records
000160*    (ORDREQ-IS-ITEM) -- the driver in ORDER-CREATE reads the header,
000170*    then reads and attaches items until the next header turns up or
000180*    the file runs out (see 0100-PROCESS-ONE-ORDER in ORDER-CREATE.CBL).
000190*
000200     FD  ORDER-REQUEST-FILE
000210         LABEL RECORDS ARE STANDARD.
000220
000230     01  ORDER-REQUEST-RECORD.
000240         05  ORDREQ-LINE-TYPE           PIC X(1).
000250             88  ORDREQ-IS-HEADER           VALUE "H".
000260             88  ORDREQ-IS-ITEM             VALUE "I".
000270         05  ORDREQ-HEADER-AREA.
000280             10  ORDREQ-CLIENT-ID           PIC 9(9).
000290             10  ORDREQ-PROMO-CODE          PIC X(10).
000300             10  FILLER                     PIC X(20).
000310         05  ORDREQ-ITEM-AREA REDEFINES ORDREQ-HEADER-AREA.
000320             10  ORDREQ-PRODUCT-ID          PIC 9(9).
000330             10  ORDREQ-QUANTITY            PIC 9(5).
000340             10  FILLER                     PIC X(25).
000350         05  FILLER                     PIC X(10).
