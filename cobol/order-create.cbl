000100*
000110*    ORDER-CREATE.CBL
000120*
000130*    SMARTSHOP RETAIL SYSTEM -- BATCH ORDER-CREATION JOB.
000140*
000150*    READS THE ORDER-REQUEST-FILE (ONE HEADER LINE PER ORDER,
000160*    FOLLOWED BY ITS ITEM LINES), PRICES EACH ORDER AGAINST THE
000170*    PRODUCT-FILE, WRITES THE PRICED RESULT TO THE ORDER-FILE, AND
000180*    UPDATES THE CUSTOMER'S LIFETIME TOTALS AND LOYALTY TIER ON
000190*    THE CLIENT-FILE.  CALLED FROM SMARTSHOP-BATCH AS THE FIRST
000200*    STEP OF THE NIGHTLY ORDER/PAYMENT RUN.
000210*
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID. ORDER-CREATE.
000240 AUTHOR. R JELINSKI.
000250 INSTALLATION. SMARTSHOP RETAIL DIVISION - DATA PROCESSING.
000260 DATE-WRITTEN. 05/14/1987.
000270 DATE-COMPILED.
000280 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000290*
000300*    ---------------------------------------------------------------
000310*    C H A N G E   L O G
000320*    ---------------------------------------------------------------
000330*    05/14/87  RJJ  ORIG-114  INITIAL WRITE-UP OF ORDER PRICING JOB
000340*                             TO REPLACE THE MANUAL ORDER TICKET
000350*                             PROCESS IN THE MAIL-ORDER DEPT.
000360*    06/02/87  RJJ  ORIG-114  ADDED STOCK CHECK PASS AHEAD OF THE
000370*                             DECREMENT PASS PER W. HANLEY (INV.
000380*                             CONTROL) -- A SHORT LINE ANYWHERE ON
000390*                             THE ORDER MUST REJECT THE WHOLE ORDER
000400*                             BEFORE ANY LINE ON IT IS DECREMENTED.
000410*    09/29/88  RJJ  CHG-201   ADDED PROMOTIONAL-CODE BONUS DISCOUNT
000420*                             FOR THE FALL CATALOG MAILING.
000430*    03/11/91  T KOVACS CHG-355  RE-TIER LOGIC ADDED SO REPEAT
000440*                             CUSTOMERS AUTOMATICALLY MOVE UP THE
000450*                             DISCOUNT SCALE ON LIFETIME SPEND.
000460*    07/19/93  T KOVACS CHG-402  CLIENT STATS ARE NOW UPDATED FOR
000470*                             EVERY ORDER WRITTEN, REJECTED ONES
000480*                             INCLUDED, PER ACCOUNTING'S REQUEST --
000490*                             THE OLD CODE SKIPPED REJECTED ORDERS.
000500*    01/08/96  D PELLETIER CHG-488  SWITCHED VAT RATE TO A NAMED
000510*                             CONSTANT (W-VAT-RATE) AHEAD OF THE
000520*                             PROVINCIAL RATE CHANGE.
000530*    11/02/98  D PELLETIER Y2K-014  RUN-DATE STAMPING REVIEWED FOR
000540*                             CENTURY WINDOWING ACROSS THE WHOLE
000550*                             ORDER/PAYMENT SUITE; NO CHANGE NEEDED
000560*                             IN THIS PROGRAM, ORDER-ID IS A PLAIN
000570*                             RUN COUNTER.
000580*    08/17/01  M ABOUD  CHG-556  PLATINUM TIER THRESHOLD ADDED
000590*                             PER MARKETING REQUEST FOR A FOURTH
000600*                             LOYALTY LEVEL.
000610*    04/05/05  M ABOUD  CHG-611  SOFT-DELETE FLAG ON PRODUCT-FILE
000620*                             NOW HONORED WHEN LOCATING A LINE'S
000630*                             PRODUCT RECORD.
000640*    10/30/09  S OKONKWO CHG-702  ORDER-ID NOW ASSIGNED BY THIS
000650*                             PROGRAM'S OWN RUN COUNTER SINCE THE
000660*                             UPSTREAM ORDER-ENTRY SYSTEM STOPPED
000670*                             SUPPLYING ONE.
000680*    05/14/14  S OKONKWO CHG-833  A LINE NAMING A CLIENT OR PRODUCT
000690*                             NOT ON FILE NOW ABORTS THE WHOLE
000700*                             ORDER INSTEAD OF JUST THAT LINE --
000710*                             MATCHES THE "NOT FOUND" BEHAVIOR OF
000720*                             THE FRONT-END ORDER SCREEN.
000730*    03/22/21  L FERREIRA CHG-902  RUN COUNTER WAS NEVER ADVANCING --
000740*                             THE ADD/GIVING FORM LEFT WS-RUN-ORDER-
000750*                             NUMBER AT ZERO AND EVERY ORDER IN THE
000760*                             RUN CAME OUT ORDER-ID 1, SO PAYMENT-
000770*                             POST WAS MATCHING EVERY PAYMENT TO THE
000780*                             FIRST ORDER ON THE FILE.  SPLIT INTO
000790*                             AN ADD FOLLOWED BY A MOVE.  FOUND BY
000800*                             ACCOUNTING WHEN A BATCH OF TWO-ORDER
000810*                             CUSTOMERS ALL SHOWED THE SAME BALANCE.
000820*    03/22/21  L FERREIRA CHG-905  DROPPED THE PROMO-CODE CASE FOLD
000830*                             (INSPECT CONVERTING) -- THE MATCH IS
000840*                             SUPPOSED TO BE CASE-SENSITIVE, PROMO
000850*                             CODES ARE ISSUED UPPER-CASE ONLY.  ALSO
000860*                             DROPPED W-VALID-ANSWER, MSG-CONFIRMATION
000870*                             AND DUMMY -- LEFTOVER FROM THE OLD CRUD
000880*                             SCREEN'S Y/N PROMPTS, NEVER USED IN A
000890*                             BATCH JOB.  SEE PLGENERAL.CBL CHG-905.
000900*    03/22/21  L FERREIRA CHG-906  WSCASE01.CBL (THE LOWER-ALPHA/
000910*                             UPPER-ALPHA CASE-FOLD TABLE) IS NO
000920*                             LONGER COPYd IN -- IT WAS ONLY EVER
000930*                             USED BY THE INSPECT CONVERTING STEP
000940*                             CHG-905 REMOVED, AND ITS OWN HEADER
000950*                             COMMENT STILL CLAIMED THE FOLD WAS
000960*                             HAPPENING.  PROMO-CODE MATCHING IS
000970*                             CASE-SENSITIVE BY DESIGN NOW, SO THE
000980*                             COPYBOOK HAS NOTHING LEFT TO DO HERE.
000990*    ---------------------------------------------------------------
001000*
001010 ENVIRONMENT DIVISION.
001020 CONFIGURATION SECTION.
001030 SPECIAL-NAMES.
001040     C01 IS TOP-OF-FORM.
001050
001060 INPUT-OUTPUT SECTION.
001070 FILE-CONTROL.
001080
001090     COPY "SLCLIENT.CBL".
001100     COPY "SLPRODCT.CBL".
001110     COPY "SLORDREQ.CBL".
001120     COPY "SLORDER.CBL".
001130
001140 DATA DIVISION.
001150 FILE SECTION.
001160
001170     COPY "FDCLIENT.CBL".
001180     COPY "FDPRODCT.CBL".
001190     COPY "FDORDREQ.CBL".
001200     COPY "FDORDER.CBL".
001210
001220 WORKING-STORAGE SECTION.
001230
001240*    ---------- Switches
001250*
001260*    ONE-CHARACTER Y/N SWITCHES WITH AN 88-LEVEL FOR THE TEST --
001270*    THE SHOP'S USUAL WAY OF FLAGGING END-OF-FILE AND "DID WE
001280*    FIND IT" CONDITIONS SO THE PROCEDURE DIVISION READS AS
001290*    ENGLISH (IF CLIENT-FILE-AT-END ...) INSTEAD OF A RAW
001300*    COMPARE AGAINST A LITERAL.  KEEP THESE PIC X, NOT PIC 9 --
001310*    A STRAY BIT PATTERN FROM AN UNINITIALIZED PIC 9 SWITCH ONCE
001320*    TESTED FALSE-TRUE ON AN OLDER RELEASE OF THIS COMPILER.
001330
001340     01  W-ORDREQ-AT-END                PIC X.
001350         88  ORDREQ-AT-END                  VALUE "Y".
001360
001370     01  W-FOUND-CLIENT-RECORD          PIC X.
001380         88  FOUND-CLIENT-RECORD            VALUE "Y".
001390
001400     01  W-CLIENT-FILE-AT-END           PIC X.
001410         88  CLIENT-FILE-AT-END             VALUE "Y".
001420
001430     01  W-FOUND-PRODUCT-RECORD         PIC X.
001440         88  FOUND-PRODUCT-RECORD           VALUE "Y".
001450
001460     01  W-PRODUCT-FILE-AT-END          PIC X.
001470         88  PRODUCT-FILE-AT-END            VALUE "Y".
001480
001490     01  W-STOCK-AVAILABLE-SW           PIC X.
001500         88  STOCK-IS-AVAILABLE             VALUE "Y".
001510
001520     01  W-PROMO-VALID-SW               PIC X.
001530         88  WS-PROMO-VALID                 VALUE "Y".
001540
001550     01  W-ORDER-ABORT-SW               PIC X.
001560         88  ORDER-IS-ABORTED                VALUE "Y".
001570
001580     01  W-STOCK-SHORT-SW               PIC X.
001590         88  STOCK-IS-SHORT-SOMEWHERE       VALUE "Y".
001600
001610*    ---------- Order-in-progress work area
001620*
001630*    HOLDS THE ONE ORDER CURRENTLY BEING PRICED.  THIS PROGRAM
001640*    PROCESSES A SINGLE ORDER AT A TIME START TO FINISH -- READ
001650*    HEADER, READ ITS ITEM LINES INTO WS-ORDER-ITEM-TABLE, PRICE,
001660*    WRITE, ADVANCE -- SO THERE IS NO NEED TO CARRY MORE THAN ONE
001670*    ORDER'S DATA AT A TIME.  DO NOT BE TEMPTED TO MAKE THIS AN
001680*    ARRAY OF ORDERS JUST BECAUSE THE ITEM TABLE BELOW IS ONE --
001690*    THE ORDER-REQUEST-FILE IS NOT GUARANTEED SORTED BY ANYTHING
001700*    AND ORDERS DO NOT SPAN RUNS.
001710     01  WS-CURRENT-ORDER-ID            PIC 9(9).
001720     01  WS-CURRENT-CLIENT-ID           PIC 9(9).
001730     01  WS-CURRENT-PROMO-CODE          PIC X(10).
001740     01  WS-CURRENT-ORDER-STATUS        PIC X(8).
001750
001760     01  WS-ORDER-ITEM-TABLE.
001770         05  WS-ORDER-ITEM OCCURS 300 TIMES
001780                           INDEXED BY WS-ITEM-IDX.
001790             10  WS-ITEM-PRODUCT-ID         PIC 9(9).
001800             10  WS-ITEM-QUANTITY           PIC 9(5).
001810             10  WS-ITEM-UNIT-PRICE         PIC S9(7)V9(2) COMP-3.
001820             10  WS-ITEM-LINE-TOTAL         PIC S9(9)V9(2) COMP-3.
001830
001840     01  WS-ITEM-COUNT                  PIC 9(3)   COMP.
001850     01  WS-ITEM-SUBSCRIPT              PIC 9(3)   COMP.
001860
001870*    ---------- Lookup keys used by the PL-LOOK-FOR- paragraphs
001880*
001890*    THE PL-LOOK-FOR-CLIENT-RECORD.CBL AND PL-LOOK-FOR-PRODUCT-
001900*    RECORD.CBL COPYBOOKS EXPECT THE KEY TO SEARCH ON MOVED HERE
001910*    BEFORE THEY ARE PERFORMED, AND LEAVE THEIR FOUND-SWITCH SET
001920*    ON RETURN.  KEPT SEPARATE FROM THE ORDER-IN-PROGRESS FIELDS
001930*    ABOVE SO A LOOKUP FOR ONE PRODUCT LINE NEVER STOMPS ON THE
001940*    CLIENT-ID CARRIED FOR THE WHOLE ORDER.
001950     01  WS-LOOKUP-CLIENT-ID            PIC 9(9).
001960     01  WS-LOOKUP-PRODUCT-ID           PIC 9(9).
001970
001980*    ---------- Amounts being accumulated for the order being priced
001990*
002000*    RUNNING-SUBTOTAL IS THE SUM OF EVERY ACCEPTED LINE'S
002010*    LINE-TOTAL BEFORE DISCOUNT OR TAX.  DISCOUNT-AMOUNT COMES
002020*    OUT OF PL-DISCOUNT-TABLE.CBL AND PL-PROMO-CHECK.CBL COMBINED
002030*    (RE-TIER DISCOUNT PLUS PROMO BONUS, IF ANY, ADDED TOGETHER --
002040*    SEE CHG-201 AND CHG-355 ABOVE).  ALL FIVE FIELDS ARE COMP-3
002050*    SO THE MONEY MATH DOES NOT DRIFT ACROSS A 300-LINE ORDER THE
002060*    WAY DISPLAY ARITHMETIC CAN ON SOME COMPILERS.
002070     01  WS-RUNNING-SUBTOTAL            PIC S9(9)V9(2) COMP-3.
002080     01  WS-DISCOUNT-AMOUNT             PIC S9(9)V9(2) COMP-3.
002090     01  WS-NET-BEFORE-TAX              PIC S9(9)V9(2) COMP-3.
002100     01  WS-TAX-AMOUNT                  PIC S9(9)V9(2) COMP-3.
002110     01  WS-TOTAL-AMOUNT                PIC S9(9)V9(2) COMP-3.
002120
002130     01  W-VAT-RATE                     PIC SV999 COMP-3 VALUE .200.
002140
002150*    ---------- Fields shared with PL-DISCOUNT-TABLE.CBL
002160*
002170*    PL-DISCOUNT-TABLE.CBL READS WS-RETIER-TOTAL-SPENT (THE
002180*    CLIENT'S LIFETIME SPEND INCLUDING THIS ORDER'S SUBTOTAL) AND
002190*    RETURNS WS-DISC-TIER AND WS-DISC-RATE.  THE COPYBOOK OWNS
002200*    THE BREAKPOINTS -- BRONZE/SILVER/GOLD/PLATINUM -- SO WHEN
002210*    MARKETING MOVES A THRESHOLD (CHG-556 IN THE LOG ABOVE WAS
002220*    ONE SUCH REQUEST) ONLY THAT ONE COPYBOOK NEEDS TOUCHING.
002230     01  WS-DISC-TIER                   PIC X(8).
002240     01  WS-DISC-SUBTOTAL               PIC S9(9)V9(2) COMP-3.
002250     01  WS-DISC-RATE                   PIC SV999 COMP-3.
002260     01  WS-RETIER-TOTAL-SPENT          PIC S9(9)V9(2) COMP-3.
002270
002280*    ---------- Fields shared with PL-PROMO-CHECK.CBL
002290*
002300*    WS-PROMO-CODE IS THE ORDER HEADER'S PROMO-CODE MOVED IN
002310*    UNCHANGED -- NO CASE FOLD, SEE CHG-905/CHG-906 IN THE LOG
002320*    ABOVE.  WS-PROMO-VIEW SPLITS IT INTO THE 6-CHARACTER
002330*    "PROMO-" LITERAL PREFIX AND FOUR SUFFIX CHARACTERS SO THE
002340*    COPYBOOK CAN TEST EACH SUFFIX POSITION FOR ALPHABETIC-UPPER
002350*    OR NUMERIC WITHOUT AN INSPECT.  W-PROMO-BONUS-RATE IS THE
002360*    FLAT BONUS APPLIED ON TOP OF THE RE-TIER DISCOUNT WHEN THE
002370*    CODE VALIDATES.
002380     01  WS-PROMO-CODE                  PIC X(10).
002390     01  WS-PROMO-VIEW REDEFINES WS-PROMO-CODE.
002400         05  WS-PROMO-PREFIX                PIC X(6).
002410         05  WS-PROMO-SUFFIX-CHARS OCCURS 4 TIMES
002420                                         PIC X(1).
002430     01  WS-PROMO-SUBSCRIPT              PIC 99 COMP.
002440     01  W-PROMO-BONUS-RATE               PIC SV999 COMP-3 VALUE .050.
002450
002460*    ---------- Fields shared with PL-STOCK-CHECK.CBL
002470*
002480*    WS-STOCK-REQUESTED-QTY IS THE QUANTITY OFF THE ORDER LINE
002490*    CURRENTLY BEING CHECKED, MOVED IN AHEAD OF THE PERFORM SO
002500*    PL-STOCK-CHECK.CBL CAN COMPARE IT AGAINST FDPRODCT-QTY-ON-
002510*    HAND WITHOUT SUBSCRIPTING BACK INTO THE ITEM TABLE ITSELF.
002520*    SEE ORIG-114 IN THE LOG ABOVE -- THIS CHECK RUNS AS ITS OWN
002530*    PASS OVER ALL OF AN ORDER'S LINES BEFORE ANY STOCK IS
002540*    DECREMENTED.
002550     01  WS-STOCK-REQUESTED-QTY          PIC 9(5) COMP.
002560
002570     01  WS-RUN-ORDER-NUMBER             PIC 9(9) COMP VALUE ZERO.
002580
002590     01  WS-ORDER-COUNT-THIS-RUN         PIC 9(7) COMP.
002600     01  WS-REJECT-COUNT-THIS-RUN        PIC 9(7) COMP.
002610     01  WS-ABORT-COUNT-THIS-RUN         PIC 9(7) COMP.
002620     01  WS-LINE-COUNT-THIS-RUN          PIC 9(7) COMP.
002630*
002640*    ---------------------------------------------------------------
002650 PROCEDURE DIVISION.
002660
002670*    0000-MAIN-LOGIC OPENS THE FOUR FILES THIS JOB TOUCHES, PRIMES
002680*    THE READ, DRIVES ONE ORDER THROUGH 0100-PROCESS-ONE-ORDER AT
002690*    A TIME UNTIL ORDER-REQUEST-FILE IS EXHAUSTED, THEN CLOSES UP
002700*    AND PRINTS THE RUN TOTALS TO THE CONSOLE LOG.  SMARTSHOP-BATCH
002710*    CALLS THIS PROGRAM BEFORE PAYMENT-POST SO EVERY ORDER WRITTEN
002720*    TONIGHT IS ON FILE BEFORE PAYMENTS ARE MATCHED TO IT.
002730 0000-MAIN-LOGIC.
002740
002750     PERFORM CLEAR-SCREEN.
002760     DISPLAY "SMARTSHOP ORDER-CREATE -- BEGIN PROCESSING ORDER REQUESTS".
002770
002780     OPEN INPUT  ORDER-REQUEST-FILE.
002790     OPEN OUTPUT ORDER-FILE.
002800     OPEN I-O    CLIENT-FILE.
002810     OPEN I-O    PRODUCT-FILE.
002820
002830     MOVE ZERO TO WS-ORDER-COUNT-THIS-RUN.
002840     MOVE ZERO TO WS-REJECT-COUNT-THIS-RUN.
002850     MOVE ZERO TO WS-ABORT-COUNT-THIS-RUN.
002860     MOVE ZERO TO WS-LINE-COUNT-THIS-RUN.
002870     MOVE "N" TO W-ORDREQ-AT-END.
002880
002890     PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT.
002900
002910     PERFORM 0100-PROCESS-ONE-ORDER THRU 0100-EXIT
002920             UNTIL ORDREQ-AT-END.
002930
002940     CLOSE ORDER-REQUEST-FILE.
002950     CLOSE ORDER-FILE.
002960     CLOSE CLIENT-FILE.
002970     CLOSE PRODUCT-FILE.
002980
002990     DISPLAY "ORDER-CREATE -- ORDERS WRITTEN : " WS-ORDER-COUNT-THIS-RUN.
003000     DISPLAY "ORDER-CREATE -- OF WHICH REJECTED (STOCK) : "
003010             WS-REJECT-COUNT-THIS-RUN.
003020     DISPLAY "ORDER-CREATE -- ABORTED (NOT FOUND)       : "
003030             WS-ABORT-COUNT-THIS-RUN.
003040     DISPLAY "ORDER-CREATE -- LINES WRITTEN  : " WS-LINE-COUNT-THIS-RUN.
003050     DISPLAY "ORDER-CREATE -- END OF RUN".
003060
003070     EXIT PROGRAM.
003080     STOP RUN.
003090*
003100*    0100-PROCESS-ONE-ORDER handles one order-request header
003110*    (already in ORDER-REQUEST-RECORD) through to a written
003120*    ORDER-FILE header + detail lines and an updated CLIENT-FILE
003130*    entry.  An order whose client id, or any line's product id,
003140*    cannot be found on file is aborted entirely and nothing is
003150*    written for it -- there is no error output file on this job,
003160*    the console log is the only record of an abort.
003170*
003180 0100-PROCESS-ONE-ORDER.
003190
003200     MOVE ORDREQ-CLIENT-ID  TO WS-CURRENT-CLIENT-ID.
003210     MOVE ORDREQ-PROMO-CODE TO WS-CURRENT-PROMO-CODE.
003220     ADD 1 TO WS-RUN-ORDER-NUMBER.
003230     MOVE WS-RUN-ORDER-NUMBER TO WS-CURRENT-ORDER-ID.
003240     MOVE "PENDING" TO WS-CURRENT-ORDER-STATUS.
003250     MOVE "N" TO W-ORDER-ABORT-SW.
003260
003270     MOVE WS-CURRENT-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.
003280     PERFORM LOOK-FOR-CLIENT-RECORD.
003290
003300     IF NOT FOUND-CLIENT-RECORD
003310        DISPLAY "*** ORDER ABORTED -- CLIENT NOT ON FILE: "
003320                WS-CURRENT-CLIENT-ID
003330        MOVE "Y" TO W-ORDER-ABORT-SW.
003340
003350*    Item lines belonging to this order are read and looked up
003360*    regardless of the client-not-found abort above, so the file
003370*    stays positioned at the next order's header line when this
003380*    order is done.
003390     PERFORM 0200-BUILD-ORDER-ITEMS THRU 0200-EXIT.
003400
003410     IF ORDER-IS-ABORTED
003420        ADD 1 TO WS-ABORT-COUNT-THIS-RUN
003430        GO TO 0100-EXIT.
003440
003450     PERFORM 1000-PROCESS-ORDER-ITEMS THRU 1000-EXIT.
003460     PERFORM 2000-CALCULATE-FINAL-AMOUNTS THRU 2000-EXIT.
003470     PERFORM 0300-WRITE-ORDER-RECORDS THRU 0300-EXIT.
003480     PERFORM 0400-UPDATE-CLIENT-STATS THRU 0400-EXIT.
003490
003500     ADD 1 TO WS-ORDER-COUNT-THIS-RUN.
003510     IF WS-CURRENT-ORDER-STATUS EQUAL "REJECTED"
003520        ADD 1 TO WS-REJECT-COUNT-THIS-RUN.
003530
003540 0100-EXIT.
003550     EXIT.
003560*
003570*    0200-BUILD-ORDER-ITEMS reads item lines off ORDER-REQUEST-FILE
003580*    until the next header record (or end of file) turns up,
003590*    looking up each line's product.  A product that cannot be
003600*    found (or is soft-deleted) sets W-ORDER-ABORT-SW but does not
003610*    stop the read loop -- every line belonging to this order must
003620*    still be consumed so the file is positioned correctly for the
003630*    next order.
003640*
003650 0200-BUILD-ORDER-ITEMS.
003660
003670     MOVE ZERO TO WS-ITEM-COUNT.
003680
003690     PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT.
003700
003710     PERFORM 0210-BUILD-ONE-ITEM-LINE THRU 0210-EXIT
003720             UNTIL ORDREQ-AT-END
003730                OR ORDREQ-IS-HEADER.
003740
003750 0200-EXIT.
003760     EXIT.
003770*
003780 0210-BUILD-ONE-ITEM-LINE.
003790
003800     MOVE ORDREQ-PRODUCT-ID TO WS-LOOKUP-PRODUCT-ID.
003810     PERFORM LOOK-FOR-PRODUCT-RECORD.
003820
003830     IF NOT FOUND-PRODUCT-RECORD
003840        DISPLAY "*** ORDER ABORTED -- PRODUCT NOT ON FILE: "
003850                WS-LOOKUP-PRODUCT-ID
003860        MOVE "Y" TO W-ORDER-ABORT-SW
003870        PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT
003880        GO TO 0210-EXIT.
003890
003900     ADD 1 TO WS-ITEM-COUNT.
003910     SET WS-ITEM-IDX TO WS-ITEM-COUNT.
003920
003930     MOVE PRD-PRODUCT-ID    TO WS-ITEM-PRODUCT-ID (WS-ITEM-IDX).
003940     MOVE ORDREQ-QUANTITY   TO WS-ITEM-QUANTITY (WS-ITEM-IDX).
003950     MOVE PRD-PRICE         TO WS-ITEM-UNIT-PRICE (WS-ITEM-IDX).
003960
003970     MULTIPLY WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)
003980           BY WS-ITEM-QUANTITY (WS-ITEM-IDX)
003990        GIVING WS-ITEM-LINE-TOTAL (WS-ITEM-IDX).
004000
004010     PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT.
004020
004030 0210-EXIT.
004040     EXIT.
004050*
004060*    1000-PROCESS-ORDER-ITEMS runs the two-pass stock check the
004070*    inventory-control department asked for in 1987 (see change
004080*    log 06/02/87).  The first pass scans every line for a
004090*    shortage and stops looking as soon as one turns up; the
004100*    second pass then either decrements stock for every line (if
004110*    nothing was short) or leaves stock untouched and simply
004120*    accumulates the subtotal from the requested quantities (if
004130*    the order is being rejected).  Either way every line is
004140*    accumulated into the subtotal and kept on the order.
004150*
004160 1000-PROCESS-ORDER-ITEMS.
004170
004180     MOVE "N" TO W-STOCK-SHORT-SW.
004190
004200     PERFORM 1010-CHECK-STOCK-PASS THRU 1010-EXIT
004210             VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
004220             UNTIL WS-ITEM-SUBSCRIPT GREATER THAN WS-ITEM-COUNT
004230                OR STOCK-IS-SHORT-SOMEWHERE.
004240
004250     IF STOCK-IS-SHORT-SOMEWHERE
004260        MOVE "REJECTED" TO WS-CURRENT-ORDER-STATUS.
004270
004280     MOVE ZERO TO WS-RUNNING-SUBTOTAL.
004290
004300     PERFORM 1020-DECREMENT-AND-ACCUMULATE-PASS THRU 1020-EXIT
004310             VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
004320             UNTIL WS-ITEM-SUBSCRIPT GREATER THAN WS-ITEM-COUNT.
004330
004340 1000-EXIT.
004350     EXIT.
004360*
004370*    1010-CHECK-STOCK-PASS LOOKS AT ONE ITEM LINE'S REQUESTED
004380*    QUANTITY AGAINST FDPRODCT-QTY-ON-HAND AND ONLY SETS THE
004390*    SHORT SWITCH -- IT NEVER SUBTRACTS ANYTHING.  SEE ORIG-114
004400*    IN THE CHANGE LOG ABOVE: THIS PASS MUST RUN TO COMPLETION
004410*    OVER EVERY LINE ON THE ORDER BEFORE 1020 BELOW IS ALLOWED
004420*    TO TOUCH THE PRODUCT-FILE, SO A SHORT LINE FAR DOWN THE
004430*    ORDER STILL REJECTS LINES ALREADY CHECKED GOOD ABOVE IT.
004440*
004450 1010-CHECK-STOCK-PASS.
004460
004470     SET WS-ITEM-IDX TO WS-ITEM-SUBSCRIPT.
004480     MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX) TO WS-STOCK-REQUESTED-QTY.
004490     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX) TO WS-LOOKUP-PRODUCT-ID.
004500
004510     PERFORM LOOK-FOR-PRODUCT-RECORD.
004520     PERFORM STOCK-HAS-AVAILABLE.
004530
004540     IF NOT STOCK-IS-AVAILABLE
004550        MOVE "Y" TO W-STOCK-SHORT-SW
004560        DISPLAY "*** INSUFFICIENT STOCK, PRODUCT "
004570                WS-LOOKUP-PRODUCT-ID " REQUESTED "
004580                WS-STOCK-REQUESTED-QTY.
004590
004600 1010-EXIT.
004610     EXIT.
004620*
004630*    1020-DECREMENT-AND-ACCUMULATE-PASS RUNS SECOND, AFTER 1010
004640*    HAS CHECKED EVERY LINE ON THE ORDER.  IF THE ORDER CAME OUT
004650*    OF THAT PASS REJECTED, THE PRODUCT-FILE IS LEFT ALONE
004660*    ENTIRELY -- NOT ONE UNIT IS DECREMENTED FOR A REJECTED
004670*    ORDER, EVEN FOR THE LINES THAT HAD STOCK.  THE SUBTOTAL IS
004680*    STILL ACCUMULATED FROM THE REQUESTED QUANTITIES REGARDLESS
004690*    OF STATUS, SINCE 2000-CALCULATE-FINAL-AMOUNTS PRICES A
004700*    REJECTED ORDER TOO -- THE CUSTOMER SEES WHAT THE ORDER
004710*    WOULD HAVE COST.
004720*
004730 1020-DECREMENT-AND-ACCUMULATE-PASS.
004740
004750     SET WS-ITEM-IDX TO WS-ITEM-SUBSCRIPT.
004760
004770     IF WS-CURRENT-ORDER-STATUS NOT EQUAL "REJECTED"
004780        MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX) TO WS-LOOKUP-PRODUCT-ID
004790        PERFORM LOOK-FOR-PRODUCT-RECORD
004800        MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX) TO WS-STOCK-REQUESTED-QTY
004810        PERFORM STOCK-DECREASE
004820        REWRITE PRODUCT-RECORD-FILE.
004830
004840     ADD WS-ITEM-LINE-TOTAL (WS-ITEM-IDX) TO WS-RUNNING-SUBTOTAL.
004850
004860 1020-EXIT.
004870     EXIT.
004880*
004890*    2000-CALCULATE-FINAL-AMOUNTS applies the tiered discount, the
004900*    promotional-code bonus (change log 09/29/88), and the sales
004910*    tax to arrive at the order total.  Run unconditionally, even
004920*    for a REJECTED order, against the subtotal accumulated from
004930*    the requested (not necessarily fulfilled) quantities.
004940*
004950 2000-CALCULATE-FINAL-AMOUNTS.
004960
004970     MOVE CLI-TIER            TO WS-DISC-TIER.
004980     MOVE WS-RUNNING-SUBTOTAL TO WS-DISC-SUBTOTAL.
004990     PERFORM DTBL-GET-RATE-BY-TIER.
005000
005010     MOVE WS-CURRENT-PROMO-CODE TO WS-PROMO-CODE.
005020     PERFORM PROMO-CHECK-CODE.
005030
005040     IF WS-PROMO-VALID
005050        ADD W-PROMO-BONUS-RATE TO WS-DISC-RATE.
005060
005070     MULTIPLY WS-RUNNING-SUBTOTAL BY WS-DISC-RATE
005080         GIVING WS-DISCOUNT-AMOUNT ROUNDED.
005090
005100     SUBTRACT WS-DISCOUNT-AMOUNT FROM WS-RUNNING-SUBTOTAL
005110         GIVING WS-NET-BEFORE-TAX.
005120
005130     IF WS-NET-BEFORE-TAX LESS THAN ZERO
005140        MOVE ZERO TO WS-NET-BEFORE-TAX.
005150
005160     MULTIPLY WS-NET-BEFORE-TAX BY W-VAT-RATE
005170         GIVING WS-TAX-AMOUNT ROUNDED.
005180
005190     ADD WS-NET-BEFORE-TAX WS-TAX-AMOUNT GIVING WS-TOTAL-AMOUNT.
005200
005210 2000-EXIT.
005220     EXIT.
005230*
005240*    0300-WRITE-ORDER-RECORDS writes the header line first, then
005250*    one detail line per order item, all tagged with the same
005260*    ORDOUT-ORDER-ID.  ORDOUT-DETAIL-AREA REDEFINES the header's
005270*    amount fields, so the same working-storage record is reused
005280*    for both -- the header is fully built and written before it
005290*    is disturbed for the detail lines.
005300*
005310 0300-WRITE-ORDER-RECORDS.
005320
005330     MOVE SPACES TO ORDER-OUT-RECORD.
005340     MOVE "H"                    TO ORDOUT-LINE-TYPE.
005350     MOVE WS-CURRENT-ORDER-ID    TO ORDOUT-ORDER-ID.
005360     MOVE WS-CURRENT-CLIENT-ID   TO ORDOUT-CLIENT-ID.
005370     MOVE WS-CURRENT-PROMO-CODE  TO ORDOUT-PROMO-CODE.
005380     MOVE WS-CURRENT-ORDER-STATUS TO ORDOUT-STATUS.
005390     MOVE WS-RUNNING-SUBTOTAL    TO ORDOUT-SUBTOTAL.
005400     MOVE WS-DISCOUNT-AMOUNT     TO ORDOUT-DISCOUNT-AMOUNT.
005410     MOVE WS-TAX-AMOUNT          TO ORDOUT-TAX-AMOUNT.
005420     MOVE WS-TOTAL-AMOUNT        TO ORDOUT-TOTAL-AMOUNT.
005430     MOVE WS-TOTAL-AMOUNT        TO ORDOUT-REMAINING-AMOUNT.
005440
005450     WRITE ORDER-OUT-RECORD.
005460
005470     PERFORM 0310-WRITE-ONE-DETAIL-LINE THRU 0310-EXIT
005480             VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
005490             UNTIL WS-ITEM-SUBSCRIPT GREATER THAN WS-ITEM-COUNT.
005500
005510 0300-EXIT.
005520     EXIT.
005530*
005540 0310-WRITE-ONE-DETAIL-LINE.
005550
005560     SET WS-ITEM-IDX TO WS-ITEM-SUBSCRIPT.
005570
005580     MOVE SPACES              TO ORDER-OUT-RECORD.
005590     MOVE "D"                 TO ORDOUT-LINE-TYPE.
005600     MOVE WS-CURRENT-ORDER-ID TO ORDOUT-ORDER-ID.
005610     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX)
005620                              TO ORDOUT-LINE-PRODUCT-ID.
005630     MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX)
005640                              TO ORDOUT-LINE-QUANTITY.
005650     MOVE WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)
005660                              TO ORDOUT-LINE-UNIT-PRICE.
005670     MOVE WS-ITEM-LINE-TOTAL (WS-ITEM-IDX)
005680                              TO ORDOUT-LINE-TOTAL.
005690     WRITE ORDER-OUT-RECORD.
005700     ADD 1 TO WS-LINE-COUNT-THIS-RUN.
005710
005720 0310-EXIT.
005730     EXIT.
005740*
005750*    0400-UPDATE-CLIENT-STATS adds this order to the customer's
005760*    lifetime order count and lifetime spend, then re-tiers the
005770*    customer if the new lifetime spend crosses a threshold (see
005780*    change log 03/11/91 and 08/17/01 for the PLATINUM level).
005790*    Per change log 07/19/93 this runs for every order written,
005800*    REJECTED ones included -- stats are not gated on status.
005810*
005820 0400-UPDATE-CLIENT-STATS.
005830
005840     MOVE WS-CURRENT-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.
005850     PERFORM LOOK-FOR-CLIENT-RECORD.
005860
005870     IF FOUND-CLIENT-RECORD
005880        ADD 1 TO CLI-TOTAL-ORDERS
005890        ADD WS-TOTAL-AMOUNT TO CLI-TOTAL-SPENT
005900        MOVE CLI-TOTAL-SPENT TO WS-RETIER-TOTAL-SPENT
005910        PERFORM DTBL-RETIER-CLIENT
005920        REWRITE CLIENT-RECORD-FILE.
005930
005940 0400-EXIT.
005950     EXIT.
005960*
005970*    9100-READ-ORDER-REQUEST is the single read paragraph for
005980*    ORDER-REQUEST-FILE, called both by the priming read in
005990*    0000-MAIN-LOGIC and from inside the header/item loops above.
006000*
006010 9100-READ-ORDER-REQUEST.
006020
006030     READ ORDER-REQUEST-FILE
006040         AT END
006050            MOVE "Y" TO W-ORDREQ-AT-END.
006060
006070 9100-EXIT.
006080     EXIT.
006090*
006100     COPY "PLGENERAL.CBL".
006110     COPY "PL-LOOK-FOR-CLIENT-RECORD.CBL".
006120     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
006130     COPY "PL-STOCK-CHECK.CBL".
006140     COPY "PL-DISCOUNT-TABLE.CBL".
006150     COPY "PL-PROMO-CHECK.CBL".
