000100*
000110*    PAYMENT-POST.CBL
000120*
000130*    SMARTSHOP RETAIL SYSTEM -- BATCH PAYMENT-POSTING JOB.
000140*
000150*    READS THE PAYMENT-REQUEST-FILE ONE LINE PER PAYMENT, VALIDATES
000160*    IT AGAINST THE OWNING ORDER'S STATUS AND REMAINING BALANCE,
000170*    APPLIES THE PER-METHOD RULES, GENERATES A REFERENCE WHERE ONE
000180*    WAS NOT SUPPLIED, AND POSTS THE RESULT TO PAYMENT-FILE WHILE
000190*    REDUCING THE ORDER'S REMAINING BALANCE ON ORDER-FILE.  CALLED
000200*    FROM SMARTSHOP-BATCH AS THE SECOND STEP OF THE NIGHTLY
000210*    ORDER/PAYMENT RUN, AFTER ORDER-CREATE.
000220*
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID. PAYMENT-POST.
000250 AUTHOR. T KOVACS.
000260 INSTALLATION. SMARTSHOP RETAIL DIVISION - DATA PROCESSING.
000270 DATE-WRITTEN. 02/20/1989.
000280 DATE-COMPILED.
000290 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000300*
000310*    ---------------------------------------------------------------
000320*    C H A N G E   L O G
000330*    ---------------------------------------------------------------
000340*    02/20/89  TK   ORIG-149  INITIAL WRITE-UP -- POSTS INSTALLMENT
000350*                             PAYMENTS AGAINST AN ORDER'S BALANCE,
000360*                             REPLACING THE CASHIER'S MANUAL PAYMENT
000370*                             LEDGER CARDS.
000380*    05/03/90  TK   CHG-166   CASH CEILING OF 20,000 ADDED PER
000390*                             TREASURY'S CURRENCY-REPORTING POLICY.
000400*    11/14/92  T KOVACS CHG-390  CHEQUE PAYMENTS NOW REQUIRE A DUE
000410*                             DATE IN ADDITION TO THE BANK NAME --
000420*                             AUDIT FINDING 92-07.
000430*    06/09/95  D PELLETIER CHG-471  REFERENCE NUMBER GENERATION
000440*                             ADDED FOR PAYMENTS THE CASHIER DID NOT
000450*                             KEY A REFERENCE FOR.
000460*    11/02/98  D PELLETIER Y2K-014  PROCESSING TIMESTAMP NOW BUILT
000470*                             FROM A WINDOWED 4-DIGIT YEAR (YY < 50
000480*                             IS 20XX, ELSE 19XX) INSTEAD OF THE OLD
000490*                             2-DIGIT CENTURY ASSUMPTION.
000500*    02/23/99  D PELLETIER Y2K-014  VERIFIED AGAINST THE 00-29
000510*                             CENTURY BOUNDARY TEST DECK, DP QA.
000520*    08/30/02  M ABOUD  CHG-560  DUE DATE ON A CHEQUE PAYMENT IS NOW
000530*                             CHECKED FOR A REAL CALENDAR DATE, NOT
000540*                             JUST FOR BEING NON-ZERO.
000550*    05/14/14  S OKONKWO CHG-834  PAYMENT REJECTED WHEN THE OWNING
000560*                             ORDER IS CANCELED OR REJECTED, MATCHING
000570*                             ORDER-CREATE'S CHG-833.
000580*    ---------------------------------------------------------------
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670
000680     COPY "SLPAYREQ.CBL".
000690     COPY "SLPAYMNT.CBL".
000700     COPY "SLORDER.CBL".
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750     COPY "FDPAYREQ.CBL".
000760     COPY "FDPAYMNT.CBL".
000770     COPY "FDORDER.CBL".
000780
000790 WORKING-STORAGE SECTION.
000800
000810     COPY "wsdate.cbl".
000820
000830*    ---------- Switches
000840     01  W-PYREQ-AT-END                 PIC X.
000850         88  PYREQ-AT-END                   VALUE "Y".
000860
000870     01  W-PAYMENT-FILE-AT-END          PIC X.
000880         88  PAYMENT-FILE-AT-END            VALUE "Y".
000890
000900     01  W-FOUND-ORDER-RECORD           PIC X.
000910         88  FOUND-ORDER-RECORD             VALUE "Y".
000920
000930     01  W-ORDER-FILE-AT-END            PIC X.
000940         88  ORDER-FILE-AT-END              VALUE "Y".
000950
000960     01  W-PAYMENT-REJECT-SW            PIC X.
000970         88  PAYMENT-IS-REJECTED            VALUE "Y".
000980
000990     01  W-PAYMENT-REJECT-REASON        PIC X(60).
001000
001010*    ---------- Fields shared with PL-PAYMENT-RULES.CBL
001020     01  WS-PMRULE-VIOLATION-SW         PIC X.
001030         88  PMRULE-VIOLATION               VALUE "Y".
001040     01  WS-PMRULE-VIOLATION-MSG        PIC X(60).
001050     01  WS-PMRULE-REFERENCE            PIC X(20).
001060     01  WS-PMRULE-STATUS               PIC X(10).
001070     01  WS-PMRULE-PREFIX               PIC X(3).
001080     01  WS-PMRULE-TIMESTAMP            PIC 9(14).
001090
001100     01  WS-PMRULE-DATE-YYMMDD          PIC 9(6).
001110     01  WS-PMRULE-DATE-VIEW REDEFINES WS-PMRULE-DATE-YYMMDD.
001120         05  WS-PMRULE-YY                   PIC 99.
001130         05  WS-PMRULE-MM                   PIC 99.
001140         05  WS-PMRULE-DD                   PIC 99.
001150     01  WS-PMRULE-CENTURY               PIC 99.
001160
001170     01  WS-PMRULE-TIME-HHMMSSHH         PIC 9(8).
001180     01  WS-PMRULE-TIME-VIEW REDEFINES WS-PMRULE-TIME-HHMMSSHH.
001190         05  WS-PMRULE-HH                    PIC 99.
001200         05  WS-PMRULE-MN                    PIC 99.
001210         05  WS-PMRULE-SS                    PIC 99.
001220         05  FILLER                          PIC 99.
001230
001240*    ---------- Lookup keys used by the PL-LOOK-FOR-/COUNT- paragraphs
001250     01  WS-LOOKUP-ORDER-ID              PIC 9(9).
001260     01  WS-COUNT-ORDER-ID                PIC 9(9).
001270     01  WS-PAYMENT-COUNT-FOR-ORDER       PIC 9(3) COMP.
001280
001290*    ---------- Payment-in-progress work area
001300     01  WS-RUN-PAYMENT-NUMBER           PIC 9(9) COMP VALUE ZERO.
001310     01  WS-CURRENT-PAYMENT-ID           PIC 9(9).
001320
001330     01  WS-PAYMENT-COUNT-THIS-RUN        PIC 9(7) COMP.
001340     01  WS-REJECT-COUNT-THIS-RUN         PIC 9(7) COMP.
001350*
001360*    ---------------------------------------------------------------
001370 PROCEDURE DIVISION.
001380
001390 0000-MAIN-LOGIC.
001400
001410     DISPLAY "SMARTSHOP PAYMENT-POST -- BEGIN PROCESSING PAYMENTS".
001420
001430     OPEN INPUT PAYMENT-REQUEST-FILE.
001440     OPEN I-O   ORDER-FILE.
001450
001460     MOVE ZERO TO WS-PAYMENT-COUNT-THIS-RUN.
001470     MOVE ZERO TO WS-REJECT-COUNT-THIS-RUN.
001480     MOVE "N"  TO W-PYREQ-AT-END.
001490
001500     PERFORM 9100-READ-PAYMENT-REQUEST THRU 9100-EXIT.
001510
001520     PERFORM 3000-POST-ONE-PAYMENT THRU 3000-EXIT
001530             UNTIL PYREQ-AT-END.
001540
001550     CLOSE PAYMENT-REQUEST-FILE.
001560     CLOSE ORDER-FILE.
001570
001580     DISPLAY "PAYMENT-POST -- PAYMENTS POSTED : "
001590             WS-PAYMENT-COUNT-THIS-RUN.
001600     DISPLAY "PAYMENT-POST -- PAYMENTS REJECTED: "
001610             WS-REJECT-COUNT-THIS-RUN.
001620     DISPLAY "PAYMENT-POST -- END OF RUN".
001630
001640     EXIT PROGRAM.
001650     STOP RUN.
001660*
001670*    3000-POST-ONE-PAYMENT carries one payment request through
001680*    order lookup, status/balance checks, method rules, reference
001690*    and status determination, and the final write/rewrite pair.
001700*    A rejected payment is logged to the console and dropped --
001710*    same "no error output file" convention as ORDER-CREATE.
001720*
001730 3000-POST-ONE-PAYMENT.
001740
001750     MOVE "N" TO W-PAYMENT-REJECT-SW.
001760     MOVE SPACES TO W-PAYMENT-REJECT-REASON.
001770
001780     MOVE PYREQ-ORDER-ID TO WS-LOOKUP-ORDER-ID.
001790     PERFORM LOOK-FOR-ORDER-RECORD.
001800
001810     IF NOT FOUND-ORDER-RECORD
001820        MOVE "Y" TO W-PAYMENT-REJECT-SW
001830        MOVE "ORDER NOT ON FILE" TO W-PAYMENT-REJECT-REASON.
001840
001850     IF NOT PAYMENT-IS-REJECTED
001860        PERFORM 3010-VALIDATE-ORDER-STATUS THRU 3010-EXIT.
001870
001880     IF NOT PAYMENT-IS-REJECTED
001890        PERFORM 3020-VALIDATE-BALANCE THRU 3020-EXIT.
001900
001910     IF NOT PAYMENT-IS-REJECTED
001920        PERFORM 3030-APPLY-METHOD-RULES THRU 3030-EXIT.
001930
001940     IF PAYMENT-IS-REJECTED
001950        ADD 1 TO WS-REJECT-COUNT-THIS-RUN
001960        DISPLAY "*** PAYMENT REJECTED, ORDER " PYREQ-ORDER-ID
001970                " -- " W-PAYMENT-REJECT-REASON
001980     ELSE
001990        PERFORM 3040-GENERATE-REFERENCE THRU 3040-EXIT
002000        PERFORM 3050-DETERMINE-STATUS THRU 3050-EXIT
002010        PERFORM 3060-WRITE-PAYMENT-AND-UPDATE-ORDER THRU 3060-EXIT
002020        ADD 1 TO WS-PAYMENT-COUNT-THIS-RUN.
002030
002040     PERFORM 9100-READ-PAYMENT-REQUEST THRU 9100-EXIT.
002050
002060 3000-EXIT.
002070     EXIT.
002080*
002090 3010-VALIDATE-ORDER-STATUS.
002100
002110     IF ORDOUT-STATUS EQUAL "CANCELED" OR "REJECTED"
002120        MOVE "Y" TO W-PAYMENT-REJECT-SW
002130        MOVE "ORDER IS CANCELED OR REJECTED, NO PAYMENTS ACCEPTED"
002140                                 TO W-PAYMENT-REJECT-REASON.
002150
002160 3010-EXIT.
002170     EXIT.
002180*
002190 3020-VALIDATE-BALANCE.
002200
002210     IF PYREQ-AMOUNT NOT GREATER THAN ZERO
002220        MOVE "Y" TO W-PAYMENT-REJECT-SW
002230        MOVE "PAYMENT AMOUNT MUST BE GREATER THAN ZERO"
002240                                 TO W-PAYMENT-REJECT-REASON
002250     ELSE
002260        IF PYREQ-AMOUNT GREATER THAN ORDOUT-REMAINING-AMOUNT
002270           MOVE "Y" TO W-PAYMENT-REJECT-SW
002280           MOVE "PAYMENT AMOUNT EXCEEDS ORDER'S REMAINING BALANCE"
002290                                 TO W-PAYMENT-REJECT-REASON.
002300
002310 3020-EXIT.
002320     EXIT.
002330*
002340*    3030-APPLY-METHOD-RULES calls PL-PAYMENT-RULES.CBL for the
002350*    cash-ceiling / bank-name / due-date-required checks, then adds
002360*    a calendar check on top of the due date for a CHEQUE payment
002370*    (added 08/30/02, change log CHG-560) since a non-zero due date
002380*    that is not a real date is still a due-date violation.
002390*
002400 3030-APPLY-METHOD-RULES.
002410
002420     PERFORM PMRULE-VALIDATE.
002430
002440     IF PMRULE-VIOLATION
002450        MOVE "Y" TO W-PAYMENT-REJECT-SW
002460        MOVE WS-PMRULE-VIOLATION-MSG TO W-PAYMENT-REJECT-REASON
002470        GO TO 3030-EXIT.
002480
002490     IF PYREQ-IS-CHEQUE AND PYREQ-DUE-DATE NOT EQUAL ZEROS
002500        MOVE PYREQ-DUE-DATE TO DTVAL-DATE
002510        MOVE 1978 TO DTVAL-FIRST-YEAR-VALID
002520        MOVE 2099 TO DTVAL-LAST-YEAR-VALID
002530        MOVE "N"  TO DTVAL-ACCEPT-EMPTY-DATE
002540        PERFORM DATE-VALIDATE-GDTV-DATE
002550        IF NOT DTVAL-VALID-DATE-INFORMED
002560           MOVE "Y" TO W-PAYMENT-REJECT-SW
002570           MOVE "CHEQUE DUE DATE IS NOT A VALID CALENDAR DATE"
002580                                    TO W-PAYMENT-REJECT-REASON.
002590
002600 3030-EXIT.
002610     EXIT.
002620*
002630 3040-GENERATE-REFERENCE.
002640
002650     PERFORM PMRULE-GENERATE-REFERENCE.
002660
002670 3040-EXIT.
002680     EXIT.
002690*
002700 3050-DETERMINE-STATUS.
002710
002720     PERFORM PMRULE-DETERMINE-STATUS.
002730
002740 3050-EXIT.
002750     EXIT.
002760*
002770*    3060-WRITE-PAYMENT-AND-UPDATE-ORDER counts existing payments
002780*    on this order (for PYM-PAYMENT-NUMBER), builds and appends the
002790*    PAYMENT-FILE record, then rewrites the order header on
002800*    ORDER-FILE with its reduced remaining balance.  The order
002810*    header stays positioned from the LOOK-FOR-ORDER-RECORD call at
002820*    the top of this payment, so the REWRITE below is valid.
002830*
002840 3060-WRITE-PAYMENT-AND-UPDATE-ORDER.
002850
002860     MOVE ORDOUT-ORDER-ID TO WS-COUNT-ORDER-ID.
002870     PERFORM COUNT-PAYMENTS-FOR-ORDER.
002880
002890     ADD 1 TO WS-RUN-PAYMENT-NUMBER GIVING WS-CURRENT-PAYMENT-ID.
002900
002910     MOVE SPACES TO PAYMENT-RECORD-FILE.
002920     MOVE WS-CURRENT-PAYMENT-ID          TO PYM-PAYMENT-ID.
002930     MOVE ORDOUT-ORDER-ID                TO PYM-ORDER-ID.
002940     ADD 1 TO WS-PAYMENT-COUNT-FOR-ORDER GIVING PYM-PAYMENT-NUMBER.
002950     MOVE PYREQ-AMOUNT                   TO PYM-AMOUNT.
002960     MOVE PYREQ-METHOD                   TO PYM-METHOD.
002970     MOVE WS-PMRULE-STATUS               TO PYM-STATUS.
002980     MOVE WS-PMRULE-REFERENCE            TO PYM-REFERENCE.
002990     MOVE PYREQ-BANK-NAME                TO PYM-BANK-NAME.
003000     MOVE PYREQ-DUE-DATE                 TO PYM-DUE-DATE.
003010
003020     IF PYREQ-IS-ESPECES
003030        PERFORM PMRULE-GET-CURRENT-TIMESTAMP
003040        MOVE WS-PMRULE-TIMESTAMP TO PYM-CLEARED-DATE
003050     ELSE
003060        MOVE ZEROS TO PYM-CLEARED-DATE.
003070
003080     OPEN EXTEND PAYMENT-FILE.
003090     WRITE PAYMENT-RECORD-FILE.
003100     CLOSE PAYMENT-FILE.
003110
003120     SUBTRACT PYREQ-AMOUNT FROM ORDOUT-REMAINING-AMOUNT.
003130     REWRITE ORDER-OUT-RECORD.
003140
003150 3060-EXIT.
003160     EXIT.
003170*
003180*    9100-READ-PAYMENT-REQUEST is the single read paragraph for
003190*    PAYMENT-REQUEST-FILE.
003200*
003210 9100-READ-PAYMENT-REQUEST.
003220
003230     READ PAYMENT-REQUEST-FILE
003240         AT END
003250            MOVE "Y" TO W-PYREQ-AT-END.
003260
003270 9100-EXIT.
003280     EXIT.
003290*
003300     COPY "PLDATE.CBL".
003310     COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
003320     COPY "PL-PAYMENT-RULES.CBL".
003330     COPY "PL-COUNT-PAYMENTS-FOR-ORDER.CBL".
