000100*
000110*    PL-PROMO-CHECK.CBL
000120*    Promo-code pattern test:  PROMO- followed by exactly 4
000130*    characters, each an upper-case letter or a digit.
000140*
000150*    Working-storage expected in the calling program:
000160*
000170*       WS-PROMO-CODE          PIC X(10) -- ORDER-PROMO-CODE moved in,
000180*                                            already folded to upper
000190*                                            case by INSPECT CONVERTING
000200*       WS-PROMO-VIEW REDEFINES WS-PROMO-CODE, split into
000210*                       WS-PROMO-PREFIX (X(6)) and
000220*                       WS-PROMO-SUFFIX-CHARS (X OCCURS 4 TIMES)
000230*       W-PROMO-VALID-SW      PIC X, 88 WS-PROMO-VALID VALUE "Y"
000240*       WS-PROMO-SUBSCRIPT     PIC 99 COMP
000250*
000260 PROMO-CHECK-CODE.
000270
000280     MOVE "N" TO W-PROMO-VALID-SW.
000290
000300     IF WS-PROMO-PREFIX EQUAL "PROMO-"
000310        MOVE "Y" TO W-PROMO-VALID-SW
000320        PERFORM PROMO-CHECK-ONE-SUFFIX-CHAR
000330                VARYING WS-PROMO-SUBSCRIPT FROM 1 BY 1
000340                UNTIL WS-PROMO-SUBSCRIPT GREATER THAN 4.
000350*
000360 PROMO-CHECK-ONE-SUFFIX-CHAR.
000370
000380     IF WS-PROMO-SUFFIX-CHARS (WS-PROMO-SUBSCRIPT) IS NOT ALPHABETIC-UPPER
000390        AND WS-PROMO-SUFFIX-CHARS (WS-PROMO-SUBSCRIPT) IS NOT NUMERIC
000400        MOVE "N" TO W-PROMO-VALID-SW.
