000100*
000110*    PL-LOOK-FOR-CLIENT-RECORD.CBL
000120*    Locate a CLIENT-RECORD-FILE by id.
000130*
000140*    CLIENT-FILE has no ISAM/indexed access on this shop's runtime,
000150*    so every lookup re-opens the file and scans it from the top.
000160*    A found record is left positioned so the caller can REWRITE it
000170*    (see 0400-UPDATE-CLIENT-STATS in order-create.cbl) -- REWRITE
000180*    is only good immediately after the READ that found the record,
000190*    so do not perform any other read against CLIENT-FILE in between.
000200*
000210*    Working-storage expected in the calling program:
000220*
000230*       WS-LOOKUP-CLIENT-ID   PIC 9(9)  -- id being searched for
000240*       W-FOUND-CLIENT-RECORD PIC X, 88 FOUND-CLIENT-RECORD VALUE "Y"
000250*       W-CLIENT-FILE-AT-END  PIC X, 88 CLIENT-FILE-AT-END  VALUE "Y"
000260*
000270 LOOK-FOR-CLIENT-RECORD.
000280
000290     CLOSE CLIENT-FILE.
000300     OPEN I-O CLIENT-FILE.
000310
000320     MOVE "N" TO W-FOUND-CLIENT-RECORD.
000330     MOVE "N" TO W-CLIENT-FILE-AT-END.
000340
000350     PERFORM LFCR-READ-NEXT-CLIENT THRU LFCR-READ-NEXT-CLIENT-EXIT
000360             UNTIL CLIENT-FILE-AT-END
000370                OR FOUND-CLIENT-RECORD.
000380*
000390 LFCR-READ-NEXT-CLIENT.
000400
000410     READ CLIENT-FILE
000420         AT END
000430            MOVE "Y" TO W-CLIENT-FILE-AT-END
000440            GO TO LFCR-READ-NEXT-CLIENT-EXIT.
000450
000460     IF CLI-CLIENT-ID EQUAL WS-LOOKUP-CLIENT-ID
000470        MOVE "Y" TO W-FOUND-CLIENT-RECORD.
000480
000490 LFCR-READ-NEXT-CLIENT-EXIT.
000500     EXIT.
