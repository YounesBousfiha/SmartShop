000100*
000110*    wsdate.cbl
000120*
000130*    Working storage used by PLDATE.CBL to validate a CCYYMMDD date
000140*    field carried on an input record (originally written to drive
000150*    an operator ACCEPT prompt; re-purposed here to validate
000160*    PYREQ-DUE-DATE and the processing date stamped onto payments
000170*    and orders without any operator interaction).
000180*
000190*    Fields received from the calling program:
000200*
000210*       DTVAL-DATE          -- the CCYYMMDD value to be checked
000220*       DTVAL-FIRST-YEAR-VALID / DTVAL-LAST-YEAR-VALID
000230*                           -- acceptable CCYY range
000240*       DTVAL-ACCEPT-EMPTY-DATE -- "Y" or "N", zeros pass unchecked
000250*
000260*    Field returned to the calling program:
000270*
000280*       DTVAL-VALID-DATE-INFORMED (88-level) -- "Y" if DTVAL-DATE is
000290*       a real calendar date within range, "N" otherwise.
000300*
000310     01  DTVAL-DATE-CCYY-MM-DD.
000320         05  DTVAL-DATE-CCYY            PIC 9(4).
000330         05  DTVAL-DATE-MM              PIC 99.
000340             88  DTVAL-MONTH-VALID          VALUE 1 THROUGH 12.
000350         05  DTVAL-DATE-DD              PIC 99.
000360
000370     01  FILLER REDEFINES DTVAL-DATE-CCYY-MM-DD.
000380         05  DTVAL-DATE-NUMERIC         PIC 9(8).
000390
000400     01  DTVAL-MONTH-LENGTH-TABLE.
000410         05  FILLER PIC 9(2) VALUE 31.
000420         05  FILLER PIC 9(2) VALUE 28.
000430         05  FILLER PIC 9(2) VALUE 31.
000440         05  FILLER PIC 9(2) VALUE 30.
000450         05  FILLER PIC 9(2) VALUE 31.
000460         05  FILLER PIC 9(2) VALUE 30.
000470         05  FILLER PIC 9(2) VALUE 31.
000480         05  FILLER PIC 9(2) VALUE 31.
000490         05  FILLER PIC 9(2) VALUE 30.
000500         05  FILLER PIC 9(2) VALUE 31.
000510         05  FILLER PIC 9(2) VALUE 30.
000520         05  FILLER PIC 9(2) VALUE 31.
000530
000540     01  DTVAL-MONTH-LENGTH-MATRIX REDEFINES DTVAL-MONTH-LENGTH-TABLE.
000550         05  DTVAL-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).
000560
000570     01  W-DTVAL-VALID-DATE-INFORMED    PIC X.
000580         88  DTVAL-VALID-DATE-INFORMED      VALUE "Y".
000590
000600     77  DTVAL-LEAP-YEAR-REMAINDER      PIC 999 COMP-3.
000610     77  DTVAL-LEAP-YEAR-DUMMY-QUO      PIC 9999 COMP-3.
000620     77  DTVAL-MAX-DAY-THIS-MONTH       PIC 99 COMP-3.
000630
000640*    ---------- Values received from calling program
000650     77  DTVAL-ACCEPT-EMPTY-DATE        PIC X.
000660     77  DTVAL-FIRST-YEAR-VALID         PIC 9(4).
000670     77  DTVAL-LAST-YEAR-VALID          PIC 9(4).
000680
000690*    ---------- Value received/returned (CCYYMMDD)
000700     77  DTVAL-DATE                     PIC 9(8).
