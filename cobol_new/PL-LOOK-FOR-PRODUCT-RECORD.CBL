000100*
000110*    PL-LOOK-FOR-PRODUCT-RECORD.CBL
000120*    Locate an active (non-deleted) PRODUCT-RECORD-FILE by id.
000130*
000140*    Same re-open-and-scan approach as PL-LOOK-FOR-CLIENT-RECORD.CBL,
000150*    since PRODUCT-FILE has no indexed access either.  A soft-deleted
000160*    product (PRD-IS-DELETED) is skipped over as though it were not
000170*    on the file at all.
000180*
000190*    Working-storage expected in the calling program:
000200*
000210*       WS-LOOKUP-PRODUCT-ID   PIC 9(9)  -- id being searched for
000220*       W-FOUND-PRODUCT-RECORD PIC X, 88 FOUND-PRODUCT-RECORD VALUE "Y"
000230*       W-PRODUCT-FILE-AT-END  PIC X, 88 PRODUCT-FILE-AT-END  VALUE "Y"
000240*
000250 LOOK-FOR-PRODUCT-RECORD.
000260
000270     CLOSE PRODUCT-FILE.
000280     OPEN I-O PRODUCT-FILE.
000290
000300     MOVE "N" TO W-FOUND-PRODUCT-RECORD.
000310     MOVE "N" TO W-PRODUCT-FILE-AT-END.
000320
000330     PERFORM LFPR-READ-NEXT-PRODUCT THRU LFPR-READ-NEXT-PRODUCT-EXIT
000340             UNTIL PRODUCT-FILE-AT-END
000350                OR FOUND-PRODUCT-RECORD.
000360*
000370 LFPR-READ-NEXT-PRODUCT.
000380
000390     READ PRODUCT-FILE
000400         AT END
000410            MOVE "Y" TO W-PRODUCT-FILE-AT-END
000420            GO TO LFPR-READ-NEXT-PRODUCT-EXIT.
000430
000440     IF PRD-PRODUCT-ID EQUAL WS-LOOKUP-PRODUCT-ID
000450        AND PRD-IS-ACTIVE
000460        MOVE "Y" TO W-FOUND-PRODUCT-RECORD.
000470
000480 LFPR-READ-NEXT-PRODUCT-EXIT.
000490     EXIT.
