000100*
000110*    ORDER-CREATE.CBL
000120*
000130*    SMARTSHOP RETAIL SYSTEM -- BATCH ORDER-CREATION JOB.
000140*
000150*    READS THE ORDER-REQUEST-FILE (ONE HEADER LINE PER ORDER,
000160*    FOLLOWED BY ITS ITEM LINES), PRICES EACH ORDER AGAINST THE
000170*    PRODUCT-FILE, WRITES THE PRICED RESULT TO THE ORDER-FILE, AND
000180*    UPDATES THE CUSTOMER'S LIFETIME TOTALS AND LOYALTY TIER ON
000190*    THE CLIENT-FILE.  CALLED FROM SMARTSHOP-BATCH AS THE FIRST
000200*    STEP OF THE NIGHTLY ORDER/PAYMENT RUN.
000210*
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID. ORDER-CREATE.
000240 AUTHOR. R JELINSKI.
000250 INSTALLATION. SMARTSHOP RETAIL DIVISION - DATA PROCESSING.
000260 DATE-WRITTEN. 05/14/1987.
000270 DATE-COMPILED.
000280 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000290*
000300*    ---------------------------------------------------------------
000310*    C H A N G E   L O G
000320*    ---------------------------------------------------------------
000330*    05/14/87  RJJ  ORIG-114  INITIAL WRITE-UP OF ORDER PRICING JOB
000340*                             TO REPLACE THE MANUAL ORDER TICKET
000350*                             PROCESS IN THE MAIL-ORDER DEPT.
000360*    06/02/87  RJJ  ORIG-114  ADDED STOCK CHECK PASS AHEAD OF THE
000370*                             DECREMENT PASS PER W. HANLEY (INV.
000380*                             CONTROL) -- A SHORT LINE ANYWHERE ON
000390*                             THE ORDER MUST REJECT THE WHOLE ORDER
000400*                             BEFORE ANY LINE ON IT IS DECREMENTED.
000410*    09/29/88  RJJ  CHG-201   ADDED PROMOTIONAL-CODE BONUS DISCOUNT
000420*                             FOR THE FALL CATALOG MAILING.
000430*    03/11/91  T KOVACS CHG-355  RE-TIER LOGIC ADDED SO REPEAT
000440*                             CUSTOMERS AUTOMATICALLY MOVE UP THE
000450*                             DISCOUNT SCALE ON LIFETIME SPEND.
000460*    07/19/93  T KOVACS CHG-402  CLIENT STATS ARE NOW UPDATED FOR
000470*                             EVERY ORDER WRITTEN, REJECTED ONES
000480*                             INCLUDED, PER ACCOUNTING'S REQUEST --
000490*                             THE OLD CODE SKIPPED REJECTED ORDERS.
000500*    01/08/96  D PELLETIER CHG-488  SWITCHED VAT RATE TO A NAMED
000510*                             CONSTANT (W-VAT-RATE) AHEAD OF THE
000520*                             PROVINCIAL RATE CHANGE.
000530*    11/02/98  D PELLETIER Y2K-014  RUN-DATE STAMPING REVIEWED FOR
000540*                             CENTURY WINDOWING ACROSS THE WHOLE
000550*                             ORDER/PAYMENT SUITE; NO CHANGE NEEDED
000560*                             IN THIS PROGRAM, ORDER-ID IS A PLAIN
000570*                             RUN COUNTER.
000580*    08/17/01  M ABOUD  CHG-556  PLATINUM TIER THRESHOLD ADDED
000590*                             PER MARKETING REQUEST FOR A FOURTH
000600*                             LOYALTY LEVEL.
000610*    04/05/05  M ABOUD  CHG-611  SOFT-DELETE FLAG ON PRODUCT-FILE
000620*                             NOW HONORED WHEN LOCATING A LINE'S
000630*                             PRODUCT RECORD.
000640*    10/30/09  S OKONKWO CHG-702  ORDER-ID NOW ASSIGNED BY THIS
000650*                             PROGRAM'S OWN RUN COUNTER SINCE THE
000660*                             UPSTREAM ORDER-ENTRY SYSTEM STOPPED
000670*                             SUPPLYING ONE.
000680*    05/14/14  S OKONKWO CHG-833  A LINE NAMING A CLIENT OR PRODUCT
000690*                             NOT ON FILE NOW ABORTS THE WHOLE
000700*                             ORDER INSTEAD OF JUST THAT LINE --
000710*                             MATCHES THE "NOT FOUND" BEHAVIOR OF
000720*                             THE FRONT-END ORDER SCREEN.
000730*    ---------------------------------------------------------------
000740*
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SPECIAL-NAMES.
000780     C01 IS TOP-OF-FORM.
000790
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820
000830     COPY "SLCLIENT.CBL".
000840     COPY "SLPRODCT.CBL".
000850     COPY "SLORDREQ.CBL".
000860     COPY "SLORDER.CBL".
000870
000880 DATA DIVISION.
000890 FILE SECTION.
000900
000910     COPY "FDCLIENT.CBL".
000920     COPY "FDPRODCT.CBL".
000930     COPY "FDORDREQ.CBL".
000940     COPY "FDORDER.CBL".
000950
000960 WORKING-STORAGE SECTION.
000970
000980     COPY "WSCASE01.CBL".
000990
001000*    ---------- Switches
001010     01  W-VALID-ANSWER                 PIC X.
001020         88  VALID-ANSWER                   VALUE "Y", "N".
001030
001040     01  W-ORDREQ-AT-END                PIC X.
001050         88  ORDREQ-AT-END                  VALUE "Y".
001060
001070     01  W-FOUND-CLIENT-RECORD          PIC X.
001080         88  FOUND-CLIENT-RECORD            VALUE "Y".
001090
001100     01  W-CLIENT-FILE-AT-END           PIC X.
001110         88  CLIENT-FILE-AT-END             VALUE "Y".
001120
001130     01  W-FOUND-PRODUCT-RECORD         PIC X.
001140         88  FOUND-PRODUCT-RECORD           VALUE "Y".
001150
001160     01  W-PRODUCT-FILE-AT-END          PIC X.
001170         88  PRODUCT-FILE-AT-END            VALUE "Y".
001180
001190     01  W-STOCK-AVAILABLE-SW           PIC X.
001200         88  STOCK-IS-AVAILABLE             VALUE "Y".
001210
001220     01  W-PROMO-VALID-SW               PIC X.
001230         88  WS-PROMO-VALID                 VALUE "Y".
001240
001250     01  W-ORDER-ABORT-SW               PIC X.
001260         88  ORDER-IS-ABORTED                VALUE "Y".
001270
001280     01  W-STOCK-SHORT-SW               PIC X.
001290         88  STOCK-IS-SHORT-SOMEWHERE       VALUE "Y".
001300
001310*    ---------- Order-in-progress work area
001320     01  WS-CURRENT-ORDER-ID            PIC 9(9).
001330     01  WS-CURRENT-CLIENT-ID           PIC 9(9).
001340     01  WS-CURRENT-PROMO-CODE          PIC X(10).
001350     01  WS-CURRENT-ORDER-STATUS        PIC X(8).
001360
001370     01  WS-ORDER-ITEM-TABLE.
001380         05  WS-ORDER-ITEM OCCURS 300 TIMES
001390                           INDEXED BY WS-ITEM-IDX.
001400             10  WS-ITEM-PRODUCT-ID         PIC 9(9).
001410             10  WS-ITEM-QUANTITY           PIC 9(5).
001420             10  WS-ITEM-UNIT-PRICE         PIC S9(7)V9(2) COMP-3.
001430             10  WS-ITEM-LINE-TOTAL         PIC S9(9)V9(2) COMP-3.
001440
001450     01  WS-ITEM-COUNT                  PIC 9(3)   COMP.
001460     01  WS-ITEM-SUBSCRIPT              PIC 9(3)   COMP.
001470
001480*    ---------- Lookup keys used by the PL-LOOK-FOR- paragraphs
001490     01  WS-LOOKUP-CLIENT-ID            PIC 9(9).
001500     01  WS-LOOKUP-PRODUCT-ID           PIC 9(9).
001510
001520*    ---------- Amounts being accumulated for the order being priced
001530     01  WS-RUNNING-SUBTOTAL            PIC S9(9)V9(2) COMP-3.
001540     01  WS-DISCOUNT-AMOUNT             PIC S9(9)V9(2) COMP-3.
001550     01  WS-NET-BEFORE-TAX              PIC S9(9)V9(2) COMP-3.
001560     01  WS-TAX-AMOUNT                  PIC S9(9)V9(2) COMP-3.
001570     01  WS-TOTAL-AMOUNT                PIC S9(9)V9(2) COMP-3.
001580
001590     01  W-VAT-RATE                     PIC SV999 COMP-3 VALUE .200.
001600
001610*    ---------- Fields shared with PL-DISCOUNT-TABLE.CBL
001620     01  WS-DISC-TIER                   PIC X(8).
001630     01  WS-DISC-SUBTOTAL               PIC S9(9)V9(2) COMP-3.
001640     01  WS-DISC-RATE                   PIC SV999 COMP-3.
001650     01  WS-RETIER-TOTAL-SPENT          PIC S9(9)V9(2) COMP-3.
001660
001670*    ---------- Fields shared with PL-PROMO-CHECK.CBL
001680     01  WS-PROMO-CODE                  PIC X(10).
001690     01  WS-PROMO-VIEW REDEFINES WS-PROMO-CODE.
001700         05  WS-PROMO-PREFIX                PIC X(6).
001710         05  WS-PROMO-SUFFIX-CHARS OCCURS 4 TIMES
001720                                         PIC X(1).
001730     01  WS-PROMO-SUBSCRIPT              PIC 99 COMP.
001740     01  W-PROMO-BONUS-RATE               PIC SV999 COMP-3 VALUE .050.
001750
001760*    ---------- Fields shared with PL-STOCK-CHECK.CBL
001770     01  WS-STOCK-REQUESTED-QTY          PIC 9(5) COMP.
001780
001790     01  WS-RUN-ORDER-NUMBER             PIC 9(9) COMP VALUE ZERO.
001800
001810     01  MSG-CONFIRMATION                PIC X(60).
001820     01  DUMMY                           PIC X.
001830
001840     01  WS-ORDER-COUNT-THIS-RUN         PIC 9(7) COMP.
001850     01  WS-REJECT-COUNT-THIS-RUN        PIC 9(7) COMP.
001860     01  WS-ABORT-COUNT-THIS-RUN         PIC 9(7) COMP.
001870     01  WS-LINE-COUNT-THIS-RUN          PIC 9(7) COMP.
001880*
001890*    ---------------------------------------------------------------
001900 PROCEDURE DIVISION.
001910
001920 0000-MAIN-LOGIC.
001930
001940     PERFORM CLEAR-SCREEN.
001950     DISPLAY "SMARTSHOP ORDER-CREATE -- BEGIN PROCESSING ORDER REQUESTS".
001960
001970     OPEN INPUT  ORDER-REQUEST-FILE.
001980     OPEN OUTPUT ORDER-FILE.
001990     OPEN I-O    CLIENT-FILE.
002000     OPEN I-O    PRODUCT-FILE.
002010
002020     MOVE ZERO TO WS-ORDER-COUNT-THIS-RUN.
002030     MOVE ZERO TO WS-REJECT-COUNT-THIS-RUN.
002040     MOVE ZERO TO WS-ABORT-COUNT-THIS-RUN.
002050     MOVE ZERO TO WS-LINE-COUNT-THIS-RUN.
002060     MOVE "N" TO W-ORDREQ-AT-END.
002070
002080     PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT.
002090
002100     PERFORM 0100-PROCESS-ONE-ORDER THRU 0100-EXIT
002110             UNTIL ORDREQ-AT-END.
002120
002130     CLOSE ORDER-REQUEST-FILE.
002140     CLOSE ORDER-FILE.
002150     CLOSE CLIENT-FILE.
002160     CLOSE PRODUCT-FILE.
002170
002180     DISPLAY "ORDER-CREATE -- ORDERS WRITTEN : " WS-ORDER-COUNT-THIS-RUN.
002190     DISPLAY "ORDER-CREATE -- OF WHICH REJECTED (STOCK) : "
002200             WS-REJECT-COUNT-THIS-RUN.
002210     DISPLAY "ORDER-CREATE -- ABORTED (NOT FOUND)       : "
002220             WS-ABORT-COUNT-THIS-RUN.
002230     DISPLAY "ORDER-CREATE -- LINES WRITTEN  : " WS-LINE-COUNT-THIS-RUN.
002240     DISPLAY "ORDER-CREATE -- END OF RUN".
002250
002260     EXIT PROGRAM.
002270     STOP RUN.
002280*
002290*    0100-PROCESS-ONE-ORDER handles one order-request header
002300*    (already in ORDER-REQUEST-RECORD) through to a written
002310*    ORDER-FILE header + detail lines and an updated CLIENT-FILE
002320*    entry.  An order whose client id, or any line's product id,
002330*    cannot be found on file is aborted entirely and nothing is
002340*    written for it -- there is no error output file on this job,
002350*    the console log is the only record of an abort.
002360*
002370 0100-PROCESS-ONE-ORDER.
002380
002390     MOVE ORDREQ-CLIENT-ID  TO WS-CURRENT-CLIENT-ID.
002400     MOVE ORDREQ-PROMO-CODE TO WS-CURRENT-PROMO-CODE.
002410     ADD 1 TO WS-RUN-ORDER-NUMBER GIVING WS-CURRENT-ORDER-ID.
002420     MOVE "PENDING" TO WS-CURRENT-ORDER-STATUS.
002430     MOVE "N" TO W-ORDER-ABORT-SW.
002440
002450     MOVE WS-CURRENT-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.
002460     PERFORM LOOK-FOR-CLIENT-RECORD.
002470
002480     IF NOT FOUND-CLIENT-RECORD
002490        DISPLAY "*** ORDER ABORTED -- CLIENT NOT ON FILE: "
002500                WS-CURRENT-CLIENT-ID
002510        MOVE "Y" TO W-ORDER-ABORT-SW.
002520
002530*    Item lines belonging to this order are read and looked up
002540*    regardless of the client-not-found abort above, so the file
002550*    stays positioned at the next order's header line when this
002560*    order is done.
002570     PERFORM 0200-BUILD-ORDER-ITEMS THRU 0200-EXIT.
002580
002590     IF ORDER-IS-ABORTED
002600        ADD 1 TO WS-ABORT-COUNT-THIS-RUN
002610        GO TO 0100-EXIT.
002620
002630     PERFORM 1000-PROCESS-ORDER-ITEMS THRU 1000-EXIT.
002640     PERFORM 2000-CALCULATE-FINAL-AMOUNTS THRU 2000-EXIT.
002650     PERFORM 0300-WRITE-ORDER-RECORDS THRU 0300-EXIT.
002660     PERFORM 0400-UPDATE-CLIENT-STATS THRU 0400-EXIT.
002670
002680     ADD 1 TO WS-ORDER-COUNT-THIS-RUN.
002690     IF WS-CURRENT-ORDER-STATUS EQUAL "REJECTED"
002700        ADD 1 TO WS-REJECT-COUNT-THIS-RUN.
002710
002720 0100-EXIT.
002730     EXIT.
002740*
002750*    0200-BUILD-ORDER-ITEMS reads item lines off ORDER-REQUEST-FILE
002760*    until the next header record (or end of file) turns up,
002770*    looking up each line's product.  A product that cannot be
002780*    found (or is soft-deleted) sets W-ORDER-ABORT-SW but does not
002790*    stop the read loop -- every line belonging to this order must
002800*    still be consumed so the file is positioned correctly for the
002810*    next order.
002820*
002830 0200-BUILD-ORDER-ITEMS.
002840
002850     MOVE ZERO TO WS-ITEM-COUNT.
002860
002870     PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT.
002880
002890     PERFORM 0210-BUILD-ONE-ITEM-LINE THRU 0210-EXIT
002900             UNTIL ORDREQ-AT-END
002910                OR ORDREQ-IS-HEADER.
002920
002930 0200-EXIT.
002940     EXIT.
002950*
002960 0210-BUILD-ONE-ITEM-LINE.
002970
002980     MOVE ORDREQ-PRODUCT-ID TO WS-LOOKUP-PRODUCT-ID.
002990     PERFORM LOOK-FOR-PRODUCT-RECORD.
003000
003010     IF NOT FOUND-PRODUCT-RECORD
003020        DISPLAY "*** ORDER ABORTED -- PRODUCT NOT ON FILE: "
003030                WS-LOOKUP-PRODUCT-ID
003040        MOVE "Y" TO W-ORDER-ABORT-SW
003050        PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT
003060        GO TO 0210-EXIT.
003070
003080     ADD 1 TO WS-ITEM-COUNT.
003090     SET WS-ITEM-IDX TO WS-ITEM-COUNT.
003100
003110     MOVE PRD-PRODUCT-ID    TO WS-ITEM-PRODUCT-ID (WS-ITEM-IDX).
003120     MOVE ORDREQ-QUANTITY   TO WS-ITEM-QUANTITY (WS-ITEM-IDX).
003130     MOVE PRD-PRICE         TO WS-ITEM-UNIT-PRICE (WS-ITEM-IDX).
003140
003150     MULTIPLY WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)
003160           BY WS-ITEM-QUANTITY (WS-ITEM-IDX)
003170        GIVING WS-ITEM-LINE-TOTAL (WS-ITEM-IDX).
003180
003190     PERFORM 9100-READ-ORDER-REQUEST THRU 9100-EXIT.
003200
003210 0210-EXIT.
003220     EXIT.
003230*
003240*    1000-PROCESS-ORDER-ITEMS runs the two-pass stock check the
003250*    inventory-control department asked for in 1987 (see change
003260*    log 06/02/87).  The first pass scans every line for a
003270*    shortage and stops looking as soon as one turns up; the
003280*    second pass then either decrements stock for every line (if
003290*    nothing was short) or leaves stock untouched and simply
003300*    accumulates the subtotal from the requested quantities (if
003310*    the order is being rejected).  Either way every line is
003320*    accumulated into the subtotal and kept on the order.
003330*
003340 1000-PROCESS-ORDER-ITEMS.
003350
003360     MOVE "N" TO W-STOCK-SHORT-SW.
003370
003380     PERFORM 1010-CHECK-STOCK-PASS THRU 1010-EXIT
003390             VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
003400             UNTIL WS-ITEM-SUBSCRIPT GREATER THAN WS-ITEM-COUNT
003410                OR STOCK-IS-SHORT-SOMEWHERE.
003420
003430     IF STOCK-IS-SHORT-SOMEWHERE
003440        MOVE "REJECTED" TO WS-CURRENT-ORDER-STATUS.
003450
003460     MOVE ZERO TO WS-RUNNING-SUBTOTAL.
003470
003480     PERFORM 1020-DECREMENT-AND-ACCUMULATE-PASS THRU 1020-EXIT
003490             VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
003500             UNTIL WS-ITEM-SUBSCRIPT GREATER THAN WS-ITEM-COUNT.
003510
003520 1000-EXIT.
003530     EXIT.
003540*
003550 1010-CHECK-STOCK-PASS.
003560
003570     SET WS-ITEM-IDX TO WS-ITEM-SUBSCRIPT.
003580     MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX) TO WS-STOCK-REQUESTED-QTY.
003590     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX) TO WS-LOOKUP-PRODUCT-ID.
003600
003610     PERFORM LOOK-FOR-PRODUCT-RECORD.
003620     PERFORM STOCK-HAS-AVAILABLE.
003630
003640     IF NOT STOCK-IS-AVAILABLE
003650        MOVE "Y" TO W-STOCK-SHORT-SW
003660        DISPLAY "*** INSUFFICIENT STOCK, PRODUCT "
003670                WS-LOOKUP-PRODUCT-ID " REQUESTED "
003680                WS-STOCK-REQUESTED-QTY.
003690
003700 1010-EXIT.
003710     EXIT.
003720*
003730 1020-DECREMENT-AND-ACCUMULATE-PASS.
003740
003750     SET WS-ITEM-IDX TO WS-ITEM-SUBSCRIPT.
003760
003770     IF WS-CURRENT-ORDER-STATUS NOT EQUAL "REJECTED"
003780        MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX) TO WS-LOOKUP-PRODUCT-ID
003790        PERFORM LOOK-FOR-PRODUCT-RECORD
003800        MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX) TO WS-STOCK-REQUESTED-QTY
003810        PERFORM STOCK-DECREASE
003820        REWRITE PRODUCT-RECORD-FILE.
003830
003840     ADD WS-ITEM-LINE-TOTAL (WS-ITEM-IDX) TO WS-RUNNING-SUBTOTAL.
003850
003860 1020-EXIT.
003870     EXIT.
003880*
003890*    2000-CALCULATE-FINAL-AMOUNTS applies the tiered discount, the
003900*    promotional-code bonus (change log 09/29/88), and the sales
003910*    tax to arrive at the order total.  Run unconditionally, even
003920*    for a REJECTED order, against the subtotal accumulated from
003930*    the requested (not necessarily fulfilled) quantities.
003940*
003950 2000-CALCULATE-FINAL-AMOUNTS.
003960
003970     MOVE CLI-TIER            TO WS-DISC-TIER.
003980     MOVE WS-RUNNING-SUBTOTAL TO WS-DISC-SUBTOTAL.
003990     PERFORM DTBL-GET-RATE-BY-TIER.
004000
004010     MOVE WS-CURRENT-PROMO-CODE TO WS-PROMO-CODE.
004020     INSPECT WS-PROMO-CODE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
004030     PERFORM PROMO-CHECK-CODE.
004040
004050     IF WS-PROMO-VALID
004060        ADD W-PROMO-BONUS-RATE TO WS-DISC-RATE.
004070
004080     MULTIPLY WS-RUNNING-SUBTOTAL BY WS-DISC-RATE
004090         GIVING WS-DISCOUNT-AMOUNT ROUNDED.
004100
004110     SUBTRACT WS-DISCOUNT-AMOUNT FROM WS-RUNNING-SUBTOTAL
004120         GIVING WS-NET-BEFORE-TAX.
004130
004140     IF WS-NET-BEFORE-TAX LESS THAN ZERO
004150        MOVE ZERO TO WS-NET-BEFORE-TAX.
004160
004170     MULTIPLY WS-NET-BEFORE-TAX BY W-VAT-RATE
004180         GIVING WS-TAX-AMOUNT ROUNDED.
004190
004200     ADD WS-NET-BEFORE-TAX WS-TAX-AMOUNT GIVING WS-TOTAL-AMOUNT.
004210
004220 2000-EXIT.
004230     EXIT.
004240*
004250*    0300-WRITE-ORDER-RECORDS writes the header line first, then
004260*    one detail line per order item, all tagged with the same
004270*    ORDOUT-ORDER-ID.  ORDOUT-DETAIL-AREA REDEFINES the header's
004280*    amount fields, so the same working-storage record is reused
004290*    for both -- the header is fully built and written before it
004300*    is disturbed for the detail lines.
004310*
004320 0300-WRITE-ORDER-RECORDS.
004330
004340     MOVE SPACES TO ORDER-OUT-RECORD.
004350     MOVE "H"                    TO ORDOUT-LINE-TYPE.
004360     MOVE WS-CURRENT-ORDER-ID    TO ORDOUT-ORDER-ID.
004370     MOVE WS-CURRENT-CLIENT-ID   TO ORDOUT-CLIENT-ID.
004380     MOVE WS-CURRENT-PROMO-CODE  TO ORDOUT-PROMO-CODE.
004390     MOVE WS-CURRENT-ORDER-STATUS TO ORDOUT-STATUS.
004400     MOVE WS-RUNNING-SUBTOTAL    TO ORDOUT-SUBTOTAL.
004410     MOVE WS-DISCOUNT-AMOUNT     TO ORDOUT-DISCOUNT-AMOUNT.
004420     MOVE WS-TAX-AMOUNT          TO ORDOUT-TAX-AMOUNT.
004430     MOVE WS-TOTAL-AMOUNT        TO ORDOUT-TOTAL-AMOUNT.
004440     MOVE WS-TOTAL-AMOUNT        TO ORDOUT-REMAINING-AMOUNT.
004450
004460     WRITE ORDER-OUT-RECORD.
004470
004480     PERFORM 0310-WRITE-ONE-DETAIL-LINE THRU 0310-EXIT
004490             VARYING WS-ITEM-SUBSCRIPT FROM 1 BY 1
004500             UNTIL WS-ITEM-SUBSCRIPT GREATER THAN WS-ITEM-COUNT.
004510
004520 0300-EXIT.
004530     EXIT.
004540*
004550 0310-WRITE-ONE-DETAIL-LINE.
004560
004570     SET WS-ITEM-IDX TO WS-ITEM-SUBSCRIPT.
004580
004590     MOVE SPACES              TO ORDER-OUT-RECORD.
004600     MOVE "D"                 TO ORDOUT-LINE-TYPE.
004610     MOVE WS-CURRENT-ORDER-ID TO ORDOUT-ORDER-ID.
004620     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-IDX)
004630                              TO ORDOUT-LINE-PRODUCT-ID.
004640     MOVE WS-ITEM-QUANTITY (WS-ITEM-IDX)
004650                              TO ORDOUT-LINE-QUANTITY.
004660     MOVE WS-ITEM-UNIT-PRICE (WS-ITEM-IDX)
004670                              TO ORDOUT-LINE-UNIT-PRICE.
004680     MOVE WS-ITEM-LINE-TOTAL (WS-ITEM-IDX)
004690                              TO ORDOUT-LINE-TOTAL.
004700     WRITE ORDER-OUT-RECORD.
004710     ADD 1 TO WS-LINE-COUNT-THIS-RUN.
004720
004730 0310-EXIT.
004740     EXIT.
004750*
004760*    0400-UPDATE-CLIENT-STATS adds this order to the customer's
004770*    lifetime order count and lifetime spend, then re-tiers the
004780*    customer if the new lifetime spend crosses a threshold (see
004790*    change log 03/11/91 and 08/17/01 for the PLATINUM level).
004800*    Per change log 07/19/93 this runs for every order written,
004810*    REJECTED ones included -- stats are not gated on status.
004820*
004830 0400-UPDATE-CLIENT-STATS.
004840
004850     MOVE WS-CURRENT-CLIENT-ID TO WS-LOOKUP-CLIENT-ID.
004860     PERFORM LOOK-FOR-CLIENT-RECORD.
004870
004880     IF FOUND-CLIENT-RECORD
004890        ADD 1 TO CLI-TOTAL-ORDERS
004900        ADD WS-TOTAL-AMOUNT TO CLI-TOTAL-SPENT
004910        MOVE CLI-TOTAL-SPENT TO WS-RETIER-TOTAL-SPENT
004920        PERFORM DTBL-RETIER-CLIENT
004930        REWRITE CLIENT-RECORD-FILE.
004940
004950 0400-EXIT.
004960     EXIT.
004970*
004980*    9100-READ-ORDER-REQUEST is the single read paragraph for
004990*    ORDER-REQUEST-FILE, called both by the priming read in
005000*    0000-MAIN-LOGIC and from inside the header/item loops above.
005010*
005020 9100-READ-ORDER-REQUEST.
005030
005040     READ ORDER-REQUEST-FILE
005050         AT END
005060            MOVE "Y" TO W-ORDREQ-AT-END.
005070
005080 9100-EXIT.
005090     EXIT.
005100*
005110     COPY "PLGENERAL.CBL".
005120     COPY "PL-LOOK-FOR-CLIENT-RECORD.CBL".
005130     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
005140     COPY "PL-STOCK-CHECK.CBL".
005150     COPY "PL-DISCOUNT-TABLE.CBL".
005160     COPY "PL-PROMO-CHECK.CBL".
