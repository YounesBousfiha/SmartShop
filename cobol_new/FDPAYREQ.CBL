000100*
000110*    FDPAYREQ.CBL
000120*    Record layout for the PAYMENT-REQUEST-FILE.
000130*
000140*    PYREQ-REFERENCE/BANK-NAME/DUE-DATE are optional on input --
000150*    blank/zero means "not supplied" and PL-PAYMENT-RULES.CBL either
000160*    defaults or rejects them depending on PYREQ-METHOD.
000170*
000180     FD  PAYMENT-REQUEST-FILE
000190         LABEL RECORDS ARE STANDARD.
000200
000210     01  PAYMENT-REQUEST-RECORD.
000220         05  PYREQ-ORDER-ID             PIC 9(9).
000230         05  PYREQ-AMOUNT               PIC S9(7)V9(2) COMP-3.
000240         05  PYREQ-METHOD               PIC X(8).
000250             88  PYREQ-IS-ESPECES           VALUE "ESPECES".
000260             88  PYREQ-IS-CHEQUE            VALUE "CHEQUE".
000270             88  PYREQ-IS-VIREMENT          VALUE "VIREMENT".
000280         05  PYREQ-REFERENCE            PIC X(20).
000290         05  PYREQ-BANK-NAME            PIC X(30).
000300         05  PYREQ-DUE-DATE             PIC 9(8).
000310         05  FILLER                     PIC X(10).
