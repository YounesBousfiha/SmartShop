000100*
000110*    PLGENERAL.CBL
000120*    General-purpose console paragraphs shared by the batch drivers.
000130*
000140 CLEAR-SCREEN.
000150
000160     DISPLAY " " ERASE.
000170*
000180 JUMP-LINE.
000190
000200     DISPLAY " ".
000210*
000220 CONFIRM-EXECUTION.
000230
000240     DISPLAY " ".
000250     DISPLAY MSG-CONFIRMATION.
000260     ACCEPT W-VALID-ANSWER.
000270
000280     IF NOT VALID-ANSWER
000290        DISPLAY "PLEASE ANSWER Y OR N !".
000300*
000310 CONFIRM-IF-WANT-TO-QUIT.
000320
000330     DISPLAY "DO YOU WANT TO ABANDON THIS ENTRY ?  <Y/N>".
000340     ACCEPT W-VALID-ANSWER.
000350
000360     IF NOT VALID-ANSWER
000370        DISPLAY "PLEASE ANSWER Y OR N !"
000380        GO TO CONFIRM-IF-WANT-TO-QUIT.
