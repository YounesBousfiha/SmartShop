000100*
000110*    FDORDER.CBL
000120*    Record layout for the ORDER-FILE.
000130*
000140*    One header record (ORDOUT-IS-HEADER) per priced order, followed
000150*    by one detail record (ORDOUT-IS-DETAIL) per order item, both
000160*    tagged with ORDOUT-ORDER-ID so PAYMENT-POST can find the header
000170*    again by a sequential re-read (no ISAM on this shop's runtime).
000180*
000190     FD  ORDER-FILE
000200         LABEL RECORDS ARE STANDARD.
000210
000220     01  ORDER-OUT-RECORD.
000230         05  ORDOUT-LINE-TYPE           PIC X(1).
000240             88  ORDOUT-IS-HEADER           VALUE "H".
000250             88  ORDOUT-IS-DETAIL           VALUE "D".
000260         05  ORDOUT-ORDER-ID            PIC 9(9).
000270         05  ORDOUT-HEADER-AREA.
000280             10  ORDOUT-CLIENT-ID           PIC 9(9).
000290             10  ORDOUT-PROMO-CODE          PIC X(10).
000300             10  ORDOUT-STATUS              PIC X(8).
000310                 88  ORDOUT-STATUS-PENDING       VALUE "PENDING".
000320                 88  ORDOUT-STATUS-CONFIRMED     VALUE "CONFIRMED".
000330                 88  ORDOUT-STATUS-REJECTED      VALUE "REJECTED".
000340                 88  ORDOUT-STATUS-CANCELED      VALUE "CANCELED".
000350             10  ORDOUT-SUBTOTAL            PIC S9(9)V9(2) COMP-3.
000360             10  ORDOUT-DISCOUNT-AMOUNT     PIC S9(9)V9(2) COMP-3.
000370             10  ORDOUT-TAX-AMOUNT          PIC S9(9)V9(2) COMP-3.
000380             10  ORDOUT-TOTAL-AMOUNT        PIC S9(9)V9(2) COMP-3.
000390             10  ORDOUT-REMAINING-AMOUNT    PIC S9(9)V9(2) COMP-3.
000400             10  FILLER                     PIC X(11).
000410         05  ORDOUT-DETAIL-AREA REDEFINES ORDOUT-HEADER-AREA.
000420             10  ORDOUT-LINE-PRODUCT-ID     PIC 9(9).
000430             10  ORDOUT-LINE-QUANTITY       PIC 9(5).
000440             10  ORDOUT-LINE-UNIT-PRICE     PIC S9(7)V9(2) COMP-3.
000450             10  ORDOUT-LINE-TOTAL          PIC S9(9)V9(2) COMP-3.
000460             10  FILLER                     PIC X(43).
000470         05  FILLER                     PIC X(10).
