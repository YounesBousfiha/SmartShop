000100*
000110*    SLORDREQ.CBL
000120*    SELECT clause for the ORDER-REQUEST-FILE (batch input).
000130*
000140     SELECT ORDER-REQUEST-FILE
000150            ASSIGN TO "ORDREQFL"
000160            ORGANIZATION IS LINE SEQUENTIAL.
