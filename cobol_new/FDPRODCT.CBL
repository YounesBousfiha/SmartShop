000100*
000110*    FDPRODCT.CBL
000120*    Record layout for the PRODUCT-FILE.
000130*
000140*    PRD-STOCK is carried signed so PL-STOCK-CHECK.CBL can detect
000150*    an attempted negative decrement before it is ever written back
000160*    (the business rule forbids stock from going below zero).
000170*
000180     FD  PRODUCT-FILE
000190         LABEL RECORDS ARE STANDARD.
000200
000210     01  PRODUCT-RECORD-FILE.
000220         05  PRD-PRODUCT-ID             PIC 9(9).
000230         05  PRD-NAME                   PIC X(40).
000240         05  PRD-PRICE                  PIC S9(7)V9(2) COMP-3.
000250         05  PRD-STOCK                  PIC S9(7) COMP-3.
000260         05  PRD-DELETED                PIC X(1).
000270             88  PRD-IS-DELETED             VALUE "Y".
000280             88  PRD-IS-ACTIVE              VALUE "N".
000290         05  FILLER                     PIC X(15).
000300
000310*    Alternate view carrying the price as two split fields (whole
000320*    currency units / cents) for the older-style formatted-amount
000330*    DISPLAYs some of the shop's report copybooks still expect.
000340     01  PRD-PRICE-SPLIT-VIEW REDEFINES PRODUCT-RECORD-FILE.
000350         05  FILLER                     PIC X(49).
000360         05  PRD-PRICE-WHOLE-UNITS      PIC S9(7).
000370         05  PRD-PRICE-CENTS            PIC 9(2).
000380         05  FILLER                     PIC X(16).
