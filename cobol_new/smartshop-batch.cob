000100*
000110*    SMARTSHOP-BATCH.COB
000120*
000130*    SMARTSHOP RETAIL SYSTEM -- NIGHTLY BATCH DRIVER.
000140*
000150*    RUNS THE TWO STEPS OF THE NIGHTLY ORDER/PAYMENT CYCLE IN THE
000160*    ORDER THE BUSINESS REQUIRES THEM -- ORDERS MUST BE PRICED AND
000170*    WRITTEN TO ORDER-FILE BEFORE ANY PAYMENT CAN BE POSTED AGAINST
000180*    THEM, SINCE PAYMENT-POST LOOKS UP THE OWNING ORDER'S BALANCE ON
000190*    ORDER-FILE.  THIS PROGRAM DOES NO PROCESSING OF ITS OWN -- IT
000200*    ONLY SEQUENCES THE TWO CALLS AND CONFIRMS EACH ONE RETURNED
000210*    BEFORE STARTING THE NEXT.
000220*
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID. SMARTSHOP-BATCH.
000250 AUTHOR. R JELINSKI.
000260 INSTALLATION. SMARTSHOP RETAIL DIVISION - DATA PROCESSING.
000270 DATE-WRITTEN. 05/14/1987.
000280 DATE-COMPILED.
000290 SECURITY.  COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000300*
000310*    ---------------------------------------------------------------
000320*    C H A N G E   L O G
000330*    ---------------------------------------------------------------
000340*    05/14/87  RJJ  ORIG-114  INITIAL WRITE-UP.  REPLACES THE OLD
000350*                             OPERATOR RUN SHEET THAT HAD THE
000360*                             CONSOLE OPERATOR CALL ORDER-CREATE AND
000370*                             PAYMENT-POST BY HAND FROM THE JCL
000380*                             LIBRARY MENU EACH NIGHT.
000390*    03/11/91  T KOVACS CHG-355  DISPLAY LINES ADDED SO THE CONSOLE
000400*                             LOG SHOWS WHICH STEP OF THE RUN IS
000410*                             EXECUTING -- OPERATIONS COULD NOT TELL
000420*                             THE TWO STEPS APART ON A LONG RUN.
000430*    11/02/98  D PELLETIER Y2K-014  RUN-DATE STAMPING REVIEWED ACROSS
000440*                             THE WHOLE ORDER/PAYMENT SUITE FOR
000450*                             CENTURY WINDOWING; NO CHANGE NEEDED IN
000460*                             THIS PROGRAM, IT CARRIES NO DATE FIELDS
000470*                             OF ITS OWN.
000480*    05/14/14  S OKONKWO CHG-833  DRIVER NOW ABORTS THE PAYMENT STEP
000490*                             IF THE ORDER STEP DID NOT COME BACK
000500*                             CLEAN, SO A BAD ORDER RUN CANNOT BE
000510*                             FOLLOWED BY A PAYMENT RUN AGAINST STALE
000520*                             ORDER BALANCES.
000530*    ---------------------------------------------------------------
000540*
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620
000630     01  W-STEP-RETURN-CODE-AREA.
000640         05  W-ORDER-STEP-RETURN-CODE       PIC S9(4) COMP.
000650             88  ORDER-STEP-OK                  VALUE ZERO.
000660         05  W-PAYMENT-STEP-RETURN-CODE     PIC S9(4) COMP.
000670             88  PAYMENT-STEP-OK                VALUE ZERO.
000680         05  FILLER                         PIC X(10).
000690
000700*    Older dumps of this area were printed as two zoned-decimal
000710*    counters rather than binary fields -- kept as an alternate view
000720*    for the abend deck the operators still keep at the console.
000730     01  W-STEP-RETURN-CODE-PRINT-VIEW REDEFINES W-STEP-RETURN-CODE-AREA.
000740         05  W-ORDER-RETURN-PRINT           PIC ----9.
000750         05  W-PAYMENT-RETURN-PRINT         PIC ----9.
000760         05  FILLER                         PIC X(10).
000770
000780*    Console-log convenience view -- one four-digit field the
000790*    operator can eyeball to see at a glance whether either step
000800*    came back non-zero, without having to read both codes.
000810     01  W-STEP-RETURN-CODE-COMBINED REDEFINES W-STEP-RETURN-CODE-AREA.
000820         05  W-COMBINED-RETURN-DIGITS       PIC 9(4).
000830         05  FILLER                         PIC X(14).
000840
000850     01  W-BATCH-ABORT-SW                PIC X.
000860         88  BATCH-IS-ABORTED               VALUE "Y".
000870         88  BATCH-RAN-CLEAN                 VALUE "N".
000880
000890     01  W-BATCH-RUN-STAMP.
000900         05  W-BATCH-RUN-STAMP-DATE         PIC 9(6).
000910         05  W-BATCH-RUN-STAMP-TIME         PIC 9(8).
000920         05  FILLER                         PIC X(06).
000930
000940*    Split view of the run stamp used only in the console banner,
000950*    where the shop's operators want the year separated from the
000960*    month and day for readability on the run log.
000970     01  W-BATCH-RUN-STAMP-SPLIT REDEFINES W-BATCH-RUN-STAMP.
000980         05  W-BATCH-RUN-STAMP-YY            PIC 99.
000990         05  W-BATCH-RUN-STAMP-MM            PIC 99.
001000         05  W-BATCH-RUN-STAMP-DD            PIC 99.
001010         05  W-BATCH-RUN-STAMP-HHMMSSHH      PIC 9(8).
001020         05  FILLER                          PIC X(06).
001030*
001040*    ---------------------------------------------------------------
001050 PROCEDURE DIVISION.
001060
001070 0000-MAIN-LOGIC.
001080
001090     ACCEPT W-BATCH-RUN-STAMP-DATE FROM DATE.
001100     ACCEPT W-BATCH-RUN-STAMP-TIME FROM TIME.
001110
001120     MOVE "N" TO W-BATCH-ABORT-SW.
001130
001140     DISPLAY "SMARTSHOP-BATCH -- NIGHTLY ORDER/PAYMENT RUN STARTING".
001150     DISPLAY "SMARTSHOP-BATCH -- RUN DATE " W-BATCH-RUN-STAMP-DATE
001160             " TIME " W-BATCH-RUN-STAMP-TIME.
001170
001180     PERFORM 1000-RUN-ORDER-CREATE THRU 1000-EXIT.
001190
001200     IF ORDER-STEP-OK
001210        PERFORM 2000-RUN-PAYMENT-POST THRU 2000-EXIT
001220     ELSE
001230        MOVE "Y" TO W-BATCH-ABORT-SW
001240        DISPLAY "*** SMARTSHOP-BATCH -- ORDER-CREATE DID NOT RETURN "
001250                "CLEAN, RETURN CODE " W-ORDER-STEP-RETURN-CODE
001260        DISPLAY "*** SMARTSHOP-BATCH -- PAYMENT-POST STEP SKIPPED, "
001270                "SEE CHANGE LOG 05/14/14".
001280
001290     IF BATCH-IS-ABORTED
001300        DISPLAY "SMARTSHOP-BATCH -- RUN ENDED WITH ERRORS"
001310     ELSE
001320        IF PAYMENT-STEP-OK
001330           DISPLAY "SMARTSHOP-BATCH -- RUN COMPLETED NORMALLY"
001340        ELSE
001350           DISPLAY "*** SMARTSHOP-BATCH -- PAYMENT-POST DID NOT RETURN "
001360                   "CLEAN, RETURN CODE " W-PAYMENT-STEP-RETURN-CODE.
001370
001380     EXIT PROGRAM.
001390     STOP RUN.
001400*
001410*    1000-RUN-ORDER-CREATE calls the order-pricing step.  It must run
001420*    to completion before any payment can be posted, since it is the
001430*    only step that writes ORDER-FILE.
001440*
001450 1000-RUN-ORDER-CREATE.
001460
001470     DISPLAY "SMARTSHOP-BATCH -- STEP 1 OF 2 -- ORDER-CREATE".
001480
001490     CALL "ORDER-CREATE".
001500     MOVE RETURN-CODE TO W-ORDER-STEP-RETURN-CODE.
001510
001520 1000-EXIT.
001530     EXIT.
001540*
001550*    2000-RUN-PAYMENT-POST calls the payment-posting step, which
001560*    reads and rewrites the ORDER-FILE that ORDER-CREATE just wrote.
001570*
001580 2000-RUN-PAYMENT-POST.
001590
001600     DISPLAY "SMARTSHOP-BATCH -- STEP 2 OF 2 -- PAYMENT-POST".
001610
001620     CALL "PAYMENT-POST".
001630     MOVE RETURN-CODE TO W-PAYMENT-STEP-RETURN-CODE.
001640
001650 2000-EXIT.
001660     EXIT.
