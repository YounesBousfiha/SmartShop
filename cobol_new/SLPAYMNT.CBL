000100*
000110*    SLPAYMNT.CBL
000120*    SELECT clause for the PAYMENT-FILE (batch output).
000130*
000140     SELECT PAYMENT-FILE
000150            ASSIGN TO "PAYMNTFL"
000160            ORGANIZATION IS LINE SEQUENTIAL.
