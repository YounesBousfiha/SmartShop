000100*
000110*    SLORDER.CBL
000120*    SELECT clause for the ORDER-FILE (batch output).
000130*
000140*    Also OPENed I-O by PAYMENT-POST so it can locate and rewrite
000150*    an order's header record when a payment reduces the balance.
000160*
000170     SELECT ORDER-FILE
000180            ASSIGN TO "ORDERFL"
000190            ORGANIZATION IS LINE SEQUENTIAL.
