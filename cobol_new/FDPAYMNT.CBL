000100*
000110*    FDPAYMNT.CBL
000120*    Record layout for the PAYMENT-FILE.
000130*
000140*    PYM-CLEARED-DATE carries a full CCYYMMDDHHMMSS processing
000150*    timestamp for ESPECES payments (see PL-PAYMENT-RULES.CBL,
000160*    PMRULE-DETERMINE-STATUS); the split view below is used by the
000170*    audit trail line-print paragraphs to break it into a date part
000180*    and a time part.
000190*
000200     FD  PAYMENT-FILE
000210         LABEL RECORDS ARE STANDARD.
000220
000230     01  PAYMENT-RECORD-FILE.
000240         05  PYM-PAYMENT-ID             PIC 9(9).
000250         05  PYM-ORDER-ID               PIC 9(9).
000260         05  PYM-PAYMENT-NUMBER         PIC 9(3).
000270         05  PYM-AMOUNT                 PIC S9(7)V9(2) COMP-3.
000280         05  PYM-METHOD                 PIC X(8).
000290         05  PYM-STATUS                 PIC X(10).
000300             88  PYM-STATUS-ENCAISSE        VALUE "ENCAISSE".
000310             88  PYM-STATUS-EN-ATTENTE      VALUE "EN_ATTENTE".
000320         05  PYM-REFERENCE              PIC X(20).
000330         05  PYM-BANK-NAME              PIC X(30).
000340         05  PYM-DUE-DATE               PIC 9(8).
000350         05  PYM-CLEARED-DATE           PIC 9(14).
000360         05  FILLER                     PIC X(15).
000370
000380     01  PYM-CLEARED-DATE-SPLIT REDEFINES PAYMENT-RECORD-FILE.
000390         05  FILLER                     PIC X(102).
000400         05  PYM-CLEARED-DATE-PART      PIC 9(8).
000410         05  PYM-CLEARED-TIME-PART      PIC 9(6).
000420         05  FILLER                     PIC X(15).
