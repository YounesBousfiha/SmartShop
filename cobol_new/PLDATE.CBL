000100*
000110*    PLDATE.CBL
000120*    Calendar-date validation for CCYYMMDD fields (COPY wsdate.cbl
000130*    for the working-storage this paragraph needs).
000140*
000150 DATE-VALIDATE-GDTV-DATE.
000160
000170     MOVE "N" TO W-DTVAL-VALID-DATE-INFORMED.
000180
000190     IF DTVAL-DATE EQUAL ZEROS
000200        IF DTVAL-ACCEPT-EMPTY-DATE EQUAL "Y"
000210           MOVE "Y" TO W-DTVAL-VALID-DATE-INFORMED.
000220
000230     IF DTVAL-DATE NOT EQUAL ZEROS
000240        MOVE DTVAL-DATE TO DTVAL-DATE-NUMERIC
000250        PERFORM DTVAL-CHECK-YEAR-MONTH-DAY.
000260*
000270 DTVAL-CHECK-YEAR-MONTH-DAY.
000280
000290     IF DTVAL-DATE-CCYY LESS THAN DTVAL-FIRST-YEAR-VALID
000300        OR DTVAL-DATE-CCYY GREATER THAN DTVAL-LAST-YEAR-VALID
000310        GO TO DTVAL-CHECK-YEAR-MONTH-DAY-EXIT.
000320
000330     IF NOT DTVAL-MONTH-VALID
000340        GO TO DTVAL-CHECK-YEAR-MONTH-DAY-EXIT.
000350
000360     MOVE DTVAL-DAYS-IN-MONTH (DTVAL-DATE-MM) TO DTVAL-MAX-DAY-THIS-MONTH.
000370
000380     IF DTVAL-DATE-MM EQUAL 2
000390        PERFORM DTVAL-ADJUST-FEBRUARY-FOR-LEAP-YEAR.
000400
000410     IF DTVAL-DATE-DD LESS THAN 1
000420        OR DTVAL-DATE-DD GREATER THAN DTVAL-MAX-DAY-THIS-MONTH
000430        GO TO DTVAL-CHECK-YEAR-MONTH-DAY-EXIT.
000440
000450     MOVE "Y" TO W-DTVAL-VALID-DATE-INFORMED.
000460
000470 DTVAL-CHECK-YEAR-MONTH-DAY-EXIT.
000480     EXIT.
000490*
000500 DTVAL-ADJUST-FEBRUARY-FOR-LEAP-YEAR.
000510
000520     DIVIDE DTVAL-DATE-CCYY BY 4 GIVING DTVAL-LEAP-YEAR-DUMMY-QUO
000530                             REMAINDER DTVAL-LEAP-YEAR-REMAINDER.
000540
000550     IF DTVAL-LEAP-YEAR-REMAINDER EQUAL ZERO
000560        MOVE 29 TO DTVAL-MAX-DAY-THIS-MONTH.
