000100*
000110*    WSCASE01.CBL
000120*    Case-folding alphabets used with INSPECT ... CONVERTING.
000130*
000140*    ORDER-CREATE folds ORDREQ-PROMO-CODE to upper case before the
000150*    PROMO- pattern test in PL-PROMO-CHECK.CBL runs, since operators
000160*    keying batch decks are not consistent about shifting.
000170*
000180     01  LOWER-ALPHA                PIC X(26)
000190                                     VALUE "abcdefghijklmnopqrstuvwxyz".
000200     01  UPPER-ALPHA                PIC X(26)
000210                                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
