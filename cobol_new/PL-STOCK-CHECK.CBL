000100*
000110*    PL-STOCK-CHECK.CBL
000120*    Stock-availability guard and decrement for PRODUCT-RECORD-FILE.
000130*
000140*    Working-storage expected in the calling program:
000150*
000160*       WS-STOCK-REQUESTED-QTY  PIC 9(5) COMP -- quantity being asked
000170*                                                 for or decremented
000180*       W-STOCK-AVAILABLE-SW   PIC X, 88 STOCK-IS-AVAILABLE VALUE "Y"
000190*
000200*    Operates against whichever PRODUCT-RECORD-FILE is currently held
000210*    in working storage for the line being priced.
000220*
000230 STOCK-HAS-AVAILABLE.
000240
000250     IF WS-STOCK-REQUESTED-QTY NOT GREATER THAN PRD-STOCK
000260        MOVE "Y" TO W-STOCK-AVAILABLE-SW
000270     ELSE
000280        MOVE "N" TO W-STOCK-AVAILABLE-SW.
000290*
000300*    Decrement is only ever reached for a line that already passed
000310*    STOCK-HAS-AVAILABLE -- the guard below is the belt-and-braces
000320*    check the business rule calls for so PRD-STOCK can never be
000330*    driven negative by a caller that skipped the check.
000340*
000350 STOCK-DECREASE.
000360
000370     IF WS-STOCK-REQUESTED-QTY NOT GREATER THAN PRD-STOCK
000380        SUBTRACT WS-STOCK-REQUESTED-QTY FROM PRD-STOCK
000390     ELSE
000400        DISPLAY "*** STOCK-DECREASE CALLED WITH QTY EXCEEDING STOCK, "
000410                "PRODUCT " PRD-PRODUCT-ID " *** REJECTED".
