000100*
000110*    PL-PAYMENT-RULES.CBL
000120*    Per-method validation, reference generation and initial status
000130*    for a payment being posted against an order's balance.
000140*
000150*    Working-storage expected in the calling program (see
000160*    payment-post.cbl):
000170*
000180*       PAYMENT-REQUEST-RECORD (COPY FDPAYREQ.CBL) -- the payment
000190*                                                      being posted
000200*       WS-PMRULE-VIOLATION-SW  PIC X, 88 PMRULE-VIOLATION VALUE "Y"
000210*       WS-PMRULE-VIOLATION-MSG PIC X(60)
000220*       WS-PMRULE-REFERENCE     PIC X(20) -- returned to PYM-REFERENCE
000230*       WS-PMRULE-STATUS        PIC X(10) -- returned to PYM-STATUS
000240*       WS-PMRULE-PREFIX        PIC X(3)
000250*       WS-PMRULE-TIMESTAMP     PIC 9(14) -- set by
000260*                                PMRULE-GET-CURRENT-TIMESTAMP below
000270*
000280 PMRULE-VALIDATE.
000290
000300     MOVE "N" TO WS-PMRULE-VIOLATION-SW.
000310     MOVE SPACES TO WS-PMRULE-VIOLATION-MSG.
000320
000330     IF PYREQ-IS-ESPECES
000340        IF PYREQ-AMOUNT GREATER THAN 20000.00
000350           MOVE "Y" TO WS-PMRULE-VIOLATION-SW
000360           MOVE "CASH PAYMENT SURPASSES LIMIT OF 20,000"
000370                                      TO WS-PMRULE-VIOLATION-MSG.
000380
000390     IF PYREQ-IS-CHEQUE
000400        IF PYREQ-BANK-NAME EQUAL SPACES
000410           MOVE "Y" TO WS-PMRULE-VIOLATION-SW
000420           MOVE "BANK NAME IS REQUIRED FOR A CHEQUE PAYMENT"
000430                                      TO WS-PMRULE-VIOLATION-MSG
000440        ELSE
000450           IF PYREQ-DUE-DATE EQUAL ZEROS
000460              MOVE "Y" TO WS-PMRULE-VIOLATION-SW
000470              MOVE "DUE DATE IS REQUIRED FOR A CHEQUE PAYMENT"
000480                                      TO WS-PMRULE-VIOLATION-MSG.
000490
000500     IF PYREQ-IS-VIREMENT
000510        IF PYREQ-BANK-NAME EQUAL SPACES
000520           MOVE "Y" TO WS-PMRULE-VIOLATION-SW
000530           MOVE "BANK NAME IS REQUIRED FOR A WIRE TRANSFER PAYMENT"
000540                                      TO WS-PMRULE-VIOLATION-MSG.
000550*
000560 PMRULE-GENERATE-REFERENCE.
000570
000580     IF PYREQ-REFERENCE NOT EQUAL SPACES
000590        MOVE PYREQ-REFERENCE TO WS-PMRULE-REFERENCE
000600     ELSE
000610        PERFORM PMRULE-GET-CURRENT-TIMESTAMP
000620        PERFORM PMRULE-SET-PREFIX-BY-METHOD
000630        STRING WS-PMRULE-PREFIX  DELIMITED BY SIZE
000640               "-"                DELIMITED BY SIZE
000650               WS-PMRULE-TIMESTAMP DELIMITED BY SIZE
000660          INTO WS-PMRULE-REFERENCE.
000670*
000680 PMRULE-SET-PREFIX-BY-METHOD.
000690
000700     IF PYREQ-IS-ESPECES
000710        MOVE "ESP" TO WS-PMRULE-PREFIX.
000720
000730     IF PYREQ-IS-VIREMENT
000740        MOVE "VIR" TO WS-PMRULE-PREFIX.
000750
000760     IF PYREQ-IS-CHEQUE
000770        MOVE "CHQ" TO WS-PMRULE-PREFIX.
000780*
000790 PMRULE-DETERMINE-STATUS.
000800
000810     IF PYREQ-IS-ESPECES
000820        MOVE "ENCAISSE"   TO WS-PMRULE-STATUS
000830     ELSE
000840        MOVE "EN_ATTENTE" TO WS-PMRULE-STATUS.
000850*
000860*    Builds a CCYYMMDDHHMMSS processing timestamp from the special
000870*    registers DATE and TIME (no intrinsic FUNCTIONs on this shop's
000880*    compiler).  ACCEPT FROM DATE returns a 2-digit year, so the
000890*    result is windowed to a century the same way the rest of the
000900*    shop's Y2K remediation works: YY less than 50 is 20xx, else
000910*    19xx.
000920*
000930 PMRULE-GET-CURRENT-TIMESTAMP.
000940
000950     ACCEPT WS-PMRULE-DATE-YYMMDD FROM DATE.
000960     ACCEPT WS-PMRULE-TIME-HHMMSSHH FROM TIME.
000970
000980     IF WS-PMRULE-YY LESS THAN 50
000990        MOVE 20 TO WS-PMRULE-CENTURY
001000     ELSE
001010        MOVE 19 TO WS-PMRULE-CENTURY.
001020
001030     STRING WS-PMRULE-CENTURY DELIMITED BY SIZE
001040            WS-PMRULE-YY      DELIMITED BY SIZE
001050            WS-PMRULE-MM      DELIMITED BY SIZE
001060            WS-PMRULE-DD      DELIMITED BY SIZE
001070            WS-PMRULE-HH      DELIMITED BY SIZE
001080            WS-PMRULE-MN      DELIMITED BY SIZE
001090            WS-PMRULE-SS      DELIMITED BY SIZE
001100       INTO WS-PMRULE-TIMESTAMP.
