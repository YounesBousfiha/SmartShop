000100*
000110*    PL-LOOK-FOR-ORDER-RECORD.CBL
000120*    Locate the header record for an order by id on ORDER-FILE.
000130*
000140*    ORDER-FILE carries a header record and one or more detail
000150*    records per order, all tagged with ORDOUT-ORDER-ID; only the
000160*    header line (ORDOUT-IS-HEADER) carries the status and balance
000170*    fields PAYMENT-POST needs, so the detail lines are skipped over
000180*    while scanning.  Positioned the same way as the CLIENT/PRODUCT
000190*    lookups, so REWRITE works immediately after a successful find.
000200*
000210*    Working-storage expected in the calling program:
000220*
000230*       WS-LOOKUP-ORDER-ID   PIC 9(9)  -- id being searched for
000240*       W-FOUND-ORDER-RECORD PIC X, 88 FOUND-ORDER-RECORD VALUE "Y"
000250*       W-ORDER-FILE-AT-END  PIC X, 88 ORDER-FILE-AT-END  VALUE "Y"
000260*
000270 LOOK-FOR-ORDER-RECORD.
000280
000290     CLOSE ORDER-FILE.
000300     OPEN I-O ORDER-FILE.
000310
000320     MOVE "N" TO W-FOUND-ORDER-RECORD.
000330     MOVE "N" TO W-ORDER-FILE-AT-END.
000340
000350     PERFORM LFOR-READ-NEXT-ORDER THRU LFOR-READ-NEXT-ORDER-EXIT
000360             UNTIL ORDER-FILE-AT-END
000370                OR FOUND-ORDER-RECORD.
000380*
000390 LFOR-READ-NEXT-ORDER.
000400
000410     READ ORDER-FILE
000420         AT END
000430            MOVE "Y" TO W-ORDER-FILE-AT-END
000440            GO TO LFOR-READ-NEXT-ORDER-EXIT.
000450
000460     IF ORDOUT-IS-HEADER
000470        AND ORDOUT-ORDER-ID EQUAL WS-LOOKUP-ORDER-ID
000480        MOVE "Y" TO W-FOUND-ORDER-RECORD.
000490
000500 LFOR-READ-NEXT-ORDER-EXIT.
000510     EXIT.
